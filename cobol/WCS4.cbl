000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS4   (MOTOR DE PUNTUACION PONDERADA "LEGACY")   *
000130* FUNCION    : CALCULA LA PUNTUACION PONDERADA HEREDADA DEL       *
000140*              ANTIGUO BAREMO DE RIESGO DE DESCUBIERTOS, ADAPTADA*
000150*              A LAS CARACTERISTICAS DE LA BILLETERA EN CADENA.   *
000160*================================================================*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     WCS4.
000190 AUTHOR.         M PEREZ RUIZ.
000200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000210 DATE-WRITTEN.   03/06/1991.
000220 DATE-COMPILED.
000230 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000240*----------------------------------------------------------------*
000250*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000260*----------------------------------------------------------------*
000270* 03/06/91 MPR  ALTA INICIAL. PUNTUACION PONDERADA DE RIESGO DE   *
000280*               DESCUBIERTOS EN CUENTA CORRIENTE.                *
000290* 17/03/93 JCT  SE AÑADE LA BONIFICACION POR ANTIGUEDAD.          *
000300* 08/11/96 LGG  REVISION DE LOS TOPES MAXIMOS DE CADA FACTOR.     *
000310* 11/12/98 MPR  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000)*
000320* 07/01/99 MPR  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             *
000330* 26/08/16 MPR  SOLIC. 16-0231: LA PUNTUACION PONDERADA PASA A    *
000340*               CALCULARSE SOBRE EL HISTORICO DE MOVIMIENTOS DE   *
000350*               LA BILLETERA EN CADENA, NO SOBRE DESCUBIERTOS.    *
000360* 02/09/16 MPR  FACTORES DE ANTIGUEDAD, ACTIVIDAD Y VOLUMEN.      *
000370* 14/10/17 JCT  SOLIC. 17-0090: SE AÑADEN LOS FACTORES DE          *
000380*               DIVERSIDAD DE CONTRAPARTES, INTERACCION CON       *
000390*               CONTRATOS, BONIFICACION DE RECENCIA, PENALIZACION *
000400*               DE FALLOS Y BONIFICACION DE CONSTANCIA.           *
000410* 21/10/17 JCT  SE INCORPORA LA RUTINA DE LOGARITMO NATURAL, YA   *
000420*               QUE EL FACTOR DE VOLUMEN LO REQUIERE Y EN ESTE     *
000430*               TALLER NO SE USAN FUNCIONES INTRINSECAS.          *
000440* 05/06/20 LGG  SOLIC. 20-0410: EL TERMINO DE ENTROPIA DE          *
000450*               CONTRAPARTES NO SE CALCULA EN ESTA VERSION Y      *
000460*               APORTA CERO AL FACTOR DE DIVERSIDAD.              *
000470* 11/03/25 MPR  SE AÑADE VISTA DE DIAGNOSTICO SOBRE EL ACUMULADOR  *
000480*               DE PUNTUACION PARA EL VOLCADO EN CASO DE INCIDENCIA*
000490*               DE EXPLOTACION NOCTURNA.                          *
000500* 02/06/25 JCT  SOLIC. 25-0340: EL FACTOR DE ANTIGUEDAD NO CARGABA*
000510*               SU VALOR EN EL ACUMULADOR ANTES DE APLICAR EL     *
000520*               TOPE, POR LO QUE SALIA SIEMPRE A CERO. SE AÑADE EL*
000530*               MOVE QUE FALTABA, IGUAL QUE EN LOS DEMAS FACTORES.*
000540*----------------------------------------------------------------*
000550 ENVIRONMENT DIVISION.
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580 01 WSN-FACTORES.
000590     05 WSN-F-ANTIGUEDAD      PIC S9(6)V9(2) VALUE ZEROS.
000600     05 WSN-F-ACTIVIDAD       PIC S9(6)V9(2) VALUE ZEROS.
000610     05 WSN-F-VOLUMEN         PIC S9(6)V9(2) VALUE ZEROS.
000620     05 WSN-F-DIVERSIDAD      PIC S9(6)V9(2) VALUE ZEROS.
000630     05 WSN-F-CONTRATOS       PIC S9(6)V9(2) VALUE ZEROS.
000640     05 WSN-F-RECENCIA        PIC S9(6)V9(2) VALUE ZEROS.
000650     05 WSN-F-FALLOS          PIC S9(6)V9(2) VALUE ZEROS.
000660     05 WSN-F-CONSTANCIA      PIC S9(6)V9(2) VALUE ZEROS.
000670     05 FILLER                PIC X(08) VALUE SPACES.
000680*    VISTA DE DIAGNOSTICO DE LOS FACTORES, PARA EL VOLCADO EN      *
000690*    CASO DE DESBORDAMIENTO -- REDEFINE Nº 1                       *
000700 01 WSN-FACTORES-R REDEFINES WSN-FACTORES.
000710     05 WSN-F-TABLA OCCURS 8 TIMES PIC X(08).
000720     05 FILLER                PIC X(08).
000730
000740 01 WSN-PUNTUACION-ACUM       PIC S9(6)V9(2) VALUE ZEROS.
000750*    VISTA DE DIAGNOSTICO DEL ACUMULADOR, PARA EL VOLCADO EN CASO    *
000760*    DE DESBORDAMIENTO DE ALGUN FACTOR -- REDEFINE Nº 3              *
000770 01 WSN-PUNTUACION-R REDEFINES WSN-PUNTUACION-ACUM.
000780     05 WSN-PUNT-ENTERA       PIC 9(6).
000790     05 WSN-PUNT-DECIMAL      PIC 9(2).
000800 01 WSN-TOPE                  PIC S9(6)V9(2) VALUE ZEROS.
000810 01 WSV-RATIO-FALLOS          PIC 9V9(6) VALUE ZEROS.
000820
000830*    RUTINA DE LOGARITMO NATURAL POR REDUCCION DE RANGO Y SERIE    *
000840*    DE TAYLOR (ESTE TALLER NO ADMITE FUNCIONES INTRINSECAS)       *
000850 01 WSL-LOGARITMO.
000860     05 WSL-ARGUMENTO         PIC S9(12)V9(8) VALUE ZEROS.
000870     05 WSL-X-REDUCIDO        PIC S9(12)V9(8) VALUE ZEROS.
000880     05 WSL-POTENCIAS-DOS     PIC S9(4) COMP  VALUE ZEROS.
000890     05 WSL-TERMINO           PIC S9(4)V9(12) VALUE ZEROS.
000900     05 WSL-SUMA-SERIE        PIC S9(4)V9(12) VALUE ZEROS.
000910     05 WSL-SUMA-ANTERIOR     PIC S9(4)V9(12) VALUE ZEROS.
000920     05 WSL-INDICE-SERIE      PIC 9(3) COMP   VALUE ZEROS.
000930     05 WSL-RESULTADO         PIC S9(6)V9(6)  VALUE ZEROS.
000940     05 FILLER                PIC X(04) VALUE SPACES.
000950*    CONSTANTE LN(2) = 0.69314718 PARA LA RECOMPOSICION DEL        *
000960*    LOGARITMO TRAS LA REDUCCION DE RANGO -- REDEFINE Nº 2         *
000970 01 WSL-LN2-GRUPO.
000980     05 WSL-LN2               PIC 9V9(8) VALUE 0.69314718.
000990     05 FILLER                PIC X(04) VALUE SPACES.
001000 01 WSL-LN2-R REDEFINES WSL-LN2-GRUPO.
001010     05 WSL-LN2-ENTERA        PIC 9(01).
001020     05 WSL-LN2-DECIMAL       PIC 9(08).
001030     05 FILLER                PIC X(04).
001040
001050 LINKAGE SECTION.
001060 01 LK-CARACTERISTICAS.
001070     02 LK-PRIMERA-FECHA         PIC 9(8).
001080     02 LK-ULTIMA-FECHA          PIC 9(8).
001090     02 LK-ANTIGUEDAD-DIAS       PIC 9(5) COMP.
001100     02 LK-TOTAL-MOV             PIC 9(7) COMP.
001110     02 LK-MEDIA-MOV-MES         PIC 9(6)V9(4).
001120     02 LK-ETH-ENVIADO           PIC S9(12)V9(6).
001130     02 LK-ETH-RECIBIDO          PIC S9(12)V9(6).
001140     02 LK-ETH-NETO              PIC S9(12)V9(6).
001150     02 LK-MAYOR-MOV             PIC S9(12)V9(6).
001160     02 LK-MEDIA-MOV             PIC S9(12)V9(6).
001170     02 LK-MAYOR-SALIDA          PIC S9(12)V9(6).
001180     02 LK-MAYOR-ENTRADA         PIC S9(12)V9(6).
001190     02 LK-CONTRAPARTES          PIC 9(5) COMP.
001200     02 LK-NUM-CONTRATOS         PIC 9(7) COMP.
001210     02 LK-NUM-DESPLIEGUES       PIC 9(7) COMP.
001220     02 LK-NUM-FALLOS            PIC 9(7) COMP.
001230     02 LK-RATIO-FALLOS          PIC 9V9(6).
001240     02 LK-DIAS-DESDE-ULTIMO     PIC 9(5) COMP.
001250     02 LK-MESES-CON-MOV         PIC 9(4) COMP.
001260     02 LK-MOV-6M                PIC 9(7) COMP.
001270     02 LK-MOV-12M               PIC 9(7) COMP.
001280     02 LK-ETH-ENV-6M            PIC S9(12)V9(6).
001290     02 LK-ETH-REC-6M            PIC S9(12)V9(6).
001300     02 LK-ETH-NETO-6M           PIC S9(12)V9(6).
001310     02 LK-MAYOR-MOV-6M          PIC S9(12)V9(6).
001320     02 LK-MEDIA-MOV-6M          PIC S9(12)V9(6).
001330     02 LK-FALLOS-6M             PIC 9(7) COMP.
001340     02 LK-CONTRAPARTES-6M       PIC 9(5) COMP.
001350     02 LK-ETH-ENV-12M           PIC S9(12)V9(6).
001360     02 LK-ETH-REC-12M           PIC S9(12)V9(6).
001370     02 LK-ETH-NETO-12M          PIC S9(12)V9(6).
001380     02 LK-MAYOR-MOV-12M         PIC S9(12)V9(6).
001390     02 LK-MEDIA-MOV-12M         PIC S9(12)V9(6).
001400     02 LK-FALLOS-12M            PIC 9(7) COMP.
001410     02 LK-CONTRAPARTES-12M      PIC 9(5) COMP.
001420     02 LK-ASIMETRIA             PIC S9(3)V9(4).
001430     02 LK-ASIMETRIA-IND         PIC 9(1).
001440     02 LK-RACHA-FALLOS-MAX      PIC 9(5) COMP.
001450     02 LK-MAX-MOV-DIA           PIC 9(5) COMP.
001460     02 LK-DIAS-ACTIVOS          PIC 9(5) COMP.
001470     02 FILLER                   PIC X(10).
001480 01 LK-PUNTUACION-LEGACY         PIC 9(4)V9(2).
001490
001500 PROCEDURE DIVISION USING LK-CARACTERISTICAS, LK-PUNTUACION-LEGACY.
001510*----------------------------------------------------------------*
001520 0000-PRINCIPAL.
001530*----------------------------------------------------------------*
001540     MOVE ZERO TO WSN-PUNTUACION-ACUM.
001550
001560     IF LK-TOTAL-MOV = 0
001570         MOVE ZERO TO LK-PUNTUACION-LEGACY
001580         GO TO 0000-PRINCIPAL-EXIT
001590     END-IF.
001600
001610     PERFORM 4010-FACTOR-ANTIGUEDAD.
001620     PERFORM 4020-FACTOR-ACTIVIDAD.
001630     PERFORM 4030-FACTOR-VOLUMEN.
001640     PERFORM 4040-FACTOR-DIVERSIDAD.
001650     PERFORM 4050-FACTOR-CONTRATOS.
001660     PERFORM 4060-FACTOR-RECENCIA.
001670     PERFORM 4070-FACTOR-FALLOS.
001680     PERFORM 4080-FACTOR-CONSTANCIA.
001690
001700     COMPUTE WSN-PUNTUACION-ACUM =
001710         WSN-F-ANTIGUEDAD + WSN-F-ACTIVIDAD + WSN-F-VOLUMEN +
001720         WSN-F-DIVERSIDAD + WSN-F-CONTRATOS + WSN-F-RECENCIA +
001730         WSN-F-FALLOS + WSN-F-CONSTANCIA.
001740
001750     IF WSN-PUNTUACION-ACUM < 0
001760         MOVE ZERO TO WSN-PUNTUACION-ACUM
001770     END-IF.
001780     IF WSN-PUNTUACION-ACUM > 1000
001790         MOVE 1000 TO WSN-PUNTUACION-ACUM
001800     END-IF.
001810
001820     MOVE WSN-PUNTUACION-ACUM TO LK-PUNTUACION-LEGACY.
001830
001840 0000-PRINCIPAL-EXIT.
001850     EXIT PROGRAM.
001860*----------------------------------------------------------------*
001870*    ANTIGUEDAD: DIAS/10, TOPE 200 PUNTOS                        *
001880*----------------------------------------------------------------*
001890 4010-FACTOR-ANTIGUEDAD.
001900     COMPUTE WSN-F-ANTIGUEDAD ROUNDED = LK-ANTIGUEDAD-DIAS / 10.
001910     MOVE 200 TO WSN-TOPE.
001920     MOVE WSN-F-ANTIGUEDAD TO WSN-PUNTUACION-ACUM.
001930     PERFORM 9800-APLICAR-TOPE.
001940     MOVE WSN-TOPE TO WSN-F-ANTIGUEDAD.
001950*----------------------------------------------------------------*
001960*    ACTIVIDAD: TOTAL-MOV/5, TOPE 200 PUNTOS                     *
001970*----------------------------------------------------------------*
001980 4020-FACTOR-ACTIVIDAD.
001990     COMPUTE WSN-F-ACTIVIDAD ROUNDED = LK-TOTAL-MOV / 5.
002000     MOVE 200 TO WSN-TOPE.
002010     MOVE WSN-F-ACTIVIDAD TO WSN-PUNTUACION-ACUM.
002020     PERFORM 9800-APLICAR-TOPE.
002030     MOVE WSN-TOPE TO WSN-F-ACTIVIDAD.
002040*----------------------------------------------------------------*
002050*    VOLUMEN: LN(1+ENVIADO+RECIBIDO) X 20, TOPE 200 PUNTOS        *
002060*----------------------------------------------------------------*
002070 4030-FACTOR-VOLUMEN.
002080     COMPUTE WSL-ARGUMENTO = 1 + LK-ETH-ENVIADO + LK-ETH-RECIBIDO.
002090     PERFORM 9500-LOGARITMO-NATURAL THRU 9500-LOGARITMO-NATURAL-EXIT.
002100     COMPUTE WSN-F-VOLUMEN ROUNDED = WSL-RESULTADO * 20.
002110     MOVE 200 TO WSN-TOPE.
002120     MOVE WSN-F-VOLUMEN TO WSN-PUNTUACION-ACUM.
002130     PERFORM 9800-APLICAR-TOPE.
002140     MOVE WSN-TOPE TO WSN-F-VOLUMEN.
002150*----------------------------------------------------------------*
002160*    DIVERSIDAD: CONTRAPARTES X 2 + ENTROPIA X 10, TOPE 150       *
002170*    (LA ENTROPIA NO SE CALCULA EN ESTA VERSION Y APORTA CERO)    *
002180*----------------------------------------------------------------*
002190 4040-FACTOR-DIVERSIDAD.
002200     COMPUTE WSN-F-DIVERSIDAD = (LK-CONTRAPARTES * 2) + 0.
002210     MOVE 150 TO WSN-TOPE.
002220     MOVE WSN-F-DIVERSIDAD TO WSN-PUNTUACION-ACUM.
002230     PERFORM 9800-APLICAR-TOPE.
002240     MOVE WSN-TOPE TO WSN-F-DIVERSIDAD.
002250*----------------------------------------------------------------*
002260*    INTERACCION CON CONTRATOS: CONTRATOS/2, TOPE 100 PUNTOS      *
002270*----------------------------------------------------------------*
002280 4050-FACTOR-CONTRATOS.
002290     COMPUTE WSN-F-CONTRATOS ROUNDED = LK-NUM-CONTRATOS / 2.
002300     MOVE 100 TO WSN-TOPE.
002310     MOVE WSN-F-CONTRATOS TO WSN-PUNTUACION-ACUM.
002320     PERFORM 9800-APLICAR-TOPE.
002330     MOVE WSN-TOPE TO WSN-F-CONTRATOS.
002340*----------------------------------------------------------------*
002350*    BONIFICACION DE RECENCIA SEGUN DIAS DESDE EL ULTIMO MOV.     *
002360*----------------------------------------------------------------*
002370 4060-FACTOR-RECENCIA.
002380     EVALUATE TRUE
002390         WHEN LK-DIAS-DESDE-ULTIMO < 30
002400             MOVE 50 TO WSN-F-RECENCIA
002410         WHEN LK-DIAS-DESDE-ULTIMO < 90
002420             MOVE 30 TO WSN-F-RECENCIA
002430         WHEN LK-DIAS-DESDE-ULTIMO < 180
002440             MOVE 10 TO WSN-F-RECENCIA
002450         WHEN OTHER
002460             MOVE 0 TO WSN-F-RECENCIA
002470     END-EVALUATE.
002480*----------------------------------------------------------------*
002490*    PENALIZACION POR FALLOS: -RATIO-FALLOS X 200                *
002500*----------------------------------------------------------------*
002510 4070-FACTOR-FALLOS.
002520     MOVE LK-RATIO-FALLOS TO WSV-RATIO-FALLOS.
002530     COMPUTE WSN-F-FALLOS ROUNDED = (WSV-RATIO-FALLOS * 200) * -1.
002540*----------------------------------------------------------------*
002550*    BONIFICACION DE CONSTANCIA: MEDIA-MOV-MES X 10, TOPE 100     *
002560*----------------------------------------------------------------*
002570 4080-FACTOR-CONSTANCIA.
002580     COMPUTE WSN-F-CONSTANCIA ROUNDED = LK-MEDIA-MOV-MES * 10.
002590     MOVE 100 TO WSN-TOPE.
002600     MOVE WSN-F-CONSTANCIA TO WSN-PUNTUACION-ACUM.
002610     PERFORM 9800-APLICAR-TOPE.
002620     MOVE WSN-TOPE TO WSN-F-CONSTANCIA.
002630*----------------------------------------------------------------*
002640*    APLICA EL TOPE MAXIMO DE UN FACTOR SOBRE WSN-PUNTUACION-ACUM *
002650*    (SUSTITUYE AL OPERADOR MAX, NO DISPONIBLE EN ESTE COBOL)     *
002660*----------------------------------------------------------------*
002670 9800-APLICAR-TOPE.
002680     IF WSN-PUNTUACION-ACUM > WSN-TOPE
002690         CONTINUE
002700     ELSE
002710         MOVE WSN-PUNTUACION-ACUM TO WSN-TOPE
002720     END-IF.
002730*----------------------------------------------------------------*
002740*    LOGARITMO NATURAL POR REDUCCION DE RANGO (X = M X 2**K CON   *
002750*    1 <= M < 2) Y SERIE DE TAYLOR DE LN(1+Y)/LN(1-Y) SOBRE        *
002760*    Y = (M-1)/(M+1), RECOMPONIENDO CON LN(X) = LN(M) + K X LN(2) *
002770*----------------------------------------------------------------*
002780 9500-LOGARITMO-NATURAL.
002790     MOVE ZERO TO WSL-POTENCIAS-DOS.
002800     MOVE WSL-ARGUMENTO TO WSL-X-REDUCIDO.
002810
002820     IF WSL-ARGUMENTO NOT > 0
002830         MOVE ZERO TO WSL-RESULTADO
002840         GO TO 9500-LOGARITMO-NATURAL-EXIT
002850     END-IF.
002860
002870 9510-REDUCIR-POR-ARRIBA.
002880     IF WSL-X-REDUCIDO > 2
002890         COMPUTE WSL-X-REDUCIDO = WSL-X-REDUCIDO / 2
002900         ADD 1 TO WSL-POTENCIAS-DOS
002910         GO TO 9510-REDUCIR-POR-ARRIBA
002920     END-IF.
002930
002940 9520-REDUCIR-POR-ABAJO.
002950     IF WSL-X-REDUCIDO < 1
002960         COMPUTE WSL-X-REDUCIDO = WSL-X-REDUCIDO * 2
002970         SUBTRACT 1 FROM WSL-POTENCIAS-DOS
002980         GO TO 9520-REDUCIR-POR-ABAJO
002990     END-IF.
003000
003010     COMPUTE WSL-TERMINO =
003020         (WSL-X-REDUCIDO - 1) / (WSL-X-REDUCIDO + 1).
003030     MOVE WSL-TERMINO TO WSL-SUMA-SERIE.
003040     MOVE 1 TO WSL-INDICE-SERIE.
003050
003060 9530-ITERAR-SERIE.
003070     MOVE WSL-SUMA-SERIE TO WSL-SUMA-ANTERIOR.
003080     ADD 2 TO WSL-INDICE-SERIE.
003090     COMPUTE WSL-TERMINO =
003100         WSL-TERMINO *
003110         ((WSL-X-REDUCIDO - 1) / (WSL-X-REDUCIDO + 1)) *
003120         ((WSL-X-REDUCIDO - 1) / (WSL-X-REDUCIDO + 1)).
003130     COMPUTE WSL-SUMA-SERIE =
003140         WSL-SUMA-SERIE + (WSL-TERMINO / WSL-INDICE-SERIE).
003150     IF WSL-INDICE-SERIE < 25
003160         GO TO 9530-ITERAR-SERIE
003170     END-IF.
003180
003190     COMPUTE WSL-RESULTADO ROUNDED =
003200         (2 * WSL-SUMA-SERIE) + (WSL-POTENCIAS-DOS * WSL-LN2).
003210
003220 9500-LOGARITMO-NATURAL-EXIT.
003230     EXIT.
