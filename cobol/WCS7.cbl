000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS7   (PROCESO PRINCIPAL DEL LOTE)               *
000130* FUNCION    : CONTROL DE ROTURA POR BILLETERA SOBRE EL FICHERO  *
000140*              DE MOVIMIENTOS, LLAMADA A LOS MODULOS WCS1..WCS6  *
000150*              Y ESCRITURA DE PUNTUACIONES, PERFILES E INFORME   *
000160*================================================================*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     WCS7.
000190 AUTHOR.         L GOMEZ GRACIA.
000200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000210 DATE-WRITTEN.   14/03/1989.
000220 DATE-COMPILED.
000230 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000240*----------------------------------------------------------------*
000250*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000260*----------------------------------------------------------------*
000270* 14/03/89 LGG  ALTA INICIAL. CUADRE MENSUAL DE CUENTAS DE      *
000280*               AHORRO, CONTROL DE ROTURA POR Nº DE CUENTA.     *
000290* 02/07/89 LGG  SE AÑADE FICHERO DE INTENTOS FALLIDOS AL CIERRE.*
000300* 19/11/90 MPR  CORRECCION DEL CALCULO DE SALDO MEDIO MENSUAL.  *
000310* 23/05/91 MPR  SE INCORPORA EL PARAMETRO DE FECHA DE PROCESO   *
000320*               POR TARJETA EN SYSIN, YA NO SE USA LA FECHA DEL *
000330*               SISTEMA.                                        *
000340* 08/01/93 JCT  AMPLIACION DEL CONTADOR DE MOVIMIENTOS A 7 DIG. *
000350* 30/09/94 JCT  REVISION ANUAL DE AUDITORIA - SIN CAMBIOS.      *
000360* 17/02/96 MPR  SE AÑADE TOTAL GENERAL AL CIERRE DEL LOTE.      *
000370* 11/08/97 JCT  PREPARACION PARA EL CAMBIO DE SIGLO (FASE 1).   *
000380* 04/12/98 LGG  FECHAS A 4 DIGITOS DE AÑO EN TODO EL PROGRAMA   *
000390*               (PROYECTO AÑO 2000). VALIDADO CONTRA EL PLAN.   *
000400* 26/01/99 LGG  PRUEBAS DE ROLLOVER DE SIGLO SUPERADAS. CIERRE. *
000410* 15/05/03 MPR  SE RETIRA EL MODULO DE TARJETAS FISICAS.        *
000420* 09/10/07 JCT  FICHEROS DE SALIDA PASAN A LINE SEQUENTIAL.     *
000430* 21/06/11 MPR  REVISION DE RENDIMIENTO - SIN CAMBIOS DE FONDO. *
000440* 04/02/16 LGG  PETICION DIR. RIESGOS 16-0231: EL LOTE DE       *
000450*               CUENTAS DE AHORRO SE REEMPLAZA POR LA           *
000460*               VALORACION DE BILLETERAS EN CADENA (ETH).       *
000470* 18/02/16 LGG  NUEVO FICHERO TRANSACT (MOVIMIENTOS DE CADENA)  *
000480*               Y FICHERO WALLETS (PETICION DE VALORACION).     *
000490* 03/03/16 LGG  ALTA DE LOS MODULOS WCS1 A WCS6. ESTE PROGRAMA  *
000500*               PASA A SER EL DIRECTOR DE LA CADENA DE CALCULO. *
000510* 22/09/17 MPR  SOLIC. 17-1142: PUNTUACION LEGACY (WCS4) Y      *
000520*               PERFIL OFF-CHAIN (WCS5) COMO SALIDAS AUXILIARES.*
000530* 05/06/19 JCT  SOLIC. 19-0588: INFORME MENSUAL POR BILLETERA   *
000540*               (WCS6) CON TOTALES ACUMULADOS.                 *
000550* 12/01/21 MPR  SOLIC. 21-0099: TABLA DE BILLETERAS SIN         *
000560*               HISTORICO (FICHERO WALLETS) PARA PUNTUACION 0.  *
000570* 30/11/23 LGG  SOLIC. 23-1870: BLOQUEO DE DIRECCIONES NO       *
000580*               VALIDAS ANTES DE ENTRAR EN LA CADENA DE CALCULO.*
000590* 09/08/24 JCT  SOLIC. 24-0456: TOTALES GENERALES INCLUYEN       *
000600*               BILLETERAS RECHAZADAS POR DIRECCION INVALIDA.   *
000610* 20/01/25 MPR  SOLIC. 25-0102: SE IMPRIME EN RPTFILE EL INFORME *
000620*               MENSUAL QUE DEVUELVE WCS6 (FUNCION "I"), YA QUE  *
000630*               HASTA AHORA LA LINEA SE CALCULABA Y SE PERDIA.   *
000640*               LOS TOTALES GENERALES DEL LOTE PASAN TAMBIEN AL  *
000650*               INFORME IMPRESO, Y NO SOLO A CONSOLA.            *
000660* 14/07/25 JCT  SOLIC. 25-0340: LAS BILLETERAS DEL FICHERO       *
000670*               WALLETS SE GRABABAN COMO SIN HISTORICO SIN       *
000680*               VALIDAR LA DIRECCION (WCS1) Y SIN COMPROBAR SI   *
000690*               YA HABIAN SIDO PUNTUADAS POR TRANSACT, LO QUE    *
000700*               DUPLICABA REGISTROS EN SCORES Y PERSONA. SE      *
000710*               AÑADE VALIDACION Y TABLA DE CONTROL ACOTADA A    *
000720*               5000 BILLETERAS VISTAS.                          *
000730* 28/07/25 MPR  SOLIC. 25-0352: SE ELIMINA EL SWITCH UPSI-0       *
000740*               (IND-CON-WALLETS), QUE NO EXISTE EN NINGUN OTRO   *
000750*               PROGRAMA DEL LOTE Y DUPLICABA LO QUE YA INDICA EL *
000760*               ESTADO DE FICHERO DE WALLETS (SELECT OPTIONAL).   *
000770*               LA APERTURA Y EL CIERRE DE WALLETS PASAN A SER    *
000780*               INCONDICIONALES, IGUAL QUE EL RESTO DE FICHEROS,  *
000790*               Y EL FIN DE FICHERO SE DETECTA SOLO CON           *
000800*               FS-WALLETS = "35".                                *
000810*----------------------------------------------------------------*
000820 ENVIRONMENT DIVISION.
000830 CONFIGURATION SECTION.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS HEX-DIGITO IS "0" THRU "9" "a" THRU "f".
000870
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT TRANSACT ASSIGN TO "TRANSACT"
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS FS-TRANSACT.
000930
000940     SELECT OPTIONAL WALLETS ASSIGN TO "WALLETS"
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FS-WALLETS.
000970
000980     SELECT SCORES ASSIGN TO "SCORES"
000990         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS FS-SCORES.
001010
001020     SELECT PERSONA ASSIGN TO "PERSONA"
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS FS-PERSONA.
001050
001060     SELECT RPTFILE ASSIGN TO "RPTFILE"
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS FS-RPTFILE.
001090
001100 DATA DIVISION.
001110 FILE SECTION.
001120 FD  TRANSACT
001130     LABEL RECORD STANDARD.
001140 01  MOV-REG-ENTRADA.
001150     02 MOV-BILLETERA           PIC X(42).
001160     02 MOV-FECHA                PIC 9(8).
001170     02 MOV-HORA                 PIC 9(6).
001180     02 MOV-ORIGEN               PIC X(42).
001190     02 MOV-DESTINO              PIC X(42).
001200     02 MOV-IMPORTE              PIC S9(12)V9(6).
001210     02 MOV-IND-ERROR            PIC 9(1).
001220         88 MOV-ERROR-SI                    VALUE 1.
001230     02 MOV-IND-DATOS            PIC 9(1).
001240         88 MOV-CONTRATO-SI                 VALUE 1.
001250     02 MOV-IND-DESPLIEGUE       PIC 9(1).
001260         88 MOV-DESPLIEGUE-SI               VALUE 1.
001270     02 FILLER                   PIC X(05).
001280
001290 FD  WALLETS
001300     LABEL RECORD STANDARD.
001310 01  SOL-REG-ENTRADA.
001320     02 SOL-BILLETERA            PIC X(42).
001330     02 FILLER                   PIC X(38).
001340
001350 FD  SCORES
001360     LABEL RECORD STANDARD.
001370 01  PUN-REG-SALIDA.
001380     02 PUN-BILLETERA            PIC X(42).
001390     02 PUN-PUNTUACION           PIC 9(4).
001400     02 PUN-NUM-MOV              PIC 9(7).
001410     02 PUN-DIAS-ANTIGUEDAD      PIC 9(5).
001420     02 PUN-ETH-ENVIADO          PIC S9(12)V9(6).
001430     02 PUN-ETH-RECIBIDO         PIC S9(12)V9(6).
001440     02 PUN-CONTRAPARTES         PIC 9(5).
001450     02 PUN-NUM-CONTRATOS        PIC 9(7).
001460     02 PUN-NUM-FALLOS           PIC 9(7).
001470     02 PUN-MENSAJE              PIC X(40).
001480     02 FILLER                   PIC X(10).
001490
001500 FD  PERSONA
001510     LABEL RECORD STANDARD.
001520 01  PER-REG-SALIDA.
001530     02 PER-BILLETERA            PIC X(42).
001540     02 PER-EDAD                 PIC 9(2).
001550     02 PER-SEXO                 PIC X(6).
001560     02 PER-OCUPACION            PIC X(14).
001570     02 PER-INGRESO-MENS         PIC 9(6).
001580     02 PER-ANOS-EXP             PIC 9(2)V9(1).
001590     02 PER-NUM-EMPRESAS         PIC 9(1).
001600     02 PER-NUM-AMIGOS           PIC 9(3).
001610     02 PER-PUBLIC-MES           PIC 9(2)V9(1).
001620     02 PER-ANTIGUEDAD-RED       PIC 9(2)V9(1).
001630     02 PER-REACCIONES-MEDIA     PIC 9(2)V9(1).
001640     02 PER-COMENTARIOS-MEDIA    PIC 9(2)V9(1).
001650     02 PER-PUNTUACION-OFF       PIC 9(3).
001660     02 FILLER                   PIC X(05).
001670
001680 FD  RPTFILE
001690     LABEL RECORD STANDARD.
001700 01  LINEA-IMPRESA               PIC X(132).
001710
001720 WORKING-STORAGE SECTION.
001730 01 WSV-VARIABLES.
001740     05 WSV-FSTATUS              PIC X(02) VALUE ZEROS.
001750     05 WSV-RUTINA               PIC X(20) VALUE SPACES.
001760     05 WSV-ACCION               PIC X(20) VALUE SPACES.
001770     05 FILLER                   PIC X(04) VALUE SPACES.
001780
001790 01 WSF-FSTATUS.
001800     05 FS-TRANSACT               PIC X(02) VALUE "00".
001810     05 FS-WALLETS                PIC X(02) VALUE "00".
001820     05 FS-SCORES                 PIC X(02) VALUE "00".
001830     05 FS-PERSONA                PIC X(02) VALUE "00".
001840     05 FS-RPTFILE                PIC X(02) VALUE "00".
001850     05 FILLER                    PIC X(04) VALUE SPACES.
001860
001870 01 WSS-SWITCH.
001880     05 WS-FIN-TRANSACT          PIC 9(1) VALUE 0.
001890         88 FIN-TRANSACT-OK               VALUE 1.
001900     05 WS-FIN-WALLETS           PIC 9(1) VALUE 0.
001910         88 FIN-WALLETS-OK                VALUE 1.
001920     05 WS-BILLETERA-VALIDA      PIC 9(1) VALUE 0.
001930         88 BILLETERA-ES-VALIDA            VALUE 1.
001940     05 WS-PRIMERA-VUELTA        PIC 9(1) VALUE 1.
001950         88 ES-PRIMERA-VUELTA              VALUE 1.
001960     05 WS-MAS-LINEAS-INF        PIC 9(1) VALUE 0.
001970         88 QUEDAN-LINEAS-INF              VALUE 1.
001980     05 WS-BILLETERA-VISTA       PIC 9(1) VALUE 0.
001990         88 BILLETERA-YA-VISTA             VALUE 1.
002000     05 FILLER                   PIC X(04) VALUE SPACES.
002010
002020 01 WSC-CONSTANTES.
002030     05 WSC-FUNCION-RESET        PIC X(01) VALUE "R".
002040     05 WSC-FUNCION-ACUMULA      PIC X(01) VALUE "A".
002050     05 WSC-FUNCION-FINAL        PIC X(01) VALUE "F".
002060     05 WSC-FUNCION-IMPRIME      PIC X(01) VALUE "I".
002070     05 WSC-MSJ-SIN-HISTORICO    PIC X(40)
002080         VALUE "NO TRANSACTION HISTORY FOUND".
002090     05 WSC-MSJ-DIR-INVALIDA     PIC X(40)
002100         VALUE "INVALID WALLET ADDRESS".
002110     05 FILLER                   PIC X(04) VALUE SPACES.
002120
002130 01 WSA-ACUMULADORES.
002140     05 WSV-BILLETERAS-PROC      PIC 9(7) COMP VALUE ZEROS.
002150     05 WSV-BILLETERAS-PUNT      PIC 9(7) COMP VALUE ZEROS.
002160     05 WSV-BILLETERAS-SIN-HIST  PIC 9(7) COMP VALUE ZEROS.
002170     05 WSV-BILLETERAS-RECHAZA   PIC 9(7) COMP VALUE ZEROS.
002180     05 WSV-TOTAL-MOV-LEIDOS     PIC 9(9) COMP VALUE ZEROS.
002190     05 WSV-SUMA-PUNTUACIONES    PIC 9(9) COMP VALUE ZEROS.
002200     05 WSA-NUM-BILLETERAS-VISTAS PIC 9(5) COMP VALUE ZEROS.
002210     05 FILLER                   PIC X(04) VALUE SPACES.
002220
002230*    TABLA ACOTADA DE BILLETERAS YA LEIDAS EN TRANSACT, PARA NO
002240*    VOLVER A PUNTUAR POR WALLETS UNA BILLETERA QUE YA TUVO
002250*    MOVIMIENTOS EN EL CONTROL DE ROTURA PRINCIPAL
002260 01 WST-BILLETERAS-VISTAS.
002270     05 WST-BILLETERA-VISTA OCCURS 5000 TIMES
002280                         INDEXED BY WSX-IDXB
002290                         PIC X(42) VALUE SPACES.
002300
002310 01 WSP-PARAMETROS.
002320     05 WSP-FECHA-PROCESO        PIC 9(8) VALUE ZEROS.
002330*    REDEFINE DE LA FECHA DE PROCESO PARA AISLAR AAAA/MM/DD
002340     05 WSP-FECHA-PROCESO-R REDEFINES WSP-FECHA-PROCESO.
002350         10 WSP-FEC-ANO           PIC 9(4).
002360         10 WSP-FEC-MES           PIC 9(2).
002370         10 WSP-FEC-DIA           PIC 9(2).
002380     05 FILLER                   PIC X(04) VALUE SPACES.
002390
002400*    REDEFINE DE LA DIRECCION LEIDA PARA SEPARAR "0x" DEL HEX
002410 01 MOV-BILLETERA-R REDEFINES MOV-BILLETERA.
002420     05 MOV-BILL-PREFIJO         PIC X(02).
002430     05 MOV-BILL-HEX             PIC X(40).
002440
002450*    REDEFINE DE LA FECHA DEL MOVIMIENTO (AAAA/MM/DD)
002460 01 MOV-FECHA-R REDEFINES MOV-FECHA.
002470     05 MOV-FEC-ANO              PIC 9(4).
002480     05 MOV-FEC-MES              PIC 9(2).
002490     05 MOV-FEC-DIA              PIC 9(2).
002500
002510 01 WSB-BILLETERA-ACTUAL         PIC X(42) VALUE SPACES.
002520 01 WSB-BILLETERA-SIGUIENTE      PIC X(42) VALUE SPACES.
002530
002540*    BLOQUE DE CARACTERISTICAS DEVUELTO POR WCS2 (EXTRACTOR)
002550 01 CARACT-BLOQUE.
002560     05 CAR-PRIMERA-FECHA        PIC 9(8).
002570     05 CAR-ULTIMA-FECHA         PIC 9(8).
002580     05 CAR-ANTIGUEDAD-DIAS      PIC 9(5) COMP.
002590     05 CAR-TOTAL-MOV            PIC 9(7) COMP.
002600     05 CAR-MEDIA-MOV-MES        PIC 9(6)V9(4).
002610     05 CAR-ETH-ENVIADO          PIC S9(12)V9(6).
002620     05 CAR-ETH-RECIBIDO         PIC S9(12)V9(6).
002630     05 CAR-ETH-NETO             PIC S9(12)V9(6).
002640     05 CAR-MAYOR-MOV            PIC S9(12)V9(6).
002650     05 CAR-MEDIA-MOV            PIC S9(12)V9(6).
002660     05 CAR-MAYOR-SALIDA         PIC S9(12)V9(6).
002670     05 CAR-MAYOR-ENTRADA        PIC S9(12)V9(6).
002680     05 CAR-CONTRAPARTES         PIC 9(5) COMP.
002690     05 CAR-NUM-CONTRATOS        PIC 9(7) COMP.
002700     05 CAR-NUM-DESPLIEGUES      PIC 9(7) COMP.
002710     05 CAR-NUM-FALLOS           PIC 9(7) COMP.
002720     05 CAR-RATIO-FALLOS         PIC 9V9(6).
002730     05 CAR-DIAS-DESDE-ULTIMO    PIC 9(5) COMP.
002740     05 CAR-MESES-CON-MOV        PIC 9(4) COMP.
002750     05 CAR-MOV-6M               PIC 9(7) COMP.
002760     05 CAR-MOV-12M              PIC 9(7) COMP.
002770     05 CAR-ETH-ENV-6M           PIC S9(12)V9(6).
002780     05 CAR-ETH-REC-6M           PIC S9(12)V9(6).
002790     05 CAR-ETH-NETO-6M          PIC S9(12)V9(6).
002800     05 CAR-MAYOR-MOV-6M         PIC S9(12)V9(6).
002810     05 CAR-MEDIA-MOV-6M         PIC S9(12)V9(6).
002820     05 CAR-FALLOS-6M            PIC 9(7) COMP.
002830     05 CAR-CONTRAPARTES-6M      PIC 9(5) COMP.
002840     05 CAR-ETH-ENV-12M          PIC S9(12)V9(6).
002850     05 CAR-ETH-REC-12M          PIC S9(12)V9(6).
002860     05 CAR-ETH-NETO-12M         PIC S9(12)V9(6).
002870     05 CAR-MAYOR-MOV-12M        PIC S9(12)V9(6).
002880     05 CAR-MEDIA-MOV-12M        PIC S9(12)V9(6).
002890     05 CAR-FALLOS-12M           PIC 9(7) COMP.
002900     05 CAR-CONTRAPARTES-12M     PIC 9(5) COMP.
002910     05 CAR-ASIMETRIA            PIC S9(3)V9(4).
002920     05 CAR-ASIMETRIA-IND        PIC 9(1).
002930         88 CAR-ASIMETRIA-DISP             VALUE 1.
002940     05 CAR-RACHA-FALLOS-MAX     PIC 9(5) COMP.
002950     05 CAR-MAX-MOV-DIA          PIC 9(5) COMP.
002960     05 CAR-DIAS-ACTIVOS         PIC 9(5) COMP.
002970     05 FILLER                   PIC X(10).
002980
002990 01 WSN-PUNTUACION-SCORECARD     PIC 9(4) COMP.
003000 01 WSN-PUNTUACION-LEGACY        PIC 9(4)V9(2).
003010
003020*    LINEA DE TOTALES GENERALES DEL LOTE, CON UN REDEFINE MAS
003030*    PARA DAR FORMATO A LOS CONTADORES Y A LA PUNTUACION MEDIA
003040 01 WSG-LINEA-TOTAL             PIC X(132) VALUE SPACES.
003050 01 WSG-LINEA-TOTAL-R REDEFINES WSG-LINEA-TOTAL.
003060     05 WSG-ETIQUETA             PIC X(45).
003070     05 WSG-VALOR-ENT            PIC ZZZ,ZZZ,ZZ9.
003080     05 FILLER                   PIC X(03).
003090     05 WSG-VALOR-DEC            PIC ZZ9.99.
003100     05 FILLER                   PIC X(67).
003110 01 WS-PUNT-MEDIA                PIC 9(3)V9(2) COMP VALUE ZEROS.
003120
003130 LINKAGE SECTION.
003140
003150 PROCEDURE DIVISION.
003160*----------------------------------------------------------------*
003170 0000-PRINCIPAL.
003180*----------------------------------------------------------------*
003190     PERFORM 1000-INICIO-PROGRAMA
003200     PERFORM 2000-PROCESO-PRINCIPAL
003210         UNTIL FIN-TRANSACT-OK
003220     PERFORM 2900-COMPLETAR-WALLETS
003230     PERFORM 3000-FIN-PROGRAMA
003240     STOP RUN.
003250*----------------------------------------------------------------*
003260*    APERTURA DE FICHEROS Y LECTURA DEL PARAMETRO DE FECHA       *
003270*----------------------------------------------------------------*
003280 1000-INICIO-PROGRAMA.
003290     ACCEPT WSP-FECHA-PROCESO FROM SYSIN.
003300
003310     OPEN INPUT TRANSACT.
003320     MOVE FS-TRANSACT TO WSV-FSTATUS.
003330     IF WSV-FSTATUS NOT = "00"
003340         MOVE "1000-INICIO-PROGRAMA" TO WSV-RUTINA
003350         MOVE "OPEN TRANSACT"        TO WSV-ACCION
003360         PERFORM 9000-ERROR-PGM
003370     END-IF.
003380
003390     OPEN OUTPUT SCORES.
003400     OPEN OUTPUT PERSONA.
003410     OPEN OUTPUT RPTFILE.
003420
003430     OPEN INPUT WALLETS.
003440     IF FS-WALLETS = "35"
003450         SET FIN-WALLETS-OK TO TRUE
003460     END-IF.
003470
003480     PERFORM 1010-LEER-TRANSACT.
003490*----------------------------------------------------------------*
003500 1010-LEER-TRANSACT.
003510     READ TRANSACT
003520         AT END
003530             SET FIN-TRANSACT-OK TO TRUE
003540         NOT AT END
003550             ADD 1 TO WSV-TOTAL-MOV-LEIDOS
003560     END-READ.
003570*----------------------------------------------------------------*
003580*    CONTROL DE ROTURA POR MOV-BILLETERA                         *
003590*----------------------------------------------------------------*
003600 2000-PROCESO-PRINCIPAL.
003610     MOVE MOV-BILLETERA TO WSB-BILLETERA-ACTUAL.
003620     PERFORM 2105-REGISTRAR-BILLETERA-VISTA.
003630     PERFORM 2100-VALIDAR-DIRECCION.
003640
003650     IF BILLETERA-ES-VALIDA
003660         PERFORM 2200-PUNTUAR-BILLETERA
003670             THRU 2210-ACUMULAR-MOVIMIENTOS
003680     ELSE
003690         PERFORM 2300-RECHAZAR-BILLETERA
003700     END-IF.
003710*----------------------------------------------------------------*
003720*    SE DEJA CONSTANCIA DE LA BILLETERA EN LA TABLA ACOTADA,       *
003730*    VALIDA O NO, PARA QUE 2900-COMPLETAR-WALLETS NO LA VUELVA A   *
003740*    PUNTUAR SI TAMBIEN APARECE EN EL FICHERO WALLETS (SOLIC.       *
003750*    25-0340: EVITA EL DUPLICADO EN SCORES Y PERSONA)              *
003760*----------------------------------------------------------------*
003770 2105-REGISTRAR-BILLETERA-VISTA.
003780     IF WSA-NUM-BILLETERAS-VISTAS NOT > 5000
003790         ADD 1 TO WSA-NUM-BILLETERAS-VISTAS
003800         SET WSX-IDXB TO WSA-NUM-BILLETERAS-VISTAS
003810         MOVE WSB-BILLETERA-ACTUAL
003820             TO WST-BILLETERA-VISTA (WSX-IDXB)
003830     END-IF.
003840*----------------------------------------------------------------*
003850 2100-VALIDAR-DIRECCION.
003860     CALL "WCS1" USING WSB-BILLETERA-ACTUAL, WS-BILLETERA-VALIDA.
003870*----------------------------------------------------------------*
003880*    SECUENCIA DE CALCULO PARA UNA BILLETERA VALIDA               *
003890*----------------------------------------------------------------*
003900 2200-PUNTUAR-BILLETERA.
003910     CALL "WCS2" USING WSC-FUNCION-RESET, MOV-REG-ENTRADA,
003920         WSP-FECHA-PROCESO, CARACT-BLOQUE.
003930     CALL "WCS6" USING WSC-FUNCION-RESET, MOV-REG-ENTRADA,
003940         WSB-BILLETERA-ACTUAL, WSN-PUNTUACION-SCORECARD,
003950         LINEA-IMPRESA, WS-MAS-LINEAS-INF.
003960
003970 2210-ACUMULAR-MOVIMIENTOS.
003980     CALL "WCS2" USING WSC-FUNCION-ACUMULA, MOV-REG-ENTRADA,
003990         WSP-FECHA-PROCESO, CARACT-BLOQUE.
004000     CALL "WCS6" USING WSC-FUNCION-ACUMULA, MOV-REG-ENTRADA,
004010         WSB-BILLETERA-ACTUAL, WSN-PUNTUACION-SCORECARD,
004020         LINEA-IMPRESA, WS-MAS-LINEAS-INF.
004030
004040     PERFORM 1010-LEER-TRANSACT.
004050     IF NOT FIN-TRANSACT-OK
004060         IF MOV-BILLETERA = WSB-BILLETERA-ACTUAL
004070             GO TO 2210-ACUMULAR-MOVIMIENTOS
004080         END-IF
004090     END-IF.
004100
004110     CALL "WCS2" USING WSC-FUNCION-FINAL, MOV-REG-ENTRADA,
004120         WSP-FECHA-PROCESO, CARACT-BLOQUE.
004130     CALL "WCS6" USING WSC-FUNCION-FINAL, MOV-REG-ENTRADA,
004140         WSB-BILLETERA-ACTUAL, WSN-PUNTUACION-SCORECARD,
004150         LINEA-IMPRESA, WS-MAS-LINEAS-INF.
004160
004170     CALL "WCS3" USING CARACT-BLOQUE, WSN-PUNTUACION-SCORECARD.
004180     CALL "WCS4" USING CARACT-BLOQUE, WSN-PUNTUACION-LEGACY.
004190     CALL "WCS5" USING WSB-BILLETERA-ACTUAL, PER-REG-SALIDA.
004200
004210     MOVE SPACES               TO PUN-MENSAJE.
004220     MOVE WSB-BILLETERA-ACTUAL TO PUN-BILLETERA, PER-BILLETERA.
004230     MOVE WSN-PUNTUACION-SCORECARD TO PUN-PUNTUACION.
004240     MOVE CAR-TOTAL-MOV          TO PUN-NUM-MOV.
004250     MOVE CAR-ANTIGUEDAD-DIAS    TO PUN-DIAS-ANTIGUEDAD.
004260     MOVE CAR-ETH-ENVIADO        TO PUN-ETH-ENVIADO.
004270     MOVE CAR-ETH-RECIBIDO       TO PUN-ETH-RECIBIDO.
004280     MOVE CAR-CONTRAPARTES       TO PUN-CONTRAPARTES.
004290     MOVE CAR-NUM-CONTRATOS      TO PUN-NUM-CONTRATOS.
004300     MOVE CAR-NUM-FALLOS         TO PUN-NUM-FALLOS.
004310
004320     PERFORM 2250-ESCRIBIR-SALIDAS.
004330     PERFORM 2240-IMPRIMIR-INFORME.
004340
004350     ADD 1 TO WSV-BILLETERAS-PUNT.
004360     ADD WSN-PUNTUACION-SCORECARD TO WSV-SUMA-PUNTUACIONES.
004370*----------------------------------------------------------------*
004380*    IMPRESION EN RPTFILE DEL INFORME MENSUAL QUE DEVUELVE WCS6,  *
004390*    LINEA A LINEA, HASTA QUE SU BANDERA DE SALIDA LO INDIQUE      *
004400*----------------------------------------------------------------*
004410 2240-IMPRIMIR-INFORME.
004420     MOVE 1 TO WS-MAS-LINEAS-INF.
004430     PERFORM 2241-OBTENER-LINEA-INFORME
004440         UNTIL NOT QUEDAN-LINEAS-INF.
004450*----------------------------------------------------------------*
004460 2241-OBTENER-LINEA-INFORME.
004470     CALL "WCS6" USING WSC-FUNCION-IMPRIME, MOV-REG-ENTRADA,
004480         WSB-BILLETERA-ACTUAL, WSN-PUNTUACION-SCORECARD,
004490         LINEA-IMPRESA, WS-MAS-LINEAS-INF.
004500     WRITE LINEA-IMPRESA.
004510*----------------------------------------------------------------*
004520 2250-ESCRIBIR-SALIDAS.
004530     WRITE PUN-REG-SALIDA.
004540     WRITE PER-REG-SALIDA.
004550     ADD 1 TO WSV-BILLETERAS-PROC.
004560*----------------------------------------------------------------*
004570*    BILLETERA SIN HISTORICO O CON DIRECCION NO VALIDA            *
004580*----------------------------------------------------------------*
004590 2300-RECHAZAR-BILLETERA.
004600     INITIALIZE PUN-REG-SALIDA PER-REG-SALIDA.
004610     MOVE WSB-BILLETERA-ACTUAL TO PUN-BILLETERA.
004620     MOVE ZEROS TO PUN-PUNTUACION.
004630     MOVE WSC-MSJ-DIR-INVALIDA TO PUN-MENSAJE.
004640     ADD 1 TO WSV-BILLETERAS-RECHAZA.
004650     PERFORM 2250-ESCRIBIR-SALIDAS.
004660
004670     PERFORM 2310-SALTAR-MOVIMIENTOS.
004680*----------------------------------------------------------------*
004690 2310-SALTAR-MOVIMIENTOS.
004700     PERFORM 1010-LEER-TRANSACT.
004710     IF NOT FIN-TRANSACT-OK
004720         IF MOV-BILLETERA = WSB-BILLETERA-ACTUAL
004730             GO TO 2310-SALTAR-MOVIMIENTOS
004740         END-IF
004750     END-IF.
004760*----------------------------------------------------------------*
004770*    BILLETERAS DEL FICHERO WALLETS QUE NO TIENEN MOVIMIENTOS     *
004780*----------------------------------------------------------------*
004790 2900-COMPLETAR-WALLETS.
004800     PERFORM 2905-LEER-WALLETS UNTIL FIN-WALLETS-OK.
004810*----------------------------------------------------------------*
004820 2905-LEER-WALLETS.
004830     READ WALLETS
004840         AT END
004850             SET FIN-WALLETS-OK TO TRUE
004860         NOT AT END
004870             PERFORM 2910-BILLETERA-SIN-HISTORICO
004880     END-READ.
004890*----------------------------------------------------------------*
004900 2910-BILLETERA-SIN-HISTORICO.
004910*    SOLIC. 25-0340: SE VALIDA LA DIRECCION CONTRA WCS1 Y SE        *
004920*    DESCARTA LA BILLETERA SI YA SE PUNTUO POR TRANSACT, ANTES      *
004930*    DE GRABARLA COMO SIN HISTORICO                                *
004940     CALL "WCS1" USING SOL-BILLETERA, WS-BILLETERA-VALIDA.
004950     IF NOT BILLETERA-ES-VALIDA
004960         PERFORM 2920-WALLET-DIRECCION-INVALIDA
004970     ELSE
004980         PERFORM 2930-BUSCAR-WALLET-EN-TRANSACT
004990         IF NOT BILLETERA-YA-VISTA
005000             PERFORM 2940-ESCRIBIR-SIN-HISTORICO
005010         END-IF
005020     END-IF.
005030*----------------------------------------------------------------*
005040 2920-WALLET-DIRECCION-INVALIDA.
005050     INITIALIZE PUN-REG-SALIDA PER-REG-SALIDA.
005060     MOVE SOL-BILLETERA TO PUN-BILLETERA.
005070     MOVE ZEROS TO PUN-PUNTUACION.
005080     MOVE WSC-MSJ-DIR-INVALIDA TO PUN-MENSAJE.
005090     ADD 1 TO WSV-BILLETERAS-RECHAZA.
005100     PERFORM 2250-ESCRIBIR-SALIDAS.
005110*----------------------------------------------------------------*
005120 2930-BUSCAR-WALLET-EN-TRANSACT.
005130     SET WSX-IDXB TO 1.
005140     MOVE 0 TO WS-BILLETERA-VISTA.
005150     SEARCH WST-BILLETERA-VISTA
005160         AT END
005170             CONTINUE
005180         WHEN WST-BILLETERA-VISTA (WSX-IDXB) = SOL-BILLETERA
005190             SET BILLETERA-YA-VISTA TO TRUE
005200     END-SEARCH.
005210*----------------------------------------------------------------*
005220 2940-ESCRIBIR-SIN-HISTORICO.
005230     INITIALIZE PUN-REG-SALIDA PER-REG-SALIDA.
005240     MOVE SOL-BILLETERA TO PUN-BILLETERA.
005250     MOVE ZEROS TO PUN-PUNTUACION.
005260     MOVE WSC-MSJ-SIN-HISTORICO TO PUN-MENSAJE.
005270     ADD 1 TO WSV-BILLETERAS-SIN-HIST.
005280     PERFORM 2250-ESCRIBIR-SALIDAS.
005290*----------------------------------------------------------------*
005300*    TOTALES GENERALES Y CIERRE                                  *
005310*----------------------------------------------------------------*
005320 3000-FIN-PROGRAMA.
005330     PERFORM 3010-TOTALES-GENERALES.
005340     CLOSE TRANSACT SCORES PERSONA RPTFILE.
005350     CLOSE WALLETS.
005360*----------------------------------------------------------------*
005370 3010-TOTALES-GENERALES.
005380     MOVE SPACES TO LINEA-IMPRESA.
005390     WRITE LINEA-IMPRESA AFTER ADVANCING PAGE.
005400     MOVE "TOTALES GENERALES DEL LOTE WCS7" TO LINEA-IMPRESA.
005410     WRITE LINEA-IMPRESA.
005420     MOVE SPACES TO LINEA-IMPRESA.
005430     WRITE LINEA-IMPRESA.
005440
005450     MOVE "WALLETS PROCESSED"  TO WSG-ETIQUETA.
005460     MOVE WSV-BILLETERAS-PROC  TO WSG-VALOR-ENT.
005470     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005480
005490     MOVE "WALLETS SCORED"     TO WSG-ETIQUETA.
005500     MOVE WSV-BILLETERAS-PUNT  TO WSG-VALOR-ENT.
005510     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005520
005530     MOVE "WALLETS WITH NO HISTORY" TO WSG-ETIQUETA.
005540     MOVE WSV-BILLETERAS-SIN-HIST   TO WSG-VALOR-ENT.
005550     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005560
005570     MOVE "WALLETS REJECTED (INVALID ADDRESS)" TO WSG-ETIQUETA.
005580     MOVE WSV-BILLETERAS-RECHAZA               TO WSG-VALOR-ENT.
005590     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005600
005610     MOVE "TOTAL TRANSACTIONS READ" TO WSG-ETIQUETA.
005620     MOVE WSV-TOTAL-MOV-LEIDOS      TO WSG-VALOR-ENT.
005630     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005640
005650     IF WSV-BILLETERAS-PUNT > 0
005660         COMPUTE WS-PUNT-MEDIA ROUNDED =
005670             WSV-SUMA-PUNTUACIONES / WSV-BILLETERAS-PUNT
005680     ELSE
005690         MOVE ZERO TO WS-PUNT-MEDIA
005700     END-IF.
005710     MOVE "AVERAGE CREDIT SCORE (SCORED WALLETS)" TO WSG-ETIQUETA.
005720     MOVE WS-PUNT-MEDIA TO WSG-VALOR-DEC.
005730     PERFORM 3020-ESCRIBIR-LINEA-TOTAL.
005740*----------------------------------------------------------------*
005750 3020-ESCRIBIR-LINEA-TOTAL.
005760     MOVE WSG-LINEA-TOTAL TO LINEA-IMPRESA.
005770     WRITE LINEA-IMPRESA.
005780     MOVE SPACES TO WSG-LINEA-TOTAL.
005790*----------------------------------------------------------------*
005800 9000-ERROR-PGM.
005810     DISPLAY "===== ERROR WCS7 =====".
005820     DISPLAY " RUTINA  : " WSV-RUTINA.
005830     DISPLAY " ACCION  : " WSV-ACCION.
005840     DISPLAY " ESTADO  : " WSV-FSTATUS.
005850     MOVE 16 TO RETURN-CODE.
005860     STOP RUN.
