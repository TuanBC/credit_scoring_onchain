000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS6   (INFORME MENSUAL POR BILLETERA)            *
000130* FUNCION    : ACUMULA, MES A MES, LOS MOVIMIENTOS DE UNA        *
000140*              BILLETERA Y DEVUELVE, LINEA A LINEA, EL INFORME   *
000150*              DE CABECERA, DETALLE MENSUAL Y TOTALES QUE WCS7   *
000160*              ESCRIBE EN EL FICHERO RPTFILE. SE INVOCA CON UN   *
000170*              CODIGO DE FUNCION: R=REINICIO, A=ACUMULA,         *
000180*              F=CIERRE DE BILLETERA, I=SIGUIENTE LINEA A         *
000190*              IMPRIMIR.                                         *
000200*================================================================*
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.     WCS6.
000230 AUTHOR.         J CASANOVA TENA.
000240 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000250 DATE-WRITTEN.   14/05/1990.
000260 DATE-COMPILED.
000270 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000280*----------------------------------------------------------------*
000290*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000300*----------------------------------------------------------------*
000310* 14/05/90 JCT  ALTA INICIAL. IMPRESION DEL EXTRACTO MENSUAL DE   *
000320*               LA CARTILLA DE AHORRO, CON SALDO MEDIO DEL MES.   *
000330* 22/11/93 MPR  SE AÑADE LA LINEA DE TOTALES AL PIE DE LA CARTILLA*
000340* 09/12/98 JCT  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000)*
000350* 14/01/99 JCT  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             *
000360* 01/09/16 JCT  SOLIC. 16-0231: EL PROGRAMA DEJA DE IMPRIMIR       *
000370*               CARTILLAS DE AHORRO Y PASA A DESGLOSAR POR MES     *
000380*               LOS MOVIMIENTOS DE LA BILLETERA EN CADENA.        *
000390* 05/06/19 JCT  SOLIC. 19-0588: SE AÑADEN LAS COLUMNAS DE TOTALES  *
000400*               ACUMULADOS (CUM-TX, CUM-ETH-IN, CUM-ETH-OUT,       *
000410*               CUM-NET) Y LA LINEA DE TOTALES DE BILLETERA.       *
000420* 20/01/25 MPR  SOLIC. 25-0102: NUEVA FUNCION "I" PARA DEVOLVER    *
000430*               AL ORQUESTADOR, LINEA A LINEA, LA CABECERA, LAS    *
000440*               LINEAS DE DETALLE Y EL PIE YA CON LA PUNTUACION,   *
000450*               QUE NO SE CONOCE HASTA DESPUES DEL CIERRE (F).     *
000460* 21/07/25 JCT  SOLIC. 25-0341: LA LINEA DE PIE NO LLEVABA EL      *
000470*               NETO DE LA BILLETERA, SOLO SENT/RECV/FAIL. SE      *
000480*               AÑADE WSW-TOTAL-NETO (RECIBIDO MENOS ENVIADO) Y    *
000490*               SU IMPRESION EN WSI-PIE-R.                         *
000500*----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*----------------------------------------------------------------*
000550*    ACUMULADORES DEL MES QUE ESTA ACTUALMENTE ABIERTO            *
000560*----------------------------------------------------------------*
000570 01 WSM-MES-ABIERTO.
000580     05 WSM-MES-ACTUAL        PIC 9(6) VALUE ZEROS.
000590     05 WSM-TXN-ABIERTO       PIC 9(5) COMP VALUE ZEROS.
000600     05 WSM-SENT-ABIERTO      PIC 9(5) COMP VALUE ZEROS.
000610     05 WSM-RECV-ABIERTO      PIC 9(5) COMP VALUE ZEROS.
000620     05 WSM-ETH-SENT-ABIERTO  PIC S9(12)V9(6) VALUE ZEROS.
000630     05 WSM-ETH-RECV-ABIERTO  PIC S9(12)V9(6) VALUE ZEROS.
000640     05 WSM-FALLOS-ABIERTO    PIC 9(5) COMP VALUE ZEROS.
000650     05 FILLER                PIC X(04) VALUE SPACES.
000660*----------------------------------------------------------------*
000670*    TABLA DE MESES CERRADOS DE LA BILLETERA EN CURSO (SE ASUME   *
000680*    UN HISTORICO DE HASTA CINCO AÑOS DE ACTIVIDAD MENSUAL)        *
000690*----------------------------------------------------------------*
000700 01 WSB-TABLA-MESES.
000710     05 WSB-FILA OCCURS 60 TIMES
000720                 INDEXED BY WSX-IDXM.
000730         10 WSB-MES           PIC 9(6).
000740         10 WSB-TXN           PIC 9(5) COMP.
000750         10 WSB-SENT          PIC 9(5) COMP.
000760         10 WSB-RECV          PIC 9(5) COMP.
000770         10 WSB-ETH-SENT      PIC S9(12)V9(6).
000780         10 WSB-ETH-RECV      PIC S9(12)V9(6).
000790         10 WSB-FALLOS        PIC 9(5) COMP.
000800         10 WSB-CUM-TX        PIC 9(7) COMP.
000810         10 WSB-CUM-ETH-IN    PIC S9(14)V9(6).
000820         10 WSB-CUM-ETH-OUT   PIC S9(14)V9(6).
000830         10 WSB-CUM-NETO      PIC S9(14)V9(6).
000840*    VISTA DE DIAGNOSTICO DE LA PRIMERA FILA DE LA TABLA, PARA EL *
000850*    VOLCADO EN CASO DE DESBORDAMIENTO DEL HISTORICO MENSUAL       *
000860*    -- REDEFINE Nº 1                                              *
000870 01 WSB-TABLA-TRAZA REDEFINES WSB-TABLA-MESES.
000880     05 WSB-TRAZA-PRIMERA     PIC X(74).
000890     05 FILLER                PIC X(4000).
000900
000910 01 WSN-CONTADORES.
000920     05 WSN-NUM-MESES         PIC 9(3) COMP VALUE ZEROS.
000930     05 WSN-LINEA-INDICE      PIC 9(3) COMP VALUE ZEROS.
000940     05 FILLER                PIC X(04) VALUE SPACES.
000950
000960*----------------------------------------------------------------*
000970*    TOTALES GENERALES DE LA BILLETERA, PARA LA LINEA DE PIE       *
000980*----------------------------------------------------------------*
000990 01 WSW-TOTALES-BILLETERA.
001000     05 WSW-TOTAL-TXN         PIC 9(7) COMP VALUE ZEROS.
001010     05 WSW-TOTAL-ETH-SENT    PIC S9(14)V9(6) VALUE ZEROS.
001020     05 WSW-TOTAL-ETH-RECV    PIC S9(14)V9(6) VALUE ZEROS.
001030     05 WSW-TOTAL-NETO        PIC S9(14)V9(6) VALUE ZEROS.
001040     05 WSW-TOTAL-FALLOS      PIC 9(7) COMP VALUE ZEROS.
001050     05 FILLER                PIC X(04) VALUE SPACES.
001060
001070*----------------------------------------------------------------*
001080*    LITERAL DE ENCABEZADOS DE COLUMNA DEL DETALLE MENSUAL         *
001090*----------------------------------------------------------------*
001100 01 WSE-ENCABEZADO-MES        PIC X(132) VALUE
001110     "  MONTH  TXNS  SENT  RECV      ETH-SENT      ETH-RECV"
001120-    "       NET-ETH FAI   CUM-TX          CUM-NET".
001130
001140*----------------------------------------------------------------*
001150*    AREA DE TRABAJO DE LA LINEA A IMPRIMIR, CON UN REDEFINE       *
001160*    DISTINTO SEGUN EL TIPO DE LINEA (CABECERA, DETALLE O PIE)     *
001170*----------------------------------------------------------------*
001180 01 WSI-AREA-IMPRESION        PIC X(132) VALUE SPACES.
001190*    VISTA DE LA LINEA DE CABECERA -- REDEFINE Nº 2                *
001200 01 WSI-CABECERA-R REDEFINES WSI-AREA-IMPRESION.
001210     05 WSI-CAB-ETIQ1         PIC X(10).
001220     05 WSI-CAB-BILLETERA     PIC X(42).
001230     05 FILLER                PIC X(02).
001240     05 WSI-CAB-ETIQ2         PIC X(11).
001250     05 WSI-CAB-PUNTUACION    PIC ZZZ9.
001260     05 FILLER                PIC X(63).
001270*    VISTA DE LA LINEA DE DETALLE MENSUAL -- REDEFINE Nº 3         *
001280 01 WSI-DETALLE-R REDEFINES WSI-AREA-IMPRESION.
001290     05 WSI-DET-MES           PIC X(07).
001300     05 FILLER                PIC X(01).
001310     05 WSI-DET-TXN           PIC ZZZZ9.
001320     05 FILLER                PIC X(01).
001330     05 WSI-DET-SENT          PIC ZZZZ9.
001340     05 FILLER                PIC X(01).
001350     05 WSI-DET-RECV          PIC ZZZZ9.
001360     05 FILLER                PIC X(01).
001370     05 WSI-DET-ETH-SENT      PIC -ZZZZZZ9.999999.
001380     05 FILLER                PIC X(01).
001390     05 WSI-DET-ETH-RECV      PIC -ZZZZZZ9.999999.
001400     05 FILLER                PIC X(01).
001410     05 WSI-DET-NET-ETH       PIC -ZZZZZZ9.999999.
001420     05 FILLER                PIC X(01).
001430     05 WSI-DET-FAIL          PIC ZZ9.
001440     05 FILLER                PIC X(01).
001450     05 WSI-DET-CUM-TX        PIC ZZZZZZ9.
001460     05 FILLER                PIC X(01).
001470     05 WSI-DET-CUM-NET       PIC -ZZZZZZZZZ9.999999.
001480     05 FILLER                PIC X(21).
001490*    VISTA DE LA LINEA DE TOTALES DE BILLETERA -- REDEFINE Nº 4    *
001500 01 WSI-PIE-R REDEFINES WSI-AREA-IMPRESION.
001510     05 WSI-PIE-ETIQ1         PIC X(19).
001520     05 WSI-PIE-TXN           PIC ZZZZZZ9.
001530     05 WSI-PIE-ETIQ2         PIC X(07).
001540     05 WSI-PIE-ETH-SENT      PIC -ZZZZZZZZZ9.999999.
001550     05 WSI-PIE-ETIQ3         PIC X(07).
001560     05 WSI-PIE-ETH-RECV      PIC -ZZZZZZZZZ9.999999.
001570     05 WSI-PIE-ETIQ5         PIC X(06).
001580     05 WSI-PIE-NETO          PIC -ZZZZZZZZZ9.999999.
001590     05 WSI-PIE-ETIQ4         PIC X(06).
001600     05 WSI-PIE-FALLOS        PIC ZZZZZZ9.
001610     05 FILLER                PIC X(19).
001620
001630 LINKAGE SECTION.
001640 01 LK-FUNCION                 PIC X(01).
001650 01 LK-MOV-REG.
001660     02 LK-MOV-BILLETERA       PIC X(42).
001670     02 LK-MOV-FECHA           PIC 9(8).
001680     02 LK-MOV-FECHA-R REDEFINES LK-MOV-FECHA.
001690         03 LK-MOV-FEC-ANO     PIC 9(4).
001700         03 LK-MOV-FEC-MES     PIC 9(2).
001710         03 LK-MOV-FEC-DIA     PIC 9(2).
001720     02 LK-MOV-HORA            PIC 9(6).
001730     02 LK-MOV-ORIGEN          PIC X(42).
001740     02 LK-MOV-DESTINO         PIC X(42).
001750     02 LK-MOV-IMPORTE         PIC S9(12)V9(6).
001760     02 LK-MOV-IND-ERROR       PIC 9(1).
001770     02 LK-MOV-IND-DATOS       PIC 9(1).
001780     02 LK-MOV-IND-DESPLIEGUE  PIC 9(1).
001790     02 FILLER                 PIC X(05).
001800 01 LK-BILLETERA                PIC X(42).
001810 01 LK-PUNTUACION                PIC 9(4).
001820 01 LK-LINEA-IMPRESA             PIC X(132).
001830 01 LK-MAS-LINEAS                PIC 9(1).
001840
001850 PROCEDURE DIVISION USING LK-FUNCION, LK-MOV-REG, LK-BILLETERA,
001860         LK-PUNTUACION, LK-LINEA-IMPRESA, LK-MAS-LINEAS.
001870*----------------------------------------------------------------*
001880 0000-PRINCIPAL.
001890*----------------------------------------------------------------*
001900     EVALUATE LK-FUNCION
001910         WHEN "R"
001920             PERFORM 1000-REINICIAR
001930         WHEN "A"
001940             PERFORM 2000-ACUMULAR-MOV
001950         WHEN "F"
001960             PERFORM 7000-CERRAR-BILLETERA
001970         WHEN "I"
001980             PERFORM 8000-SIGUIENTE-LINEA
001990                 THRU 8000-SIGUIENTE-LINEA-EXIT
002000     END-EVALUATE.
002010     EXIT PROGRAM.
002020*----------------------------------------------------------------*
002030*    PUESTA A CERO DE LA TABLA DE MESES Y DEL MES ABIERTO          *
002040*----------------------------------------------------------------*
002050 1000-REINICIAR.
002060     INITIALIZE WSB-TABLA-MESES WSM-MES-ABIERTO
002070         WSW-TOTALES-BILLETERA.
002080     MOVE ZEROS TO WSN-NUM-MESES WSN-LINEA-INDICE.
002090*----------------------------------------------------------------*
002100*    ACUMULACION DE UN MOVIMIENTO EN EL MES QUE LE CORRESPONDE.   *
002110*    LOS MOVIMIENTOS LLEGAN ORDENADOS POR FECHA ASCENDENTE, POR   *
002120*    LO QUE UN MES DISTINTO AL ABIERTO ES SIEMPRE UN MES NUEVO,    *
002130*    IGUAL QUE EL CONTROL DE ROTURA POR BILLETERA DE WCS7          *
002140*----------------------------------------------------------------*
002150 2000-ACUMULAR-MOV.
002160     IF LK-MOV-FEC-ANO = 0
002170         GO TO 2000-ACUMULAR-MOV-EXIT
002180     END-IF.
002190
002200     IF WSM-MES-ACTUAL = 0
002210         PERFORM 2100-ABRIR-MES
002220     ELSE
002230         IF (LK-MOV-FEC-ANO * 100) + LK-MOV-FEC-MES
002240                 NOT = WSM-MES-ACTUAL
002250             PERFORM 2200-CERRAR-MES-ABIERTO
002260                 THRU 2200-CERRAR-MES-ABIERTO-EXIT
002270             PERFORM 2100-ABRIR-MES
002280         END-IF
002290     END-IF.
002300
002310     ADD 1 TO WSM-TXN-ABIERTO.
002320     IF LK-MOV-ORIGEN = LK-BILLETERA
002330         ADD 1 TO WSM-SENT-ABIERTO
002340         ADD LK-MOV-IMPORTE TO WSM-ETH-SENT-ABIERTO
002350     ELSE
002360         ADD 1 TO WSM-RECV-ABIERTO
002370         ADD LK-MOV-IMPORTE TO WSM-ETH-RECV-ABIERTO
002380     END-IF.
002390     IF LK-MOV-IND-ERROR = 1
002400         ADD 1 TO WSM-FALLOS-ABIERTO
002410     END-IF.
002420
002430 2000-ACUMULAR-MOV-EXIT.
002440     EXIT.
002450*----------------------------------------------------------------*
002460 2100-ABRIR-MES.
002470     COMPUTE WSM-MES-ACTUAL =
002480         (LK-MOV-FEC-ANO * 100) + LK-MOV-FEC-MES.
002490     MOVE ZEROS TO WSM-TXN-ABIERTO WSM-SENT-ABIERTO
002500         WSM-RECV-ABIERTO WSM-FALLOS-ABIERTO.
002510     MOVE ZERO TO WSM-ETH-SENT-ABIERTO WSM-ETH-RECV-ABIERTO.
002520*----------------------------------------------------------------*
002530*    SE VUELCA EL MES ABIERTO A LA TABLA, YA CON SUS ACUMULADOS   *
002540*    CORRIDOS, Y SE AÑADE A LOS TOTALES GENERALES DE BILLETERA    *
002550*----------------------------------------------------------------*
002560 2200-CERRAR-MES-ABIERTO.
002570     IF WSN-NUM-MESES NOT < 60
002580         GO TO 2200-CERRAR-MES-ABIERTO-EXIT
002590     END-IF.
002600     ADD 1 TO WSN-NUM-MESES.
002610     SET WSX-IDXM TO WSN-NUM-MESES.
002620
002630     MOVE WSM-MES-ACTUAL       TO WSB-MES (WSX-IDXM).
002640     MOVE WSM-TXN-ABIERTO      TO WSB-TXN (WSX-IDXM).
002650     MOVE WSM-SENT-ABIERTO     TO WSB-SENT (WSX-IDXM).
002660     MOVE WSM-RECV-ABIERTO     TO WSB-RECV (WSX-IDXM).
002670     MOVE WSM-ETH-SENT-ABIERTO TO WSB-ETH-SENT (WSX-IDXM).
002680     MOVE WSM-ETH-RECV-ABIERTO TO WSB-ETH-RECV (WSX-IDXM).
002690     MOVE WSM-FALLOS-ABIERTO   TO WSB-FALLOS (WSX-IDXM).
002700
002710     ADD WSM-TXN-ABIERTO      TO WSW-TOTAL-TXN.
002720     ADD WSM-ETH-SENT-ABIERTO TO WSW-TOTAL-ETH-SENT.
002730     ADD WSM-ETH-RECV-ABIERTO TO WSW-TOTAL-ETH-RECV.
002740     ADD WSM-FALLOS-ABIERTO   TO WSW-TOTAL-FALLOS.
002750
002760     IF WSX-IDXM = 1
002770         MOVE WSB-TXN (WSX-IDXM)      TO WSB-CUM-TX (WSX-IDXM)
002780         MOVE WSB-ETH-RECV (WSX-IDXM) TO WSB-CUM-ETH-IN (WSX-IDXM)
002790         MOVE WSB-ETH-SENT (WSX-IDXM) TO WSB-CUM-ETH-OUT (WSX-IDXM)
002800     ELSE
002810         COMPUTE WSB-CUM-TX (WSX-IDXM) =
002820             WSB-CUM-TX (WSX-IDXM - 1) + WSB-TXN (WSX-IDXM)
002830         COMPUTE WSB-CUM-ETH-IN (WSX-IDXM) =
002840             WSB-CUM-ETH-IN (WSX-IDXM - 1) + WSB-ETH-RECV (WSX-IDXM)
002850         COMPUTE WSB-CUM-ETH-OUT (WSX-IDXM) =
002860             WSB-CUM-ETH-OUT (WSX-IDXM - 1) + WSB-ETH-SENT (WSX-IDXM)
002870     END-IF.
002880     COMPUTE WSB-CUM-NETO (WSX-IDXM) =
002890         WSB-CUM-ETH-IN (WSX-IDXM) - WSB-CUM-ETH-OUT (WSX-IDXM).
002900
002910 2200-CERRAR-MES-ABIERTO-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------*
002940*    CIERRE DE LA BILLETERA: SE VUELCA EL ULTIMO MES ABIERTO Y SE *
002950*    DEJA PREPARADO EL PUNTERO DE LINEAS PARA LA FUNCION "I"       *
002960*----------------------------------------------------------------*
002970 7000-CERRAR-BILLETERA.
002980     IF WSM-MES-ACTUAL NOT = 0
002990         PERFORM 2200-CERRAR-MES-ABIERTO
003000             THRU 2200-CERRAR-MES-ABIERTO-EXIT
003010     END-IF.
003020     MOVE ZEROS TO WSN-LINEA-INDICE.
003030*----------------------------------------------------------------*
003040*    DEVUELVE, EN CADA LLAMADA SUCESIVA, LA SIGUIENTE LINEA DEL   *
003050*    INFORME: 1=CABECERA, 2=ENCABEZADOS DE COLUMNA, 3..N+2=UNA    *
003060*    LINEA POR MES, N+3=TOTALES DE BILLETERA (ULTIMA LINEA)       *
003070*----------------------------------------------------------------*
003080 8000-SIGUIENTE-LINEA.
003090     ADD 1 TO WSN-LINEA-INDICE.
003100     MOVE SPACES TO WSI-AREA-IMPRESION.
003110
003120     IF WSN-LINEA-INDICE = 1
003130         PERFORM 8100-LINEA-CABECERA
003140         MOVE 1 TO LK-MAS-LINEAS
003150         GO TO 8000-SIGUIENTE-LINEA-EXIT
003160     END-IF.
003170
003180     IF WSN-LINEA-INDICE = 2
003190         PERFORM 8200-LINEA-ENCABEZADOS
003200         MOVE 1 TO LK-MAS-LINEAS
003210         GO TO 8000-SIGUIENTE-LINEA-EXIT
003220     END-IF.
003230
003240     IF WSN-LINEA-INDICE - 2 NOT > WSN-NUM-MESES
003250         SET WSX-IDXM TO WSN-LINEA-INDICE
003260         SUBTRACT 2 FROM WSX-IDXM
003270         PERFORM 8300-LINEA-DETALLE
003280         MOVE 1 TO LK-MAS-LINEAS
003290         GO TO 8000-SIGUIENTE-LINEA-EXIT
003300     END-IF.
003310
003320     PERFORM 8400-LINEA-PIE.
003330     MOVE 0 TO LK-MAS-LINEAS.
003340
003350 8000-SIGUIENTE-LINEA-EXIT.
003360     MOVE WSI-AREA-IMPRESION TO LK-LINEA-IMPRESA.
003370*----------------------------------------------------------------*
003380 8100-LINEA-CABECERA.
003390     MOVE "BILLETERA:"     TO WSI-CAB-ETIQ1.
003400     MOVE LK-BILLETERA     TO WSI-CAB-BILLETERA.
003410     MOVE "PUNTUACION:"    TO WSI-CAB-ETIQ2.
003420     MOVE LK-PUNTUACION    TO WSI-CAB-PUNTUACION.
003430*----------------------------------------------------------------*
003440 8200-LINEA-ENCABEZADOS.
003450     MOVE WSE-ENCABEZADO-MES TO WSI-AREA-IMPRESION.
003460*----------------------------------------------------------------*
003470 8300-LINEA-DETALLE.
003480     STRING WSB-MES (WSX-IDXM) (1:4) "-" WSB-MES (WSX-IDXM) (5:2)
003490         DELIMITED BY SIZE INTO WSI-DET-MES.
003500     MOVE WSB-TXN (WSX-IDXM)      TO WSI-DET-TXN.
003510     MOVE WSB-SENT (WSX-IDXM)     TO WSI-DET-SENT.
003520     MOVE WSB-RECV (WSX-IDXM)     TO WSI-DET-RECV.
003530     MOVE WSB-ETH-SENT (WSX-IDXM) TO WSI-DET-ETH-SENT.
003540     MOVE WSB-ETH-RECV (WSX-IDXM) TO WSI-DET-ETH-RECV.
003550     COMPUTE WSI-DET-NET-ETH =
003560         WSB-ETH-RECV (WSX-IDXM) - WSB-ETH-SENT (WSX-IDXM).
003570     MOVE WSB-FALLOS (WSX-IDXM)   TO WSI-DET-FAIL.
003580     MOVE WSB-CUM-TX (WSX-IDXM)   TO WSI-DET-CUM-TX.
003590     MOVE WSB-CUM-NETO (WSX-IDXM) TO WSI-DET-CUM-NET.
003600*----------------------------------------------------------------*
003610 8400-LINEA-PIE.
003620*    EL NETO DE LA BILLETERA SE OBTIENE DE LOS TOTALES YA            *
003630*    ACUMULADOS (RECIBIDO MENOS ENVIADO), IGUAL QUE EL NETO DE       *
003640*    CADA MES EN WSI-DET-NET-ETH                                    *
003650     COMPUTE WSW-TOTAL-NETO =
003660         WSW-TOTAL-ETH-RECV - WSW-TOTAL-ETH-SENT.
003670     MOVE "TOTAL BILLETERA:   " TO WSI-PIE-ETIQ1.
003680     MOVE WSW-TOTAL-TXN         TO WSI-PIE-TXN.
003690     MOVE " SENT="              TO WSI-PIE-ETIQ2.
003700     MOVE WSW-TOTAL-ETH-SENT    TO WSI-PIE-ETH-SENT.
003710     MOVE " RECV="              TO WSI-PIE-ETIQ3.
003720     MOVE WSW-TOTAL-ETH-RECV    TO WSI-PIE-ETH-RECV.
003730     MOVE " NET="               TO WSI-PIE-ETIQ5.
003740     MOVE WSW-TOTAL-NETO        TO WSI-PIE-NETO.
003750     MOVE " FAIL="              TO WSI-PIE-ETIQ4.
003760     MOVE WSW-TOTAL-FALLOS      TO WSI-PIE-FALLOS.
