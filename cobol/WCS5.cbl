000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS5   (GENERADOR DE PERFIL SOCIOECONOMICO)      *
000130* FUNCION    : GENERA, DE FORMA TOTALMENTE DETERMINISTA A PARTIR *
000140*              DE LA DIRECCION DE LA BILLETERA, UN PERFIL SOCIO- *
000150*              ECONOMICO "FUERA DE CADENA" CON SU PROPIA          *
000160*              PUNTUACION DE CREDITO, PARA CONTRASTAR CON LA      *
000170*              PUNTUACION OBTENIDA DEL HISTORICO DE MOVIMIENTOS.  *
000180*================================================================*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WCS5.
000210 AUTHOR.         J CASANOVA TENA.
000220 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000230 DATE-WRITTEN.   19/02/1992.
000240 DATE-COMPILED.
000250 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000260*----------------------------------------------------------------*
000270*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000280*----------------------------------------------------------------*
000290* 19/02/92 JCT  ALTA INICIAL. SIMULACION DE ENCUESTA SOCIO-       *
000300*               ECONOMICA PARA CLIENTES SIN HISTORIAL EN EL       *
000310*               BANCO, A PARTIR DE UNA SEMILLA ALEATORIA.         *
000320* 30/10/94 MPR  SE AÑADE EL GENERADOR CONGRUENCIAL LINEAL PROPIO,  *
000330*               YA QUE EL COMPILADOR DE ESTE CENTRO NO TRAE        *
000340*               GENERADOR DE NUMEROS ALEATORIOS ESTANDAR.         *
000350* 09/12/98 JCT  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000)*
000360* 14/01/99 JCT  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             *
000370* 01/09/16 JCT  SOLIC. 16-0231: LA SEMILLA DEJA DE SER ALEATORIA   *
000380*               Y PASA A DERIVARSE DE LA DIRECCION DE LA           *
000390*               BILLETERA, PARA QUE EL PERFIL SEA REPRODUCIBLE.    *
000400* 19/09/16 JCT  SE SUSTITUYE LA ENCUESTA POR EL PERFIL COMPLETO DE *
000410*               EDAD, OCUPACION, INGRESOS, EXPERIENCIA, REDES      *
000420*               SOCIALES Y PUNTUACION DE CREDITO FUERA DE CADENA.  *
000430* 03/10/17 MPR  SOLIC. 17-0090: AJUSTE DE LOS FACTORES DE EDAD EN  *
000440*               AMISTADES, FRECUENCIA DE PUBLICACION Y CREDITO.    *
000450*----------------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     CLASS HEX-DIGITO IS "0" THRU "9" "a" THRU "f".
000500
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000530*----------------------------------------------------------------*
000540*    GENERADOR CONGRUENCIAL LINEAL: SEMILLA(N+1) =                *
000550*    (1103515245 X SEMILLA(N) + 12345) MODULO 2**31               *
000560*----------------------------------------------------------------*
000570 01 WSG-GENERADOR.
000580     05 WSG-SEMILLA           PIC 9(10) COMP VALUE ZEROS.
000590     05 WSG-CONST-A           PIC 9(10) COMP VALUE 1103515245.
000600     05 WSG-CONST-C           PIC 9(10) COMP VALUE 12345.
000610     05 WSG-CONST-M           PIC 9(10) COMP VALUE 2147483648.
000620     05 FILLER                PIC X(04) VALUE SPACES.
000630*    VISTA DE DIAGNOSTICO DE LA SEMILLA ACTUAL, PARA EL VOLCADO    *
000640*    DE TRAZA EN LAS PRUEBAS DE REPRODUCIBILIDAD -- REDEFINE Nº 1  *
000650 01 WSG-GENERADOR-R REDEFINES WSG-GENERADOR.
000660     05 WSG-TRAZA             PIC X(36).
000670
000680 01 WSU-UNIFORME              PIC 9V9(9) VALUE ZEROS.
000690 01 WSA-AMPLITUD              PIC S9(6)V9(6) VALUE ZEROS.
000700 01 WSA-MINIMO                PIC S9(6)V9(6) VALUE ZEROS.
000710 01 WSA-RESULTADO             PIC S9(6)V9(6) VALUE ZEROS.
000720*    CAMPO DE PASO PARA LAS RUTINAS DE REDONDEO 9600/9650, QUE     *
000730*    RECIBEN Y DEVUELVEN SU VALOR A TRAVES DE ESTE CAMPO UNICO     *
000740*    (EN ESTE TALLER NO SE PASAN PARAMETROS EN UN PERFORM)         *
000750 01 WSA-MINIMO-PARAM          PIC S9(8)V9(6) VALUE ZEROS.
000760 01 WSA-UNA-DECIMAL           PIC S9(8)V9(1) VALUE ZEROS.
000770 01 WSA-COCIENTE-ENTERO       PIC S9(8) COMP VALUE ZEROS.
000780
000790 01 WSM-MULTIPLICACION-MOD.
000800     05 WSM-FACTOR-A          PIC 9(10) COMP VALUE ZEROS.
000810     05 WSM-FACTOR-B          PIC 9(10) COMP VALUE ZEROS.
000820     05 WSM-MODULO            PIC 9(10) COMP VALUE ZEROS.
000830     05 WSM-ACUMULADOR        PIC 9(10) COMP VALUE ZEROS.
000840     05 WSM-RESULTADO         PIC 9(10) COMP VALUE ZEROS.
000850     05 WSM-COCIENTE          PIC 9(10) COMP VALUE ZEROS.
000860     05 WSM-RESTO             PIC 9(10) COMP VALUE ZEROS.
000870     05 FILLER                PIC X(04) VALUE SPACES.
000880*    VISTA DE DIAGNOSTICO DE LOS FACTORES DE LA MULTIPLICACION     *
000890*    MODULAR, PARA EL VOLCADO EN CASO DE DESBORDAMIENTO            *
000900*    -- REDEFINE Nº 2                                              *
000910 01 WSM-MULTIPLICACION-R REDEFINES WSM-MULTIPLICACION-MOD.
000920     05 WSM-TABLA OCCURS 7 TIMES PIC X(04).
000930     05 FILLER                PIC X(04).
000940
000950 01 WSH-CONVERSION-HEX.
000960     05 WSH-OCHO-CARACTERES   PIC X(08) VALUE SPACES.
000970     05 WSH-INDICE            PIC 9(2) COMP VALUE ZEROS.
000980     05 WSH-CARACTER          PIC X(01) VALUE SPACE.
000990     05 WSH-VALOR-DIGITO      PIC 9(2) COMP VALUE ZEROS.
001000     05 WSH-ACUMULADOR        PIC 9(10) COMP VALUE ZEROS.
001010     05 FILLER                PIC X(04) VALUE SPACES.
001020*    DIRECCION DE TRABAJO CON REDEFINE PARA AISLAR LOS ULTIMOS     *
001030*    OCHO CARACTERES HEXADECIMALES -- REDEFINE Nº 3                *
001040 01 WSH-DIRECCION-TRABAJO     PIC X(42) VALUE SPACES.
001050 01 WSH-DIRECCION-R REDEFINES WSH-DIRECCION-TRABAJO.
001060     05 FILLER                PIC X(34).
001070     05 WSH-ULTIMOS-OCHO      PIC X(08).
001080
001090 01 WSX-GAUSS-SUMA            PIC 9(2)V9(9) VALUE ZEROS.
001100 01 WSX-GAUSS-MEDIA           PIC S9(4)V9(4) VALUE ZEROS.
001110 01 WSX-GAUSS-DESVIACION      PIC S9(4)V9(4) VALUE ZEROS.
001120 01 WSX-GAUSS-RESULTADO       PIC S9(6)V9(6) VALUE ZEROS.
001130 01 WSX-CONTADOR-DOCE         PIC 9(2) COMP VALUE ZEROS.
001140
001150 01 WSP-PERFIL-TRABAJO.
001160     05 WSP-EDAD              PIC S9(4) VALUE ZEROS.
001170     05 WSP-SEXO              PIC X(6) VALUE SPACES.
001180     05 WSP-OCUPACION         PIC X(14) VALUE SPACES.
001190     05 WSP-INGRESO-MENS      PIC S9(8)V9(2) VALUE ZEROS.
001200     05 WSP-ANOS-EXP          PIC S9(4)V9(4) VALUE ZEROS.
001210     05 WSP-NUM-EMPRESAS      PIC S9(2) VALUE ZEROS.
001220     05 WSP-NUM-AMIGOS        PIC S9(6) VALUE ZEROS.
001230     05 WSP-PUBLIC-MES        PIC S9(4)V9(4) VALUE ZEROS.
001240     05 WSP-ANTIGUEDAD-RED    PIC S9(4)V9(4) VALUE ZEROS.
001250     05 WSP-COMPROMISO        PIC S9(2)V9(4) VALUE ZEROS.
001260     05 WSP-REACCIONES-MEDIA  PIC S9(4)V9(4) VALUE ZEROS.
001270     05 WSP-COMENTARIOS-MEDIA PIC S9(4)V9(4) VALUE ZEROS.
001280     05 WSP-PUNTUACION-OFF    PIC S9(6)V9(4) VALUE ZEROS.
001290     05 WSP-FACTOR-EDAD       PIC S9(4)V9(4) VALUE ZEROS.
001300     05 WSP-BASE-INGRESO      PIC S9(6)V9(2) VALUE ZEROS.
001310     05 WSP-MAX-EXP-AUX       PIC S9(4)V9(4) VALUE ZEROS.
001320     05 WSP-MAX-CUENTA-AUX    PIC S9(4)V9(4) VALUE ZEROS.
001330     05 FILLER                PIC X(08) VALUE SPACES.
001340
001350 LINKAGE SECTION.
001360 01 LK-BILLETERA               PIC X(42).
001370 01 LK-PERSONA.
001380     02 PER-BILLETERA            PIC X(42).
001390     02 PER-EDAD                 PIC 9(2).
001400     02 PER-SEXO                 PIC X(6).
001410     02 PER-OCUPACION             PIC X(14).
001420     02 PER-INGRESO-MENS         PIC 9(6).
001430     02 PER-ANOS-EXP             PIC 9(2)V9(1).
001440     02 PER-NUM-EMPRESAS         PIC 9(1).
001450     02 PER-NUM-AMIGOS           PIC 9(3).
001460     02 PER-PUBLIC-MES           PIC 9(2)V9(1).
001470     02 PER-ANTIGUEDAD-RED       PIC 9(2)V9(1).
001480     02 PER-REACCIONES-MEDIA     PIC 9(2)V9(1).
001490     02 PER-COMENTARIOS-MEDIA    PIC 9(2)V9(1).
001500     02 PER-PUNTUACION-OFF       PIC 9(3).
001510     02 FILLER                   PIC X(05).
001520
001530 PROCEDURE DIVISION USING LK-BILLETERA, LK-PERSONA.
001540*----------------------------------------------------------------*
001550 0000-PRINCIPAL.
001560*----------------------------------------------------------------*
001570     MOVE LK-BILLETERA TO WSH-DIRECCION-TRABAJO.
001580     PERFORM 1000-SEMBRAR-GENERADOR THRU 1010-RECORRER-HEX-EXIT.
001590
001600     PERFORM 2010-CALCULAR-EDAD.
001610     PERFORM 2020-CALCULAR-SEXO.
001620     PERFORM 2030-CALCULAR-OCUPACION.
001630     PERFORM 2040-CALCULAR-INGRESO.
001640     PERFORM 2050-CALCULAR-EXPERIENCIA
001650         THRU 2050-CALCULAR-EXPERIENCIA-REDONDEO.
001660     PERFORM 2060-CALCULAR-EMPRESAS
001670         THRU 2060-CALCULAR-EMPRESAS-EXIT.
001680     PERFORM 2070-CALCULAR-AMIGOS.
001690     PERFORM 2080-CALCULAR-PUBLICACIONES.
001700     PERFORM 2090-CALCULAR-ANTIGUEDAD-RED.
001710     PERFORM 2100-CALCULAR-REACCIONES.
001720     PERFORM 2110-CALCULAR-COMENTARIOS.
001730     PERFORM 2120-CALCULAR-PUNTUACION-OFF.
001740
001750     PERFORM 8000-MOVER-SALIDA.
001760
001770     EXIT PROGRAM.
001780*----------------------------------------------------------------*
001790*    LA SEMILLA INICIAL SE OBTIENE DE LOS ULTIMOS OCHO DIGITOS    *
001800*    HEXADECIMALES DE LA DIRECCION, INTERPRETADOS COMO ENTERO Y   *
001810*    REDUCIDOS MODULO 2**31                                       *
001820*----------------------------------------------------------------*
001830 1000-SEMBRAR-GENERADOR.
001840     MOVE WSH-ULTIMOS-OCHO TO WSH-OCHO-CARACTERES.
001850     MOVE ZERO TO WSH-ACUMULADOR.
001860     MOVE 1 TO WSH-INDICE.
001870
001880 1010-RECORRER-HEX.
001890     IF WSH-INDICE > 8
001900         GO TO 1010-RECORRER-HEX-EXIT
001910     END-IF.
001920
001930     MOVE WSH-OCHO-CARACTERES (WSH-INDICE:1) TO WSH-CARACTER.
001940     IF WSH-CARACTER IS NOT CLASS HEX-DIGITO
001950         MOVE "0" TO WSH-CARACTER
001960     END-IF.
001970
001980     EVALUATE WSH-CARACTER
001990         WHEN "0" MOVE 0  TO WSH-VALOR-DIGITO
002000         WHEN "1" MOVE 1  TO WSH-VALOR-DIGITO
002010         WHEN "2" MOVE 2  TO WSH-VALOR-DIGITO
002020         WHEN "3" MOVE 3  TO WSH-VALOR-DIGITO
002030         WHEN "4" MOVE 4  TO WSH-VALOR-DIGITO
002040         WHEN "5" MOVE 5  TO WSH-VALOR-DIGITO
002050         WHEN "6" MOVE 6  TO WSH-VALOR-DIGITO
002060         WHEN "7" MOVE 7  TO WSH-VALOR-DIGITO
002070         WHEN "8" MOVE 8  TO WSH-VALOR-DIGITO
002080         WHEN "9" MOVE 9  TO WSH-VALOR-DIGITO
002090         WHEN "a" MOVE 10 TO WSH-VALOR-DIGITO
002100         WHEN "b" MOVE 11 TO WSH-VALOR-DIGITO
002110         WHEN "c" MOVE 12 TO WSH-VALOR-DIGITO
002120         WHEN "d" MOVE 13 TO WSH-VALOR-DIGITO
002130         WHEN "e" MOVE 14 TO WSH-VALOR-DIGITO
002140         WHEN "f" MOVE 15 TO WSH-VALOR-DIGITO
002150         WHEN OTHER MOVE 0 TO WSH-VALOR-DIGITO
002160     END-EVALUATE.
002170
002180     COMPUTE WSH-ACUMULADOR = (WSH-ACUMULADOR * 16) + WSH-VALOR-DIGITO.
002190     ADD 1 TO WSH-INDICE.
002200     GO TO 1010-RECORRER-HEX.
002210
002220 1010-RECORRER-HEX-EXIT.
002230     DIVIDE WSH-ACUMULADOR BY WSG-CONST-M
002240         GIVING WSM-COCIENTE REMAINDER WSG-SEMILLA.
002250*----------------------------------------------------------------*
002260*    1. EDAD = CLAMP(TRUNC(GAUSS(35,10)), 22, 60)                 *
002270*----------------------------------------------------------------*
002280 2010-CALCULAR-EDAD.
002290     MOVE 35 TO WSX-GAUSS-MEDIA.
002300     MOVE 10 TO WSX-GAUSS-DESVIACION.
002310     PERFORM 9200-OBTENER-GAUSS THRU 9200-OBTENER-GAUSS-EXIT.
002320     MOVE WSX-GAUSS-RESULTADO TO WSP-EDAD.
002330     IF WSP-EDAD < 22
002340         MOVE 22 TO WSP-EDAD
002350     END-IF.
002360     IF WSP-EDAD > 60
002370         MOVE 60 TO WSP-EDAD
002380     END-IF.
002390*----------------------------------------------------------------*
002400*    2. SEXO: U < 0.5 HOMBRE, EN OTRO CASO MUJER                 *
002410*----------------------------------------------------------------*
002420 2020-CALCULAR-SEXO.
002430     PERFORM 9100-OBTENER-UNIFORME THRU 9100-OBTENER-UNIFORME-EXIT.
002440     IF WSU-UNIFORME < 0.5
002450         MOVE "MALE" TO WSP-SEXO
002460     ELSE
002470         MOVE "FEMALE" TO WSP-SEXO
002480     END-IF.
002490*----------------------------------------------------------------*
002500*    3. OCUPACION SEGUN ESCALERA DE PESOS ACUMULADOS             *
002510*----------------------------------------------------------------*
002520 2030-CALCULAR-OCUPACION.
002530     PERFORM 9100-OBTENER-UNIFORME THRU 9100-OBTENER-UNIFORME-EXIT.
002540     EVALUATE TRUE
002550         WHEN WSU-UNIFORME NOT > 0.35
002560             MOVE "OFFICE-WORKER" TO WSP-OCUPACION
002570         WHEN WSU-UNIFORME NOT > 0.60
002580             MOVE "PROFESSIONAL"  TO WSP-OCUPACION
002590         WHEN WSU-UNIFORME NOT > 0.75
002600             MOVE "FREELANCER"    TO WSP-OCUPACION
002610         WHEN WSU-UNIFORME NOT > 0.90
002620             MOVE "ENTREPRENEUR"  TO WSP-OCUPACION
002630         WHEN OTHER
002640             MOVE "STUDENT"       TO WSP-OCUPACION
002650     END-EVALUATE.
002660*----------------------------------------------------------------*
002670*    4. INGRESO MENSUAL SEGUN OCUPACION Y FACTOR DE EDAD         *
002680*----------------------------------------------------------------*
002690 2040-CALCULAR-INGRESO.
002700     EVALUATE WSP-OCUPACION
002710         WHEN "STUDENT"       MOVE 400  TO WSP-BASE-INGRESO
002720         WHEN "FREELANCER"    MOVE 1000 TO WSP-BASE-INGRESO
002730         WHEN "OFFICE-WORKER" MOVE 1500 TO WSP-BASE-INGRESO
002740         WHEN "ENTREPRENEUR"  MOVE 2500 TO WSP-BASE-INGRESO
002750         WHEN "PROFESSIONAL"  MOVE 3000 TO WSP-BASE-INGRESO
002760     END-EVALUATE.
002770
002780     COMPUTE WSP-FACTOR-EDAD = 1 + ((WSP-EDAD - 25) * 0.02).
002790     IF WSP-FACTOR-EDAD < 0.8
002800         MOVE 0.8 TO WSP-FACTOR-EDAD
002810     END-IF.
002820
002830     COMPUTE WSP-INGRESO-MENS = WSP-BASE-INGRESO * WSP-FACTOR-EDAD.
002840
002850     MOVE 0.8 TO WSA-MINIMO.
002860     MOVE 0.4 TO WSA-AMPLITUD.
002870     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
002880     COMPUTE WSP-INGRESO-MENS = WSP-INGRESO-MENS * WSA-RESULTADO.
002890
002900     MOVE 50 TO WSA-AMPLITUD.
002910     MOVE WSP-INGRESO-MENS TO WSA-MINIMO-PARAM.
002920     PERFORM 9600-REDONDEAR-MULTIPLO THRU 9600-REDONDEAR-MULTIPLO-EXIT.
002930     MOVE WSA-MINIMO-PARAM TO WSP-INGRESO-MENS.
002940*----------------------------------------------------------------*
002950*    5. AÑOS DE EXPERIENCIA LABORAL                              *
002960*----------------------------------------------------------------*
002970 2050-CALCULAR-EXPERIENCIA.
002980     IF WSP-OCUPACION = "STUDENT"
002990         MOVE 0.5 TO WSA-MINIMO
003000         MOVE 2.0 TO WSA-AMPLITUD
003010         PERFORM 9150-UNIFORME-EN-RANGO
003020             THRU 9150-UNIFORME-EN-RANGO-EXIT
003030         MOVE WSA-RESULTADO TO WSP-ANOS-EXP
003040         GO TO 2050-CALCULAR-EXPERIENCIA-REDONDEO
003050     END-IF.
003060
003070     COMPUTE WSP-MAX-EXP-AUX = WSP-EDAD - 23.
003080     IF WSP-MAX-EXP-AUX < 0
003090         MOVE 0 TO WSP-MAX-EXP-AUX
003100     END-IF.
003110
003120     MOVE 0.6 TO WSA-MINIMO.
003130     MOVE 0.35 TO WSA-AMPLITUD.
003140     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
003150     COMPUTE WSP-ANOS-EXP = WSP-MAX-EXP-AUX * WSA-RESULTADO.
003160
003170 2050-CALCULAR-EXPERIENCIA-REDONDEO.
003180     IF WSP-ANOS-EXP < 1.0
003190         MOVE 1.0 TO WSP-ANOS-EXP
003200     END-IF.
003210     MOVE WSP-ANOS-EXP TO WSA-MINIMO-PARAM.
003220     PERFORM 9650-REDONDEAR-UNA-DECIMAL
003230         THRU 9650-REDONDEAR-UNA-DECIMAL-EXIT.
003240     MOVE WSA-MINIMO-PARAM TO WSP-ANOS-EXP.
003250*----------------------------------------------------------------*
003260*    6. NUMERO DE EMPRESAS SEGUN OCUPACION                       *
003270*----------------------------------------------------------------*
003280 2060-CALCULAR-EMPRESAS.
003290     IF WSP-OCUPACION = "STUDENT"
003300         PERFORM 9100-OBTENER-UNIFORME
003310             THRU 9100-OBTENER-UNIFORME-EXIT
003320         IF WSU-UNIFORME < 0.5
003330             MOVE 0 TO WSP-NUM-EMPRESAS
003340         ELSE
003350             MOVE 1 TO WSP-NUM-EMPRESAS
003360         END-IF
003370         GO TO 2060-CALCULAR-EMPRESAS-EXIT
003380     END-IF.
003390
003400     IF WSP-OCUPACION = "FREELANCER"
003410         PERFORM 9100-OBTENER-UNIFORME
003420             THRU 9100-OBTENER-UNIFORME-EXIT
003430         COMPUTE WSP-NUM-EMPRESAS =
003440             2 + (WSU-UNIFORME * 4)
003450         IF WSP-NUM-EMPRESAS > 5
003460             MOVE 5 TO WSP-NUM-EMPRESAS
003470         END-IF
003480         GO TO 2060-CALCULAR-EMPRESAS-EXIT
003490     END-IF.
003500
003510     MOVE 3.0 TO WSA-MINIMO.
003520     MOVE 1.5 TO WSA-AMPLITUD.
003530     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
003540     COMPUTE WSP-NUM-EMPRESAS ROUNDED =
003550         WSP-ANOS-EXP / WSA-RESULTADO.
003560     IF WSP-NUM-EMPRESAS < 1
003570         MOVE 1 TO WSP-NUM-EMPRESAS
003580     END-IF.
003590     IF WSP-NUM-EMPRESAS > 6
003600         MOVE 6 TO WSP-NUM-EMPRESAS
003610     END-IF.
003620
003630 2060-CALCULAR-EMPRESAS-EXIT.
003640     CONTINUE.
003650*----------------------------------------------------------------*
003660*    7. NUMERO DE AMIGOS: GAUSS(250,80) POR FACTOR DE EDAD       *
003670*----------------------------------------------------------------*
003680 2070-CALCULAR-AMIGOS.
003690     MOVE 250 TO WSX-GAUSS-MEDIA.
003700     MOVE 80  TO WSX-GAUSS-DESVIACION.
003710     PERFORM 9200-OBTENER-GAUSS THRU 9200-OBTENER-GAUSS-EXIT.
003720
003730     COMPUTE WSP-FACTOR-EDAD = 1.3 - ((WSP-EDAD - 25) / 50).
003740     IF WSP-FACTOR-EDAD < 0.8
003750         MOVE 0.8 TO WSP-FACTOR-EDAD
003760     END-IF.
003770
003780     COMPUTE WSP-NUM-AMIGOS =
003790         WSX-GAUSS-RESULTADO * WSP-FACTOR-EDAD.
003800     IF WSP-NUM-AMIGOS < 50
003810         MOVE 50 TO WSP-NUM-AMIGOS
003820     END-IF.
003830     IF WSP-NUM-AMIGOS > 600
003840         MOVE 600 TO WSP-NUM-AMIGOS
003850     END-IF.
003860*----------------------------------------------------------------*
003870*    8. FRECUENCIA DE PUBLICACION MENSUAL                        *
003880*----------------------------------------------------------------*
003890 2080-CALCULAR-PUBLICACIONES.
003900     MOVE 12 TO WSX-GAUSS-MEDIA.
003910     MOVE 4  TO WSX-GAUSS-DESVIACION.
003920     PERFORM 9200-OBTENER-GAUSS THRU 9200-OBTENER-GAUSS-EXIT.
003930     MOVE WSX-GAUSS-RESULTADO TO WSP-PUBLIC-MES.
003940
003950     COMPUTE WSP-FACTOR-EDAD = 1.4 - ((WSP-EDAD - 25) / 40).
003960     IF WSP-FACTOR-EDAD < 0.7
003970         MOVE 0.7 TO WSP-FACTOR-EDAD
003980     END-IF.
003990     COMPUTE WSP-PUBLIC-MES = WSP-PUBLIC-MES * WSP-FACTOR-EDAD.
004000
004010     EVALUATE WSP-OCUPACION
004020         WHEN "STUDENT"       COMPUTE WSP-PUBLIC-MES =
004030                                   WSP-PUBLIC-MES * 1.3
004040         WHEN "FREELANCER"    COMPUTE WSP-PUBLIC-MES =
004050                                   WSP-PUBLIC-MES * 1.2
004060         WHEN "OFFICE-WORKER" COMPUTE WSP-PUBLIC-MES =
004070                                   WSP-PUBLIC-MES * 1.0
004080         WHEN "ENTREPRENEUR"  COMPUTE WSP-PUBLIC-MES =
004090                                   WSP-PUBLIC-MES * 1.1
004100         WHEN "PROFESSIONAL"  COMPUTE WSP-PUBLIC-MES =
004110                                   WSP-PUBLIC-MES * 0.9
004120     END-EVALUATE.
004130
004140     IF WSP-PUBLIC-MES < 3.0
004150         MOVE 3.0 TO WSP-PUBLIC-MES
004160     END-IF.
004170     IF WSP-PUBLIC-MES > 40.0
004180         MOVE 40.0 TO WSP-PUBLIC-MES
004190     END-IF.
004200     MOVE WSP-PUBLIC-MES TO WSA-MINIMO-PARAM.
004210     PERFORM 9650-REDONDEAR-UNA-DECIMAL
004220         THRU 9650-REDONDEAR-UNA-DECIMAL-EXIT.
004230     MOVE WSA-MINIMO-PARAM TO WSP-PUBLIC-MES.
004240*----------------------------------------------------------------*
004250*    9. ANTIGUEDAD EN LA RED SOCIAL, EN AÑOS                     *
004260*----------------------------------------------------------------*
004270 2090-CALCULAR-ANTIGUEDAD-RED.
004280     COMPUTE WSP-MAX-CUENTA-AUX = WSP-EDAD - 18.
004290     IF WSP-MAX-CUENTA-AUX > 12
004300         MOVE 12 TO WSP-MAX-CUENTA-AUX
004310     END-IF.
004320     IF WSP-MAX-CUENTA-AUX < 3
004330         MOVE 3 TO WSP-MAX-CUENTA-AUX
004340     END-IF.
004350
004360     MOVE 2.5 TO WSA-MINIMO.
004370     COMPUTE WSA-AMPLITUD = WSP-MAX-CUENTA-AUX - 2.5.
004380     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
004390     MOVE WSA-RESULTADO TO WSP-ANTIGUEDAD-RED.
004400
004410     IF WSP-ANTIGUEDAD-RED < 1.0
004420         MOVE 1.0 TO WSP-ANTIGUEDAD-RED
004430     END-IF.
004440     IF WSP-ANTIGUEDAD-RED > 15.0
004450         MOVE 15.0 TO WSP-ANTIGUEDAD-RED
004460     END-IF.
004470     MOVE WSP-ANTIGUEDAD-RED TO WSA-MINIMO-PARAM.
004480     PERFORM 9650-REDONDEAR-UNA-DECIMAL
004490         THRU 9650-REDONDEAR-UNA-DECIMAL-EXIT.
004500     MOVE WSA-MINIMO-PARAM TO WSP-ANTIGUEDAD-RED.
004510*----------------------------------------------------------------*
004520*    10. REACCIONES MEDIAS POR PUBLICACION                       *
004530*----------------------------------------------------------------*
004540 2100-CALCULAR-REACCIONES.
004550     MOVE 0.05 TO WSA-MINIMO.
004560     MOVE 0.07 TO WSA-AMPLITUD.
004570     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
004580     MOVE WSA-RESULTADO TO WSP-COMPROMISO.
004590
004600     MOVE 0.7 TO WSA-MINIMO.
004610     MOVE 0.6 TO WSA-AMPLITUD.
004620     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
004630
004640     COMPUTE WSP-REACCIONES-MEDIA =
004650         WSP-NUM-AMIGOS * WSP-COMPROMISO * WSA-RESULTADO.
004660
004670     IF WSP-REACCIONES-MEDIA < 8.0
004680         MOVE 8.0 TO WSP-REACCIONES-MEDIA
004690     END-IF.
004700     IF WSP-REACCIONES-MEDIA > 60.0
004710         MOVE 60.0 TO WSP-REACCIONES-MEDIA
004720     END-IF.
004730     MOVE WSP-REACCIONES-MEDIA TO WSA-MINIMO-PARAM.
004740     PERFORM 9650-REDONDEAR-UNA-DECIMAL
004750         THRU 9650-REDONDEAR-UNA-DECIMAL-EXIT.
004760     MOVE WSA-MINIMO-PARAM TO WSP-REACCIONES-MEDIA.
004770*----------------------------------------------------------------*
004780*    11. COMENTARIOS MEDIOS POR PUBLICACION                      *
004790*----------------------------------------------------------------*
004800 2110-CALCULAR-COMENTARIOS.
004810     MOVE 0.4 TO WSA-MINIMO.
004820     MOVE 0.3 TO WSA-AMPLITUD.
004830     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
004840
004850     COMPUTE WSP-COMENTARIOS-MEDIA =
004860         WSP-REACCIONES-MEDIA * WSA-RESULTADO.
004870
004880     IF WSP-COMENTARIOS-MEDIA < 2.0
004890         MOVE 2.0 TO WSP-COMENTARIOS-MEDIA
004900     END-IF.
004910     IF WSP-COMENTARIOS-MEDIA > 30.0
004920         MOVE 30.0 TO WSP-COMENTARIOS-MEDIA
004930     END-IF.
004940     MOVE WSP-COMENTARIOS-MEDIA TO WSA-MINIMO-PARAM.
004950     PERFORM 9650-REDONDEAR-UNA-DECIMAL
004960         THRU 9650-REDONDEAR-UNA-DECIMAL-EXIT.
004970     MOVE WSA-MINIMO-PARAM TO WSP-COMENTARIOS-MEDIA.
004980*----------------------------------------------------------------*
004990*    12. PUNTUACION DE CREDITO FUERA DE CADENA                   *
005000*----------------------------------------------------------------*
005010 2120-CALCULAR-PUNTUACION-OFF.
005020     COMPUTE WSP-PUNTUACION-OFF = 650 + (WSP-INGRESO-MENS / 30).
005030     IF WSP-PUNTUACION-OFF > 730
005040         MOVE 730 TO WSP-PUNTUACION-OFF
005050     END-IF.
005060
005070     COMPUTE WSA-RESULTADO = WSP-ANOS-EXP * 4.
005080     IF WSA-RESULTADO > 40
005090         MOVE 40 TO WSA-RESULTADO
005100     END-IF.
005110     ADD WSA-RESULTADO TO WSP-PUNTUACION-OFF.
005120
005130     COMPUTE WSA-RESULTADO = WSP-NUM-AMIGOS / 15.
005140     IF WSA-RESULTADO > 30
005150         MOVE 30 TO WSA-RESULTADO
005160     END-IF.
005170     ADD WSA-RESULTADO TO WSP-PUNTUACION-OFF.
005180
005190     MOVE -30 TO WSA-MINIMO.
005200     MOVE 60  TO WSA-AMPLITUD.
005210     PERFORM 9150-UNIFORME-EN-RANGO THRU 9150-UNIFORME-EN-RANGO-EXIT.
005220     ADD WSA-RESULTADO TO WSP-PUNTUACION-OFF.
005230
005240     IF WSP-PUNTUACION-OFF < 300
005250         MOVE 300 TO WSP-PUNTUACION-OFF
005260     END-IF.
005270     IF WSP-PUNTUACION-OFF > 850
005280         MOVE 850 TO WSP-PUNTUACION-OFF
005290     END-IF.
005300
005310     MOVE 10 TO WSA-AMPLITUD.
005320     MOVE WSP-PUNTUACION-OFF TO WSA-MINIMO-PARAM.
005330     PERFORM 9600-REDONDEAR-MULTIPLO THRU 9600-REDONDEAR-MULTIPLO-EXIT.
005340     MOVE WSA-MINIMO-PARAM TO WSP-PUNTUACION-OFF.
005350*----------------------------------------------------------------*
005360*    PASA LOS CAMPOS DE TRABAJO AL REGISTRO DE SALIDA DEL PERFIL  *
005370*----------------------------------------------------------------*
005380 8000-MOVER-SALIDA.
005390     MOVE LK-BILLETERA          TO PER-BILLETERA.
005400     MOVE WSP-EDAD               TO PER-EDAD.
005410     MOVE WSP-SEXO               TO PER-SEXO.
005420     MOVE WSP-OCUPACION          TO PER-OCUPACION.
005430     MOVE WSP-INGRESO-MENS       TO PER-INGRESO-MENS.
005440     MOVE WSP-ANOS-EXP           TO PER-ANOS-EXP.
005450     MOVE WSP-NUM-EMPRESAS       TO PER-NUM-EMPRESAS.
005460     MOVE WSP-NUM-AMIGOS         TO PER-NUM-AMIGOS.
005470     MOVE WSP-PUBLIC-MES         TO PER-PUBLIC-MES.
005480     MOVE WSP-ANTIGUEDAD-RED     TO PER-ANTIGUEDAD-RED.
005490     MOVE WSP-REACCIONES-MEDIA   TO PER-REACCIONES-MEDIA.
005500     MOVE WSP-COMENTARIOS-MEDIA  TO PER-COMENTARIOS-MEDIA.
005510     MOVE WSP-PUNTUACION-OFF     TO PER-PUNTUACION-OFF.
005520*----------------------------------------------------------------*
005530*    DEVUELVE EN WSU-UNIFORME UN UNICO SORTEO UNIFORME EN (0,1)   *
005540*----------------------------------------------------------------*
005550 9100-OBTENER-UNIFORME.
005560     MOVE WSG-CONST-A TO WSM-FACTOR-A.
005570     MOVE WSG-SEMILLA TO WSM-FACTOR-B.
005580     MOVE WSG-CONST-M TO WSM-MODULO.
005590     PERFORM 9700-MULTIPLICAR-MODULO THRU 9700-MULTIPLICAR-MODULO-EXIT.
005600
005610     COMPUTE WSG-SEMILLA = WSM-RESULTADO + WSG-CONST-C.
005620     DIVIDE WSG-SEMILLA BY WSG-CONST-M
005630         GIVING WSM-COCIENTE REMAINDER WSG-SEMILLA.
005640
005650     COMPUTE WSU-UNIFORME ROUNDED = WSG-SEMILLA / WSG-CONST-M.
005660
005670 9100-OBTENER-UNIFORME-EXIT.
005680     EXIT.
005690*----------------------------------------------------------------*
005700*    DEVUELVE EN WSA-RESULTADO UN SORTEO UNIFORME ENTRE           *
005710*    WSA-MINIMO Y WSA-MINIMO + WSA-AMPLITUD                       *
005720*----------------------------------------------------------------*
005730 9150-UNIFORME-EN-RANGO.
005740     PERFORM 9100-OBTENER-UNIFORME THRU 9100-OBTENER-UNIFORME-EXIT.
005750     COMPUTE WSA-RESULTADO =
005760         WSA-MINIMO + (WSU-UNIFORME * WSA-AMPLITUD).
005770
005780 9150-UNIFORME-EN-RANGO-EXIT.
005790     EXIT.
005800*----------------------------------------------------------------*
005810*    DEVUELVE EN WSX-GAUSS-RESULTADO LA APROXIMACION GAUSSIANA    *
005820*    DE MEDIA WSX-GAUSS-MEDIA Y DESVIACION WSX-GAUSS-DESVIACION,  *
005830*    CONSUMIENDO DOCE SORTEOS UNIFORMES (METODO DEL LIMITE        *
005840*    CENTRAL)                                                    *
005850*----------------------------------------------------------------*
005860 9200-OBTENER-GAUSS.
005870     MOVE ZERO TO WSX-GAUSS-SUMA.
005880     MOVE 1 TO WSX-CONTADOR-DOCE.
005890
005900 9210-SUMAR-DOCE.
005910     IF WSX-CONTADOR-DOCE > 12
005920         GO TO 9210-SUMAR-DOCE-EXIT
005930     END-IF.
005940     PERFORM 9100-OBTENER-UNIFORME THRU 9100-OBTENER-UNIFORME-EXIT.
005950     ADD WSU-UNIFORME TO WSX-GAUSS-SUMA.
005960     ADD 1 TO WSX-CONTADOR-DOCE.
005970     GO TO 9210-SUMAR-DOCE.
005980
005990 9210-SUMAR-DOCE-EXIT.
006000     COMPUTE WSX-GAUSS-RESULTADO =
006010         WSX-GAUSS-MEDIA +
006020         (WSX-GAUSS-DESVIACION * (WSX-GAUSS-SUMA - 6)).
006030
006040 9200-OBTENER-GAUSS-EXIT.
006050     EXIT.
006060*----------------------------------------------------------------*
006070*    REDONDEA EL PARAMETRO RECIBIDO AL MULTIPLO DE WSA-AMPLITUD   *
006080*    MAS CERCANO (REDONDEO AL ALZA EN EL EMPATE)                  *
006090*----------------------------------------------------------------*
006100 9600-REDONDEAR-MULTIPLO.
006110     COMPUTE WSA-COCIENTE-ENTERO ROUNDED =
006120         WSA-MINIMO-PARAM / WSA-AMPLITUD.
006130     COMPUTE WSA-MINIMO-PARAM = WSA-COCIENTE-ENTERO * WSA-AMPLITUD.
006140
006150 9600-REDONDEAR-MULTIPLO-EXIT.
006160     EXIT.
006170*----------------------------------------------------------------*
006180*    REDONDEA EL PARAMETRO RECIBIDO A UNA CIFRA DECIMAL            *
006190*----------------------------------------------------------------*
006200 9650-REDONDEAR-UNA-DECIMAL.
006210     COMPUTE WSA-UNA-DECIMAL ROUNDED = WSA-MINIMO-PARAM.
006220     MOVE WSA-UNA-DECIMAL TO WSA-MINIMO-PARAM.
006230
006240 9650-REDONDEAR-UNA-DECIMAL-EXIT.
006250     EXIT.
006260*----------------------------------------------------------------*
006270*    MULTIPLICACION MODULAR POR DUPLICACION, PARA EVITAR EL        *
006280*    DESBORDAMIENTO DE LOS FACTORES DEL GENERADOR CONGRUENCIAL     *
006290*    (NINGUN PRODUCTO INTERMEDIO SUPERA 2**32)                     *
006300*----------------------------------------------------------------*
006310 9700-MULTIPLICAR-MODULO.
006320     MOVE ZERO TO WSM-RESULTADO.
006330     MOVE WSM-FACTOR-A TO WSM-ACUMULADOR.
006340
006350 9710-DUPLICAR-Y-SUMAR.
006360     IF WSM-FACTOR-B = 0
006370         GO TO 9710-DUPLICAR-Y-SUMAR-EXIT
006380     END-IF.
006390
006400     DIVIDE WSM-FACTOR-B BY 2
006410         GIVING WSM-FACTOR-B REMAINDER WSM-RESTO.
006420
006430     IF WSM-RESTO = 1
006440         COMPUTE WSM-RESULTADO = WSM-RESULTADO + WSM-ACUMULADOR
006450         DIVIDE WSM-RESULTADO BY WSM-MODULO
006460             GIVING WSM-COCIENTE REMAINDER WSM-RESULTADO
006470     END-IF.
006480
006490     COMPUTE WSM-ACUMULADOR = WSM-ACUMULADOR + WSM-ACUMULADOR.
006500     DIVIDE WSM-ACUMULADOR BY WSM-MODULO
006510         GIVING WSM-COCIENTE REMAINDER WSM-ACUMULADOR.
006520
006530     GO TO 9710-DUPLICAR-Y-SUMAR.
006540
006550 9710-DUPLICAR-Y-SUMAR-EXIT.
006560     CONTINUE.
006570
006580 9700-MULTIPLICAR-MODULO-EXIT.
006590     EXIT.
