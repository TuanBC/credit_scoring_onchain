000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS8   (GENERADOR DE JUEGO DE ENSAYO)             *
000130* FUNCION    : CARGA LOS FICHEROS TRANSACT Y WALLETS CON UN       *
000140*              JUEGO DE REGISTROS FIJO, PARA PROBAR EL LOTE WCS7 *
000150*              EN LOCAL SIN DEPENDER DE UNA EXTRACCION DE CADENA  *
000160*================================================================*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     WCS8.
000190 AUTHOR.         J CASANOVA TENA.
000200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000210 DATE-WRITTEN.   06/07/1990.
000220 DATE-COMPILED.
000230 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000240*----------------------------------------------------------------*
000250*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000260*----------------------------------------------------------------*
000270* 06/07/90 JCT  ALTA INICIAL. CARGA DE UN JUEGO DE CUENTAS DE     *
000280*               PRUEBA PARA LOS ENSAYOS DE EXPLOTACION DEL LOTE   *
000290*               DE AHORRO, SIN TENER QUE ESPERAR UN VOLCADO REAL. *
000300* 13/03/93 MPR  SE AMPLIA EL JUEGO CON UNA CUENTA DE POCO         *
000310*               MOVIMIENTO PARA PROBAR LOS TOPES DE ANTIGUEDAD.   *
000320* 09/12/98 JCT  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000)*
000330* 14/01/99 JCT  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             *
000340* 21/09/16 JCT  SOLIC. 16-0231: EL PROGRAMA DEJA DE CARGAR         *
000350*               CUENTAS DE AHORRO Y PASA A GENERAR UN JUEGO DE     *
000360*               MOVIMIENTOS DE CADENA (TRANSACT) PARA PROBAR LA    *
000370*               NUEVA VALORACION DE BILLETERAS (WCS7).             *
000380* 04/10/16 JCT  SE AÑADE EL SEGUNDO BLOQUE DE BILLETERA (B), CON   *
000390*               MENOS MOVIMIENTOS, PARA PROBAR LA ANTIGUEDAD Y     *
000400*               LA RACHA DE FALLOS CON POCO HISTORICO.             *
000410* 19/11/17 MPR  SOLIC. 17-1142: SE AÑADE LA BILLETERA SIN          *
000420*               MOVIMIENTOS AL FICHERO WALLETS, PARA PROBAR LA     *
000430*               RUTINA 2900-COMPLETAR-WALLETS DE WCS7.             *
000440* 30/11/23 LGG  SOLIC. 23-1870: SE AÑADE LA BILLETERA CON          *
000450*               DIRECCION INVALIDA, PARA PROBAR EL RECHAZO EN      *
000460*               WCS1 ANTES DE ENTRAR EN LA CADENA DE CALCULO.      *
000470* 20/01/25 MPR  SOLIC. 25-0102: SE REGENERAN LAS FECHAS DE LOS     *
000480*               MOVIMIENTOS DE LA BILLETERA A PARA QUE CUBRAN DOS  *
000490*               MESES DISTINTOS Y EJERCITEN EL INFORME WCS6.       *
000500*----------------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANSACT ASSIGN TO "TRANSACT"
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS FS-TRANSACT.
000570
000580     SELECT WALLETS ASSIGN TO "WALLETS"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS FS-WALLETS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  TRANSACT
000650     LABEL RECORD STANDARD.
000660 01  MOV-REG-SALIDA.
000670     02 MOV-BILLETERA           PIC X(42).
000680     02 MOV-FECHA                PIC 9(8).
000690     02 MOV-HORA                 PIC 9(6).
000700     02 MOV-ORIGEN               PIC X(42).
000710     02 MOV-DESTINO              PIC X(42).
000720     02 MOV-IMPORTE              PIC S9(12)V9(6).
000730     02 MOV-IND-ERROR            PIC 9(1).
000740     02 MOV-IND-DATOS            PIC 9(1).
000750     02 MOV-IND-DESPLIEGUE       PIC 9(1).
000760     02 FILLER                   PIC X(05).
000770*    REDEFINE PARA SEPARAR EL PREFIJO "0x" DEL CUERPO HEX -- Nº 1 *
000780 01  MOV-BILLETERA-R REDEFINES MOV-BILLETERA.
000790     02 MOV-BILL-PREFIJO         PIC X(02).
000800     02 MOV-BILL-HEX             PIC X(40).
000810*    REDEFINE PARA CARGAR LA FECHA POR AÑO/MES/DIA -- Nº 2        *
000820 01  MOV-FECHA-R REDEFINES MOV-FECHA.
000830     02 MOV-FEC-ANO              PIC 9(4).
000840     02 MOV-FEC-MES              PIC 9(2).
000850     02 MOV-FEC-DIA              PIC 9(2).
000860
000870 FD  WALLETS
000880     LABEL RECORD STANDARD.
000890 01  SOL-REG-SALIDA.
000900     02 SOL-BILLETERA            PIC X(42).
000910     02 FILLER                   PIC X(38).
000920*    VISTA DE DIAGNOSTICO DEL REGISTRO SOLICITADO, PARA EL        *
000930*    VOLCADO EN CASO DE INCIDENCIA DE CARGA -- REDEFINE Nº 3      *
000940 01  SOL-REG-TRAZA REDEFINES SOL-REG-SALIDA.
000950     02 SOL-TRAZA-PRIMERA        PIC X(20).
000960     02 FILLER                   PIC X(60).
000970
000980 WORKING-STORAGE SECTION.
000990 01 WSV-CONTADORES.
001000     05 WSV-TRANSACT-ESCRITOS    PIC 9(5) COMP VALUE ZEROS.
001010     05 WSV-WALLETS-ESCRITOS     PIC 9(5) COMP VALUE ZEROS.
001020     05 FILLER                   PIC X(04) VALUE SPACES.
001030
001040 PROCEDURE DIVISION.
001050*----------------------------------------------------------------*
001060 0000-PRINCIPAL.
001070*----------------------------------------------------------------*
001080     OPEN OUTPUT TRANSACT.
001090     OPEN OUTPUT WALLETS.
001100
001110     PERFORM 1000-BILLETERA-A-MOV-1.
001120     PERFORM 1010-BILLETERA-A-MOV-2.
001130     PERFORM 1020-BILLETERA-A-MOV-3.
001140     PERFORM 1030-BILLETERA-A-MOV-4.
001150     PERFORM 1100-BILLETERA-B-MOV-1.
001160     PERFORM 1110-BILLETERA-B-MOV-2.
001170     PERFORM 1200-BILLETERA-C-INVALIDA.
001180     PERFORM 1300-BILLETERA-SIN-HISTORICO.
001190
001200     CLOSE TRANSACT WALLETS.
001210     DISPLAY "WCS8: TRANSACT ESCRITOS = " WSV-TRANSACT-ESCRITOS.
001220     DISPLAY "WCS8: WALLETS  ESCRITOS = " WSV-WALLETS-ESCRITOS.
001230     STOP RUN.
001240*----------------------------------------------------------------*
001250*    BILLETERA A: CUATRO MOVIMIENTOS REPARTIDOS EN DOS MESES,     *
001260*    PARA EJERCITAR LA RUPTURA DE MES DEL INFORME DE WCS6         *
001270*----------------------------------------------------------------*
001280 1000-BILLETERA-A-MOV-1.
001290     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001300         MOV-BILLETERA.
001310     MOVE 20250601 TO MOV-FECHA.
001320     MOVE 091500 TO MOV-HORA.
001330     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001340         MOV-ORIGEN.
001350     MOVE "0xffff6666aaaa7777bbbb8888cccc9999dddd0000" TO
001360         MOV-DESTINO.
001370     MOVE 1.500000 TO MOV-IMPORTE.
001380     MOVE 0 TO MOV-IND-ERROR.
001390     MOVE 0 TO MOV-IND-DATOS.
001400     MOVE 0 TO MOV-IND-DESPLIEGUE.
001410     WRITE MOV-REG-SALIDA.
001420     ADD 1 TO WSV-TRANSACT-ESCRITOS.
001430*----------------------------------------------------------------*
001440 1010-BILLETERA-A-MOV-2.
001450     MOVE 20250615 TO MOV-FECHA.
001460     MOVE 143000 TO MOV-HORA.
001470     MOVE "0xffff6666aaaa7777bbbb8888cccc9999dddd0000" TO
001480         MOV-ORIGEN.
001490     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001500         MOV-DESTINO.
001510     MOVE 0.750000 TO MOV-IMPORTE.
001520     MOVE 0 TO MOV-IND-ERROR.
001530     MOVE 1 TO MOV-IND-DATOS.
001540     MOVE 0 TO MOV-IND-DESPLIEGUE.
001550     WRITE MOV-REG-SALIDA.
001560     ADD 1 TO WSV-TRANSACT-ESCRITOS.
001570*----------------------------------------------------------------*
001580 1020-BILLETERA-A-MOV-3.
001590     MOVE 20250702 TO MOV-FECHA.
001600     MOVE 081000 TO MOV-HORA.
001610     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001620         MOV-ORIGEN.
001630     MOVE "0x1234123412341234123412341234123412341234" TO
001640         MOV-DESTINO.
001650     MOVE 2.250000 TO MOV-IMPORTE.
001660     MOVE 1 TO MOV-IND-ERROR.
001670     MOVE 0 TO MOV-IND-DATOS.
001680     MOVE 0 TO MOV-IND-DESPLIEGUE.
001690     WRITE MOV-REG-SALIDA.
001700     ADD 1 TO WSV-TRANSACT-ESCRITOS.
001710*----------------------------------------------------------------*
001720 1030-BILLETERA-A-MOV-4.
001730     MOVE 20250720 TO MOV-FECHA.
001740     MOVE 173000 TO MOV-HORA.
001750     MOVE "0x1234123412341234123412341234123412341234" TO
001760         MOV-ORIGEN.
001770     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001780         MOV-DESTINO.
001790     MOVE 0.100000 TO MOV-IMPORTE.
001800     MOVE 0 TO MOV-IND-ERROR.
001810     MOVE 1 TO MOV-IND-DATOS.
001820     MOVE 1 TO MOV-IND-DESPLIEGUE.
001830     WRITE MOV-REG-SALIDA.
001840     ADD 1 TO WSV-TRANSACT-ESCRITOS.
001850*----------------------------------------------------------------*
001860*    BILLETERA B: DOS MOVIMIENTOS, PARA PROBAR POCO HISTORICO     *
001870*----------------------------------------------------------------*
001880 1100-BILLETERA-B-MOV-1.
001890     MOVE "0xbbbbcccc1111222233334444555566667777dddd" TO
001900         MOV-BILLETERA.
001910     MOVE 20250710 TO MOV-FECHA.
001920     MOVE 101500 TO MOV-HORA.
001930     MOVE "0xbbbbcccc1111222233334444555566667777dddd" TO
001940         MOV-ORIGEN.
001950     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
001960         MOV-DESTINO.
001970     MOVE 0.050000 TO MOV-IMPORTE.
001980     MOVE 0 TO MOV-IND-ERROR.
001990     MOVE 0 TO MOV-IND-DATOS.
002000     MOVE 0 TO MOV-IND-DESPLIEGUE.
002010     WRITE MOV-REG-SALIDA.
002020     ADD 1 TO WSV-TRANSACT-ESCRITOS.
002030*----------------------------------------------------------------*
002040 1110-BILLETERA-B-MOV-2.
002050     MOVE 20250711 TO MOV-FECHA.
002060     MOVE 111500 TO MOV-HORA.
002070     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
002080         MOV-ORIGEN.
002090     MOVE "0xbbbbcccc1111222233334444555566667777dddd" TO
002100         MOV-DESTINO.
002110     MOVE 0.020000 TO MOV-IMPORTE.
002120     MOVE 1 TO MOV-IND-ERROR.
002130     MOVE 0 TO MOV-IND-DATOS.
002140     MOVE 0 TO MOV-IND-DESPLIEGUE.
002150     WRITE MOV-REG-SALIDA.
002160     ADD 1 TO WSV-TRANSACT-ESCRITOS.
002170*----------------------------------------------------------------*
002180*    BILLETERA C: DIRECCION SIN EL PREFIJO "0x", DEBE SER         *
002190*    RECHAZADA POR WCS1 ANTES DE ENTRAR EN LA CADENA DE CALCULO   *
002200*----------------------------------------------------------------*
002210 1200-BILLETERA-C-INVALIDA.
002220     MOVE "zzzz9999888877776666555544443333222211110"  TO
002230         MOV-BILLETERA.
002240     MOVE 20250712 TO MOV-FECHA.
002250     MOVE 120000 TO MOV-HORA.
002260     MOVE "zzzz9999888877776666555544443333222211110"  TO
002270         MOV-ORIGEN.
002280     MOVE "0xaaaa1111bbbb2222cccc3333dddd4444eeee5555" TO
002290         MOV-DESTINO.
002300     MOVE 0.010000 TO MOV-IMPORTE.
002310     MOVE 0 TO MOV-IND-ERROR.
002320     MOVE 0 TO MOV-IND-DATOS.
002330     MOVE 0 TO MOV-IND-DESPLIEGUE.
002340     WRITE MOV-REG-SALIDA.
002350     ADD 1 TO WSV-TRANSACT-ESCRITOS.
002360*----------------------------------------------------------------*
002370*    BILLETERA D: SOLO FIGURA EN WALLETS, SIN MOVIMIENTOS EN      *
002380*    TRANSACT -- EJERCITA 2900-COMPLETAR-WALLETS DE WCS7          *
002390*----------------------------------------------------------------*
002400 1300-BILLETERA-SIN-HISTORICO.
002410     MOVE "0xdddd9999eeee8888ffff7777aaaa6666bbbb5555" TO
002420         SOL-BILLETERA.
002430     WRITE SOL-REG-SALIDA.
002440     ADD 1 TO WSV-WALLETS-ESCRITOS.
