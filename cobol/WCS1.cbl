000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS1   (VALIDACION DE DIRECCIONES DE BILLETERA)   *
000130* FUNCION    : COMPRUEBA QUE LA DIRECCION RECIBIDA TIENE EL      *
000140*              FORMATO "0x" SEGUIDO DE 40 CARACTERES HEXADE-     *
000150*              CIMALES ANTES DE ENTRAR EN LA CADENA DE CALCULO   *
000160*================================================================*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     WCS1.
000190 AUTHOR.         L GOMEZ GRACIA.
000200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000210 DATE-WRITTEN.   02/05/1990.
000220 DATE-COMPILED.
000230 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000240*----------------------------------------------------------------*
000250*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000260*----------------------------------------------------------------*
000270* 02/05/90 LGG  ALTA INICIAL. VALIDACION DEL Nº DE CUENTA CONTRA *
000280*               EL FICHERO MAESTRO DE TITULARES.                *
000290* 14/01/92 MPR  SE AÑADE EL CONTROL DE DIGITO DE AUTOCONTROL.    *
000300* 19/06/95 JCT  LIMPIEZA DE RUTINAS DE LECTURA NO UTILIZADAS.    *
000310* 02/12/98 LGG  EXPANSION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000)*
000320* 21/01/99 LGG  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.            *
000330* 11/08/16 LGG  SOLIC. 16-0231: EL PROGRAMA DEJA DE CONSULTAR EL *
000340*               FICHERO MAESTRO Y PASA A VALIDAR EL FORMATO DE   *
000350*               LAS DIRECCIONES DE BILLETERA (RED ETH).          *
000360* 15/08/16 LGG  SE EXIGE PREFIJO "0x" Y 40 DIGITOS HEXADECIMALES.*
000370* 30/11/23 LGG  SOLIC. 23-1870: RECHAZO EXPLICITO DE DIRECCIONES *
000380*               EN BLANCO Y DE LONGITUD INCORRECTA.              *
000390*----------------------------------------------------------------*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     CLASS HEX-DIGITO IS "0" THRU "9" "a" THRU "f".
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470 01 WSV-VARIABLES.
000480     05 WSV-POSICION             PIC 9(2) COMP VALUE ZEROS.
000490     05 WSV-LONGITUD             PIC 9(2) COMP VALUE 42.
000500     05 WSV-CARACTER             PIC X(01) VALUE SPACE.
000510     05 FILLER                   PIC X(04) VALUE SPACES.
000520
000530 01 WSS-SWITCH.
000540     05 WS-FORMATO-OK            PIC 9(1) VALUE 0.
000550         88 FORMATO-ES-VALIDO              VALUE 1.
000560
000570*    DIRECCION DE TRABAJO, CON REDEFINE DEL PREFIJO Y DEL HEX
000580 01 WSD-DIRECCION-TRABAJO        PIC X(42) VALUE SPACES.
000590 01 WSD-DIRECCION-R REDEFINES WSD-DIRECCION-TRABAJO.
000600     05 WSD-PREFIJO              PIC X(02).
000610     05 WSD-CUERPO-HEX           PIC X(40).
000620*    REDEFINE ADICIONAL PARA RECORRER EL CUERPO CARACTER A CARACTER
000630 01 WSD-CUERPO-TABLA REDEFINES WSD-CUERPO-HEX.
000640     05 WSD-DIGITO OCCURS 40 TIMES PIC X(01).
000650
000660 LINKAGE SECTION.
000670 01 LK-BILLETERA                 PIC X(42).
000680 01 LK-BILLETERA-R REDEFINES LK-BILLETERA.
000690     05 LK-BILL-PREFIJO          PIC X(02).
000700     05 LK-BILL-HEX              PIC X(40).
000710 01 LK-VALIDA                    PIC 9(1).
000720
000730 PROCEDURE DIVISION USING LK-BILLETERA, LK-VALIDA.
000740*----------------------------------------------------------------*
000750 0000-PRINCIPAL.
000760*----------------------------------------------------------------*
000770     MOVE LK-BILLETERA TO WSD-DIRECCION-TRABAJO.
000780     MOVE 0 TO WS-FORMATO-OK.
000790
000800     IF WSD-DIRECCION-TRABAJO = SPACES
000810         GO TO 0090-DEVOLVER
000820     END-IF.
000830
000840     PERFORM 0500-PASAR-A-MINUSCULAS.
000850     PERFORM 1000-VALIDAR-PREFIJO.
000860     IF NOT FORMATO-ES-VALIDO
000870         GO TO 0090-DEVOLVER
000880     END-IF.
000890
000900     PERFORM 2000-VALIDAR-CUERPO-HEX.
000910
000920 0090-DEVOLVER.
000930     MOVE WS-FORMATO-OK TO LK-VALIDA.
000940     IF FORMATO-ES-VALIDO
000950         MOVE WSD-DIRECCION-TRABAJO TO LK-BILLETERA
000960     END-IF.
000970     EXIT PROGRAM.
000980*----------------------------------------------------------------*
000990*    LAS MAYUSCULAS SE PLIEGAN A MINUSCULAS ANTES DE VALIDAR,     *
001000*    IGUAL QUE SE HACIA CON LAS CLAVES DE TARJETA EN BANK8        *
001010*----------------------------------------------------------------*
001020 0500-PASAR-A-MINUSCULAS.
001030     INSPECT WSD-DIRECCION-TRABAJO
001040         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001050                 TO "abcdefghijklmnopqrstuvwxyz".
001060*----------------------------------------------------------------*
001070*    EL PREFIJO DEBE SER EXACTAMENTE "0x"                        *
001080*----------------------------------------------------------------*
001090 1000-VALIDAR-PREFIJO.
001100     IF WSD-PREFIJO = "0x"
001110         SET FORMATO-ES-VALIDO TO TRUE
001120     ELSE
001130         MOVE 0 TO WS-FORMATO-OK
001140     END-IF.
001150*----------------------------------------------------------------*
001160*    LOS 40 CARACTERES RESTANTES DEBEN SER HEXADECIMALES         *
001170*    (SE RECORRE CARACTER A CARACTER, COMO HACIA LA RUTINA DE     *
001180*    LECTURA DE TARJETA DE LOS PROGRAMAS ANTIGUOS DE CAJERO)      *
001190*----------------------------------------------------------------*
001200 2000-VALIDAR-CUERPO-HEX.
001210     MOVE 0 TO WS-FORMATO-OK.
001220     MOVE 1 TO WSV-POSICION.
001230
001240 2010-EXAMINAR-DIGITO.
001250     IF WSV-POSICION > 40
001260         SET FORMATO-ES-VALIDO TO TRUE
001270         GO TO 2000-VALIDAR-CUERPO-HEX-EXIT
001280     END-IF.
001290
001300     MOVE WSD-DIGITO (WSV-POSICION) TO WSV-CARACTER.
001310     IF WSV-CARACTER IS NOT CLASS HEX-DIGITO
001320         MOVE 0 TO WS-FORMATO-OK
001330         GO TO 2000-VALIDAR-CUERPO-HEX-EXIT
001340     END-IF.
001350
001360     ADD 1 TO WSV-POSICION.
001370     GO TO 2010-EXAMINAR-DIGITO.
001380
001390 2000-VALIDAR-CUERPO-HEX-EXIT.
001400     EXIT.
