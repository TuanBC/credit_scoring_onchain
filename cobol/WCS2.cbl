000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS2   (EXTRACTOR DE CARACTERISTICAS)             *
000130* FUNCION    : ACUMULA, EN UNA SOLA PASADA POR LOS MOVIMIENTOS   *
000140*              DE UNA BILLETERA, LAS CARACTERISTICAS DE          *
000150*              ACTIVIDAD, VALOR, CONTRAPARTES Y FALLOS QUE        *
000160*              ALIMENTAN LOS MOTORES DE PUNTUACION WCS3 Y WCS4.  *
000170*              SE INVOCA UNA VEZ POR MOVIMIENTO CON UN CODIGO DE *
000180*              FUNCION: R=REINICIO, A=ACUMULA, F=CIERRE.         *
000190*================================================================*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.     WCS2.
000220 AUTHOR.         M PEREZ RUIZ.
000230 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000240 DATE-WRITTEN.   07/09/1990.
000250 DATE-COMPILED.
000260 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000270*----------------------------------------------------------------*
000280*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000290*----------------------------------------------------------------*
000300* 07/09/90 MPR  ALTA INICIAL. CONSULTA DE SALDO POR Nº DE TARJETA*
000310*               CONTRA EL FICHERO DE MOVIMIENTOS DEL CAJERO.     *
000320* 21/02/92 JCT  SE AÑADE EL CONTADOR DE MOVIMIENTOS DEL MES.     *
000330* 30/06/95 LGG  REVISION DE RENDIMIENTO EN LA LECTURA SECUENCIAL.*
000340* 03/12/98 MPR  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000*
000350* 22/01/99 MPR  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.            *
000360* 19/08/16 MPR  SOLIC. 16-0231: EL PROGRAMA DEJA DE CONSULTAR     *
000370*               SALDOS DE CAJERO Y PASA A ACUMULAR LAS            *
000380*               CARACTERISTICAS DE LOS MOVIMIENTOS DE CADENA.    *
000390* 02/09/16 MPR  SE AÑADE LA TABLA ACOTADA DE CONTRAPARTES Y EL    *
000400*               CALCULO DE RACHA MAXIMA DE FALLOS.               *
000410* 14/03/17 JCT  SOLIC. 17-0090: VENTANAS MOVILES DE 6 Y 12 MESES.*
000420* 08/11/18 MPR  SOLIC. 18-1302: ASIMETRIA DE LOS IMPORTES         *
000430*               (RAIZ CUADRADA PROPIA, SIN FUNCIONES INTRINSECAS)*
000440* 30/11/23 LGG  SOLIC. 23-1870: EL PROGRAMA PASA A RECIBIR UN     *
000450*               CODIGO DE FUNCION (R/A/F) DESDE EL ORQUESTADOR.  *
000460*----------------------------------------------------------------*
000470 ENVIRONMENT DIVISION.
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 01 WSV-VARIABLES.
000510     05 WSV-INDICE               PIC 9(4) COMP VALUE ZEROS.
000520     05 WSV-INDICE2              PIC 9(4) COMP VALUE ZEROS.
000530     05 WSV-ENCONTRADO           PIC 9(1) VALUE 0.
000540         88 CONTRAPARTE-ENCONTRADA         VALUE 1.
000550     05 WSV-ES-EMISOR            PIC 9(1) VALUE 0.
000560         88 BILLETERA-ES-EMISORA            VALUE 1.
000570     05 WSV-CONTRAPARTE          PIC X(42) VALUE SPACES.
000580     05 FILLER                   PIC X(04) VALUE SPACES.
000590     05 WSV-MES-ACTUAL           PIC 9(6) COMP VALUE ZEROS.
000600     05 WSV-MES-ANTERIOR         PIC 9(6) COMP VALUE ZEROS.
000610
000620*    ACUMULADORES GENERALES DE LA BILLETERA EN CURSO
000630 01 WSA-ACUMULADORES.
000640     05 WSA-PRIMERA-FECHA        PIC 9(8) VALUE ZEROS.
000650     05 WSA-ULTIMA-FECHA         PIC 9(8) VALUE ZEROS.
000660     05 WSA-TOTAL-MOV            PIC 9(7) COMP VALUE ZEROS.
000670     05 WSA-ETH-ENVIADO          PIC S9(12)V9(6) VALUE ZEROS.
000680     05 WSA-ETH-RECIBIDO         PIC S9(12)V9(6) VALUE ZEROS.
000690     05 WSA-SUMA-VALORES         PIC S9(12)V9(6) VALUE ZEROS.
000700     05 WSA-SUMA-CUADRADOS       PIC S9(18)V9(6) VALUE ZEROS.
000710     05 WSA-SUMA-CUBOS           PIC S9(18)V9(6) VALUE ZEROS.
000720     05 WSA-MAYOR-MOV            PIC S9(12)V9(6) VALUE ZEROS.
000730     05 WSA-MAYOR-SALIDA         PIC S9(12)V9(6) VALUE ZEROS.
000740     05 WSA-MAYOR-ENTRADA        PIC S9(12)V9(6) VALUE ZEROS.
000750     05 FILLER                   PIC X(04) VALUE SPACES.
000760     05 WSA-NUM-CONTRATOS        PIC 9(7) COMP VALUE ZEROS.
000770     05 WSA-NUM-DESPLIEGUES      PIC 9(7) COMP VALUE ZEROS.
000780     05 WSA-NUM-FALLOS           PIC 9(7) COMP VALUE ZEROS.
000790     05 WSA-RACHA-ACTUAL         PIC 9(5) COMP VALUE ZEROS.
000800     05 WSA-RACHA-MAXIMA         PIC 9(5) COMP VALUE ZEROS.
000810     05 WSA-MESES-CON-MOV        PIC 9(4) COMP VALUE ZEROS.
000820     05 WSA-DIAS-ACTIVOS         PIC 9(5) COMP VALUE ZEROS.
000830     05 WSA-FECHA-ANTERIOR       PIC 9(8) VALUE ZEROS.
000840     05 WSA-MOV-DIA-ACTUAL       PIC 9(5) COMP VALUE ZEROS.
000850     05 WSA-MAX-MOV-DIA          PIC 9(5) COMP VALUE ZEROS.
000860     05 WSA-NUM-CONTRAPARTES     PIC 9(5) COMP VALUE ZEROS.
000870
000880*    ACUMULADORES DE LAS VENTANAS DE 6 Y 12 MESES
000890 01 WSV6-VENTANA-6-MESES.
000900     05 WSV6-CUTOFF              PIC 9(8) VALUE ZEROS.
000910     05 WSV6-MOV                 PIC 9(7) COMP VALUE ZEROS.
000920     05 WSV6-ETH-ENVIADO         PIC S9(12)V9(6) VALUE ZEROS.
000930     05 WSV6-ETH-RECIBIDO        PIC S9(12)V9(6) VALUE ZEROS.
000940     05 WSV6-MAYOR-MOV           PIC S9(12)V9(6) VALUE ZEROS.
000950     05 WSV6-SUMA-VALORES        PIC S9(12)V9(6) VALUE ZEROS.
000960     05 WSV6-FALLOS              PIC 9(7) COMP VALUE ZEROS.
000970     05 WSV6-NUM-CONTRAPARTES    PIC 9(5) COMP VALUE ZEROS.
000980     05 FILLER                   PIC X(04) VALUE SPACES.
000990
001000 01 WSV12-VENTANA-12-MESES.
001010     05 WSV12-CUTOFF             PIC 9(8) VALUE ZEROS.
001020     05 WSV12-MOV                PIC 9(7) COMP VALUE ZEROS.
001030     05 WSV12-ETH-ENVIADO        PIC S9(12)V9(6) VALUE ZEROS.
001040     05 WSV12-ETH-RECIBIDO       PIC S9(12)V9(6) VALUE ZEROS.
001050     05 WSV12-MAYOR-MOV          PIC S9(12)V9(6) VALUE ZEROS.
001060     05 WSV12-SUMA-VALORES       PIC S9(12)V9(6) VALUE ZEROS.
001070     05 WSV12-FALLOS             PIC 9(7) COMP VALUE ZEROS.
001080     05 WSV12-NUM-CONTRAPARTES   PIC 9(5) COMP VALUE ZEROS.
001090     05 FILLER                   PIC X(04) VALUE SPACES.
001100
001110*    TABLA ACOTADA DE CONTRAPARTES DISTINTAS (TODA LA HISTORIA)
001120 01 WST-TABLA-CONTRAPARTES.
001130     05 WST-CONTRAPARTE OCCURS 2000 TIMES
001140                         INDEXED BY WSX-IDX1
001150                         PIC X(42) VALUE SPACES.
001160
001170*    REDEFINE DE LA TABLA PARA CONTAR POSICIONES OCUPADAS A LA VEZ
001180*    QUE SE CONSULTA EL PRIMER/ULTIMO ELEMENTO COMO GRUPO
001190 01 WST-TABLA-LIMITES REDEFINES WST-TABLA-CONTRAPARTES.
001200     05 WST-PRIMERA-CONTRAPARTE  PIC X(42).
001210     05 FILLER                   PIC X(83958).
001220
001230*    TABLAS ACOTADAS DE CONTRAPARTES PARA LAS VENTANAS MOVILES
001240 01 WST6-TABLA-CONTRAPARTES.
001250     05 WST6-CONTRAPARTE OCCURS 1000 TIMES
001260                         INDEXED BY WSX-IDX2
001270                         PIC X(42) VALUE SPACES.
001280
001290 01 WST12-TABLA-CONTRAPARTES.
001300     05 WST12-CONTRAPARTE OCCURS 1000 TIMES
001310                         INDEXED BY WSX-IDX3
001320                         PIC X(42) VALUE SPACES.
001330
001340*    CAMPOS DE LA RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON
001350 01 WSQ-RAIZ-CUADRADA.
001360     05 WSQ-ENTRADA              PIC S9(18)V9(6) VALUE ZEROS.
001370     05 WSQ-ESTIMACION           PIC S9(18)V9(6) VALUE ZEROS.
001380     05 WSQ-RESULTADO            PIC S9(18)V9(6) VALUE ZEROS.
001390     05 WSQ-CONTADOR             PIC 9(2) COMP VALUE ZEROS.
001400     05 FILLER                   PIC X(04) VALUE SPACES.
001410
001420*    CAMPOS AUXILIARES PARA EL CALCULO DE ASIMETRIA
001430 01 WSG-ASIMETRIA.
001440     05 WSG-N                    PIC S9(9) VALUE ZEROS.
001450     05 WSG-MEDIA                PIC S9(12)V9(6) VALUE ZEROS.
001460     05 WSG-M2                   PIC S9(18)V9(6) VALUE ZEROS.
001470     05 WSG-M3                   PIC S9(18)V9(6) VALUE ZEROS.
001480     05 WSG-G1                   PIC S9(6)V9(6) VALUE ZEROS.
001490     05 WSG-RAIZ-M2              PIC S9(9)V9(6) VALUE ZEROS.
001500     05 WSG-RAIZ-NN1             PIC S9(9)V9(6) VALUE ZEROS.
001510     05 WSG-AJUSTE               PIC S9(6)V9(6) VALUE ZEROS.
001520     05 FILLER                   PIC X(04) VALUE SPACES.
001530
001540*    REDEFINE DE LA FECHA DE PROCESO PARA LOS RETROCESOS DE MES
001550 01 WSF-FECHA-CALCULO            PIC 9(8) VALUE ZEROS.
001560 01 WSF-FECHA-CALCULO-R REDEFINES WSF-FECHA-CALCULO.
001570     05 WSF-ANO                  PIC 9(4).
001580     05 WSF-MES                  PIC 9(2).
001590     05 WSF-DIA                  PIC 9(2).
001600
001610*    CAMPOS DEL CALCULO DE NUMERO DE DIA JULIANO (SIN FUNCIONES
001620*    INTRINSECAS), IGUAL QUE LA CONVERSION FECHA-A-ENTERO QUE YA
001630*    SE USABA EN EL PROGRAMA DE TRANSFERENCIAS PERIODICAS
001640 01 WSJ-JULIANO-CALCULO.
001650     05 WSJ-FECHA                PIC 9(8) VALUE ZEROS.
001660     05 WSJ-FECHA-R REDEFINES WSJ-FECHA.
001670         10 WSJ-ANO               PIC 9(4).
001680         10 WSJ-MES               PIC 9(2).
001690         10 WSJ-DIA               PIC 9(2).
001700     05 WSJ-AUX-A                PIC S9(9) COMP VALUE ZEROS.
001710     05 WSJ-AUX-M                PIC S9(9) COMP VALUE ZEROS.
001720     05 WSJ-AUX-Y                PIC S9(9) COMP VALUE ZEROS.
001730     05 WSJ-JULIANO               PIC S9(9) COMP VALUE ZEROS.
001740     05 FILLER                   PIC X(04) VALUE SPACES.
001750 01 WSJ-JULIANO-1                PIC S9(9) COMP VALUE ZEROS.
001760 01 WSJ-JULIANO-2                PIC S9(9) COMP VALUE ZEROS.
001770 01 WSJ-DIVISOR-MES              PIC S9(5) COMP VALUE ZEROS.
001780
001790 LINKAGE SECTION.
001800 01 LK-FUNCION                   PIC X(01).
001810 01 LK-MOV-REG.
001820     02 LK-MOV-BILLETERA         PIC X(42).
001830     02 LK-MOV-FECHA             PIC 9(8).
001840     02 LK-MOV-FECHA-R REDEFINES LK-MOV-FECHA.
001850         03 LK-MOV-FEC-ANO       PIC 9(4).
001860         03 LK-MOV-FEC-MES       PIC 9(2).
001870         03 LK-MOV-FEC-DIA       PIC 9(2).
001880     02 LK-MOV-HORA              PIC 9(6).
001890     02 LK-MOV-ORIGEN            PIC X(42).
001900     02 LK-MOV-DESTINO           PIC X(42).
001910     02 LK-MOV-IMPORTE           PIC S9(12)V9(6).
001920     02 LK-MOV-IND-ERROR         PIC 9(1).
001930     02 LK-MOV-IND-DATOS         PIC 9(1).
001940     02 LK-MOV-IND-DESPLIEGUE    PIC 9(1).
001950     02 FILLER                   PIC X(05).
001960 01 LK-FECHA-PROCESO              PIC 9(8).
001970 01 LK-CARACTERISTICAS.
001980     02 LK-PRIMERA-FECHA         PIC 9(8).
001990     02 LK-ULTIMA-FECHA          PIC 9(8).
002000     02 LK-ANTIGUEDAD-DIAS       PIC 9(5) COMP.
002010     02 LK-TOTAL-MOV             PIC 9(7) COMP.
002020     02 LK-MEDIA-MOV-MES         PIC 9(6)V9(4).
002030     02 LK-ETH-ENVIADO           PIC S9(12)V9(6).
002040     02 LK-ETH-RECIBIDO          PIC S9(12)V9(6).
002050     02 LK-ETH-NETO              PIC S9(12)V9(6).
002060     02 LK-MAYOR-MOV             PIC S9(12)V9(6).
002070     02 LK-MEDIA-MOV             PIC S9(12)V9(6).
002080     02 LK-MAYOR-SALIDA          PIC S9(12)V9(6).
002090     02 LK-MAYOR-ENTRADA         PIC S9(12)V9(6).
002100     02 LK-CONTRAPARTES          PIC 9(5) COMP.
002110     02 LK-NUM-CONTRATOS         PIC 9(7) COMP.
002120     02 LK-NUM-DESPLIEGUES       PIC 9(7) COMP.
002130     02 LK-NUM-FALLOS            PIC 9(7) COMP.
002140     02 LK-RATIO-FALLOS          PIC 9V9(6).
002150     02 LK-DIAS-DESDE-ULTIMO     PIC 9(5) COMP.
002160     02 LK-MESES-CON-MOV         PIC 9(4) COMP.
002170     02 LK-MOV-6M                PIC 9(7) COMP.
002180     02 LK-MOV-12M               PIC 9(7) COMP.
002190     02 LK-ETH-ENV-6M            PIC S9(12)V9(6).
002200     02 LK-ETH-REC-6M            PIC S9(12)V9(6).
002210     02 LK-ETH-NETO-6M           PIC S9(12)V9(6).
002220     02 LK-MAYOR-MOV-6M          PIC S9(12)V9(6).
002230     02 LK-MEDIA-MOV-6M          PIC S9(12)V9(6).
002240     02 LK-FALLOS-6M             PIC 9(7) COMP.
002250     02 LK-CONTRAPARTES-6M       PIC 9(5) COMP.
002260     02 LK-ETH-ENV-12M           PIC S9(12)V9(6).
002270     02 LK-ETH-REC-12M           PIC S9(12)V9(6).
002280     02 LK-ETH-NETO-12M          PIC S9(12)V9(6).
002290     02 LK-MAYOR-MOV-12M         PIC S9(12)V9(6).
002300     02 LK-MEDIA-MOV-12M         PIC S9(12)V9(6).
002310     02 LK-FALLOS-12M            PIC 9(7) COMP.
002320     02 LK-CONTRAPARTES-12M      PIC 9(5) COMP.
002330     02 LK-ASIMETRIA             PIC S9(3)V9(4).
002340     02 LK-ASIMETRIA-IND         PIC 9(1).
002350     02 LK-RACHA-FALLOS-MAX      PIC 9(5) COMP.
002360     02 LK-MAX-MOV-DIA           PIC 9(5) COMP.
002370     02 LK-DIAS-ACTIVOS          PIC 9(5) COMP.
002380     02 FILLER                   PIC X(10).
002390
002400 PROCEDURE DIVISION USING LK-FUNCION, LK-MOV-REG,
002410         LK-FECHA-PROCESO, LK-CARACTERISTICAS.
002420*----------------------------------------------------------------*
002430 0000-PRINCIPAL.
002440*----------------------------------------------------------------*
002450     EVALUATE LK-FUNCION
002460         WHEN "R"
002470             PERFORM 1000-REINICIAR
002480         WHEN "A"
002490             PERFORM 2000-ACUMULAR-MOV
002500         WHEN "F"
002510             PERFORM 8000-CALCULAR-DERIVADAS
002520             PERFORM 8500-MOVER-SALIDA
002530     END-EVALUATE.
002540     EXIT PROGRAM.
002550*----------------------------------------------------------------*
002560*    PUESTA A CERO DE TODOS LOS ACUMULADORES DE LA BILLETERA      *
002570*----------------------------------------------------------------*
002580 1000-REINICIAR.
002590     INITIALIZE WSA-ACUMULADORES WSV6-VENTANA-6-MESES
002600         WSV12-VENTANA-12-MESES WSG-ASIMETRIA.
002610     MOVE SPACES TO WST-TABLA-CONTRAPARTES WST6-TABLA-CONTRAPARTES
002620         WST12-TABLA-CONTRAPARTES.
002630     MOVE ZEROS TO WSV-MES-ANTERIOR.
002640
002650     MOVE LK-FECHA-PROCESO TO WSF-FECHA-CALCULO.
002660     PERFORM 1100-RETROCEDER-6-MESES.
002670     MOVE WSF-FECHA-CALCULO TO WSV6-CUTOFF.
002680
002690     MOVE LK-FECHA-PROCESO TO WSF-FECHA-CALCULO.
002700     PERFORM 1200-RETROCEDER-12-MESES.
002710     MOVE WSF-FECHA-CALCULO TO WSV12-CUTOFF.
002720*----------------------------------------------------------------*
002730 1100-RETROCEDER-6-MESES.
002740     IF WSF-MES > 6
002750         SUBTRACT 6 FROM WSF-MES
002760     ELSE
002770         ADD 6 TO WSF-MES
002780         SUBTRACT 1 FROM WSF-ANO
002790     END-IF.
002800*----------------------------------------------------------------*
002810 1200-RETROCEDER-12-MESES.
002820     SUBTRACT 1 FROM WSF-ANO.
002830*----------------------------------------------------------------*
002840*    ACUMULACION DE UN MOVIMIENTO (SE LLAMA UNA VEZ POR REGISTRO) *
002850*----------------------------------------------------------------*
002860 2000-ACUMULAR-MOV.
002870     ADD 1 TO WSA-TOTAL-MOV.
002880     IF WSA-TOTAL-MOV = 1
002890         MOVE LK-MOV-FECHA TO WSA-PRIMERA-FECHA
002900     END-IF.
002910     MOVE LK-MOV-FECHA TO WSA-ULTIMA-FECHA.
002920
002930     MOVE 0 TO WSV-ES-EMISOR.
002940     IF LK-MOV-ORIGEN = LK-MOV-BILLETERA
002950         SET BILLETERA-ES-EMISORA TO TRUE
002960         ADD LK-MOV-IMPORTE TO WSA-ETH-ENVIADO
002970         IF LK-MOV-IMPORTE > WSA-MAYOR-SALIDA
002980             MOVE LK-MOV-IMPORTE TO WSA-MAYOR-SALIDA
002990         END-IF
003000         MOVE LK-MOV-DESTINO TO WSV-CONTRAPARTE
003010     ELSE
003020         ADD LK-MOV-IMPORTE TO WSA-ETH-RECIBIDO
003030         IF LK-MOV-IMPORTE > WSA-MAYOR-ENTRADA
003040             MOVE LK-MOV-IMPORTE TO WSA-MAYOR-ENTRADA
003050         END-IF
003060         MOVE LK-MOV-ORIGEN TO WSV-CONTRAPARTE
003070     END-IF.
003080
003090     IF LK-MOV-IMPORTE > WSA-MAYOR-MOV
003100         MOVE LK-MOV-IMPORTE TO WSA-MAYOR-MOV
003110     END-IF.
003120     ADD LK-MOV-IMPORTE TO WSA-SUMA-VALORES.
003130     COMPUTE WSA-SUMA-CUADRADOS = WSA-SUMA-CUADRADOS +
003140         (LK-MOV-IMPORTE * LK-MOV-IMPORTE).
003150     COMPUTE WSA-SUMA-CUBOS = WSA-SUMA-CUBOS +
003160         (LK-MOV-IMPORTE * LK-MOV-IMPORTE * LK-MOV-IMPORTE).
003170
003180     IF LK-MOV-IND-DATOS = 1
003190         ADD 1 TO WSA-NUM-CONTRATOS
003200     END-IF.
003210     IF LK-MOV-IND-DESPLIEGUE = 1
003220         ADD 1 TO WSA-NUM-DESPLIEGUES
003230     END-IF.
003240
003250     IF LK-MOV-IND-ERROR = 1
003260         ADD 1 TO WSA-NUM-FALLOS
003270         ADD 1 TO WSA-RACHA-ACTUAL
003280         IF WSA-RACHA-ACTUAL > WSA-RACHA-MAXIMA
003290             MOVE WSA-RACHA-ACTUAL TO WSA-RACHA-MAXIMA
003300         END-IF
003310     ELSE
003320         MOVE ZERO TO WSA-RACHA-ACTUAL
003330     END-IF.
003340
003350     PERFORM 2100-ACTUALIZAR-MES.
003360     PERFORM 2150-ACTUALIZAR-DIA.
003370     PERFORM 2200-BUSCAR-CONTRAPARTE.
003380     PERFORM 2300-VENTANAS-MOVILES.
003390*----------------------------------------------------------------*
003400*    LOS MOVIMIENTOS LLEGAN ORDENADOS POR FECHA ASCENDENTE, POR  *
003410*    LO QUE UN MES DISTINTO AL ANTERIOR ES SIEMPRE UN MES NUEVO  *
003420*----------------------------------------------------------------*
003430 2100-ACTUALIZAR-MES.
003440     COMPUTE WSV-MES-ACTUAL = (LK-MOV-FEC-ANO * 100)
003450         + LK-MOV-FEC-MES.
003460     IF WSV-MES-ACTUAL NOT = WSV-MES-ANTERIOR
003470         ADD 1 TO WSA-MESES-CON-MOV
003480         MOVE WSV-MES-ACTUAL TO WSV-MES-ANTERIOR
003490     END-IF.
003500*----------------------------------------------------------------*
003510*    MISMA IDEA PARA LOS DIAS: CUENTA DE DIAS DISTINTOS Y MAXIMO *
003520*    NUMERO DE MOVIMIENTOS EN UN SOLO DIA                        *
003530*----------------------------------------------------------------*
003540 2150-ACTUALIZAR-DIA.
003550     IF LK-MOV-FECHA NOT = WSA-FECHA-ANTERIOR
003560         ADD 1 TO WSA-DIAS-ACTIVOS
003570         MOVE LK-MOV-FECHA TO WSA-FECHA-ANTERIOR
003580         MOVE 1 TO WSA-MOV-DIA-ACTUAL
003590     ELSE
003600         ADD 1 TO WSA-MOV-DIA-ACTUAL
003610     END-IF.
003620     IF WSA-MOV-DIA-ACTUAL > WSA-MAX-MOV-DIA
003630         MOVE WSA-MOV-DIA-ACTUAL TO WSA-MAX-MOV-DIA
003640     END-IF.
003650*----------------------------------------------------------------*
003660*    BUSQUEDA SECUENCIAL DE LA CONTRAPARTE EN LA TABLA ACOTADA    *
003670*----------------------------------------------------------------*
003680 2200-BUSCAR-CONTRAPARTE.
003690     SET WSX-IDX1 TO 1.
003700     MOVE 0 TO WSV-ENCONTRADO.
003710     SEARCH WST-CONTRAPARTE
003720         AT END
003730             CONTINUE
003740         WHEN WST-CONTRAPARTE (WSX-IDX1) = WSV-CONTRAPARTE
003750             SET CONTRAPARTE-ENCONTRADA TO TRUE
003760     END-SEARCH.
003770
003780     IF NOT CONTRAPARTE-ENCONTRADA
003790         ADD 1 TO WSA-NUM-CONTRAPARTES
003800         IF WSA-NUM-CONTRAPARTES NOT > 2000
003810             SET WSX-IDX1 TO WSA-NUM-CONTRAPARTES
003820             MOVE WSV-CONTRAPARTE TO WST-CONTRAPARTE (WSX-IDX1)
003830         END-IF
003840     END-IF.
003850*----------------------------------------------------------------*
003860*    ACTUALIZACION DE LAS VENTANAS DE 6 Y 12 MESES                *
003870*----------------------------------------------------------------*
003880 2300-VENTANAS-MOVILES.
003890     IF LK-MOV-FECHA NOT < WSV6-CUTOFF
003900         ADD 1 TO WSV6-MOV
003910         ADD LK-MOV-IMPORTE TO WSV6-SUMA-VALORES
003920         IF LK-MOV-IMPORTE > WSV6-MAYOR-MOV
003930             MOVE LK-MOV-IMPORTE TO WSV6-MAYOR-MOV
003940         END-IF
003950         IF BILLETERA-ES-EMISORA
003960             ADD LK-MOV-IMPORTE TO WSV6-ETH-ENVIADO
003970         ELSE
003980             ADD LK-MOV-IMPORTE TO WSV6-ETH-RECIBIDO
003990         END-IF
004000         IF LK-MOV-IND-ERROR = 1
004010             ADD 1 TO WSV6-FALLOS
004020         END-IF
004030         PERFORM 2310-CONTRAPARTE-6M
004040     END-IF.
004050
004060     IF LK-MOV-FECHA NOT < WSV12-CUTOFF
004070         ADD 1 TO WSV12-MOV
004080         ADD LK-MOV-IMPORTE TO WSV12-SUMA-VALORES
004090         IF LK-MOV-IMPORTE > WSV12-MAYOR-MOV
004100             MOVE LK-MOV-IMPORTE TO WSV12-MAYOR-MOV
004110         END-IF
004120         IF BILLETERA-ES-EMISORA
004130             ADD LK-MOV-IMPORTE TO WSV12-ETH-ENVIADO
004140         ELSE
004150             ADD LK-MOV-IMPORTE TO WSV12-ETH-RECIBIDO
004160         END-IF
004170         IF LK-MOV-IND-ERROR = 1
004180             ADD 1 TO WSV12-FALLOS
004190         END-IF
004200         PERFORM 2320-CONTRAPARTE-12M
004210     END-IF.
004220*----------------------------------------------------------------*
004230 2310-CONTRAPARTE-6M.
004240     SET WSX-IDX2 TO 1.
004250     MOVE 0 TO WSV-ENCONTRADO.
004260     SEARCH WST6-CONTRAPARTE
004270         AT END
004280             CONTINUE
004290         WHEN WST6-CONTRAPARTE (WSX-IDX2) = WSV-CONTRAPARTE
004300             SET CONTRAPARTE-ENCONTRADA TO TRUE
004310     END-SEARCH.
004320     IF NOT CONTRAPARTE-ENCONTRADA
004330         ADD 1 TO WSV6-NUM-CONTRAPARTES
004340         IF WSV6-NUM-CONTRAPARTES NOT > 1000
004350             SET WSX-IDX2 TO WSV6-NUM-CONTRAPARTES
004360             MOVE WSV-CONTRAPARTE TO WST6-CONTRAPARTE (WSX-IDX2)
004370         END-IF
004380     END-IF.
004390*----------------------------------------------------------------*
004400 2320-CONTRAPARTE-12M.
004410     SET WSX-IDX3 TO 1.
004420     MOVE 0 TO WSV-ENCONTRADO.
004430     SEARCH WST12-CONTRAPARTE
004440         AT END
004450             CONTINUE
004460         WHEN WST12-CONTRAPARTE (WSX-IDX3) = WSV-CONTRAPARTE
004470             SET CONTRAPARTE-ENCONTRADA TO TRUE
004480     END-SEARCH.
004490     IF NOT CONTRAPARTE-ENCONTRADA
004500         ADD 1 TO WSV12-NUM-CONTRAPARTES
004510         IF WSV12-NUM-CONTRAPARTES NOT > 1000
004520             SET WSX-IDX3 TO WSV12-NUM-CONTRAPARTES
004530             MOVE WSV-CONTRAPARTE TO WST12-CONTRAPARTE (WSX-IDX3)
004540         END-IF
004550     END-IF.
004560*----------------------------------------------------------------*
004570*    CALCULO DE LOS RATIOS Y LA ASIMETRIA AL CIERRE DE BILLETERA  *
004580*----------------------------------------------------------------*
004590 8000-CALCULAR-DERIVADAS.
004600     PERFORM 8100-ASIMETRIA.
004610*----------------------------------------------------------------*
004620 8100-ASIMETRIA.
004630     MOVE WSA-TOTAL-MOV TO WSG-N.
004640     IF WSG-N < 3
004650         MOVE 0 TO LK-ASIMETRIA-IND
004660         GO TO 8100-ASIMETRIA-EXIT
004670     END-IF.
004680
004690     DIVIDE WSA-SUMA-VALORES BY WSG-N GIVING WSG-MEDIA.
004700     COMPUTE WSG-M2 = (WSA-SUMA-CUADRADOS / WSG-N) -
004710         (WSG-MEDIA * WSG-MEDIA).
004720     COMPUTE WSG-M3 = (WSA-SUMA-CUBOS / WSG-N) -
004730         (3 * WSG-MEDIA * (WSA-SUMA-CUADRADOS / WSG-N)) +
004740         (2 * WSG-MEDIA * WSG-MEDIA * WSG-MEDIA).
004750
004760     IF WSG-M2 NOT > 0
004770         MOVE 0 TO LK-ASIMETRIA-IND
004780         GO TO 8100-ASIMETRIA-EXIT
004790     END-IF.
004800
004810     MOVE WSG-M2 TO WSQ-ENTRADA.
004820     PERFORM 9500-RAIZ-CUADRADA.
004830     MOVE WSQ-RESULTADO TO WSG-RAIZ-M2.
004840
004850     COMPUTE WSQ-ENTRADA = WSG-N * (WSG-N - 1).
004860     PERFORM 9500-RAIZ-CUADRADA.
004870     MOVE WSQ-RESULTADO TO WSG-RAIZ-NN1.
004880
004890     COMPUTE WSG-G1 = WSG-M3 / (WSG-M2 * WSG-RAIZ-M2).
004900     COMPUTE WSG-AJUSTE ROUNDED = WSG-G1 * WSG-RAIZ-NN1 /
004910         (WSG-N - 2).
004920
004930     MOVE WSG-AJUSTE TO LK-ASIMETRIA.
004940     MOVE 1 TO LK-ASIMETRIA-IND.
004950
004960 8100-ASIMETRIA-EXIT.
004970     EXIT.
004980*----------------------------------------------------------------*
004990*    RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCIONES INTRINSECAS) *
005000*----------------------------------------------------------------*
005010 9500-RAIZ-CUADRADA.
005020     IF WSQ-ENTRADA NOT > 0
005030         MOVE 0 TO WSQ-RESULTADO
005040         GO TO 9500-RAIZ-CUADRADA-EXIT
005050     END-IF.
005060     MOVE WSQ-ENTRADA TO WSQ-ESTIMACION.
005070     DIVIDE WSQ-ESTIMACION BY 2 GIVING WSQ-ESTIMACION.
005080     IF WSQ-ESTIMACION NOT > 0
005090         MOVE 1 TO WSQ-ESTIMACION
005100     END-IF.
005110     MOVE 1 TO WSQ-CONTADOR.
005120     PERFORM 9510-ITERAR-RAIZ
005130         VARYING WSQ-CONTADOR FROM 1 BY 1
005140         UNTIL WSQ-CONTADOR > 20.
005150     MOVE WSQ-ESTIMACION TO WSQ-RESULTADO.
005160 9500-RAIZ-CUADRADA-EXIT.
005170     EXIT.
005180*----------------------------------------------------------------*
005190 9510-ITERAR-RAIZ.
005200     COMPUTE WSQ-ESTIMACION ROUNDED =
005210         (WSQ-ESTIMACION + (WSQ-ENTRADA / WSQ-ESTIMACION)) / 2.
005220*----------------------------------------------------------------*
005230*    NUMERO DE DIA JULIANO A PARTIR DE UNA FECHA AAAAMMDD, SIN    *
005240*    FUNCIONES INTRINSECAS (FORMULA DE RICHARDS)                  *
005250*----------------------------------------------------------------*
005260 9600-FECHA-A-JULIANO.
005270     COMPUTE WSJ-AUX-A = (14 - WSJ-MES) / 12.
005280     COMPUTE WSJ-AUX-Y = WSJ-ANO + 4800 - WSJ-AUX-A.
005290     COMPUTE WSJ-AUX-M = WSJ-MES + (12 * WSJ-AUX-A) - 3.
005300     COMPUTE WSJ-JULIANO =
005310         WSJ-DIA
005320         + ((153 * WSJ-AUX-M) + 2) / 5
005330         + (365 * WSJ-AUX-Y)
005340         + (WSJ-AUX-Y / 4)
005350         - (WSJ-AUX-Y / 100)
005360         + (WSJ-AUX-Y / 400)
005370         - 32045.
005380*----------------------------------------------------------------*
005390*    TRASLADO DE LOS ACUMULADORES AL BLOQUE DE SALIDA (LINKAGE)   *
005400*----------------------------------------------------------------*
005410 8500-MOVER-SALIDA.
005420     MOVE WSA-PRIMERA-FECHA TO LK-PRIMERA-FECHA.
005430     MOVE WSA-ULTIMA-FECHA  TO LK-ULTIMA-FECHA.
005440     MOVE WSA-TOTAL-MOV     TO LK-TOTAL-MOV.
005450
005460     MOVE WSA-ULTIMA-FECHA TO WSJ-FECHA.
005470     PERFORM 9600-FECHA-A-JULIANO.
005480     MOVE WSJ-JULIANO TO WSJ-JULIANO-1.
005490     MOVE WSA-PRIMERA-FECHA TO WSJ-FECHA.
005500     PERFORM 9600-FECHA-A-JULIANO.
005510     MOVE WSJ-JULIANO TO WSJ-JULIANO-2.
005520     COMPUTE LK-ANTIGUEDAD-DIAS = WSJ-JULIANO-1 - WSJ-JULIANO-2.
005530     IF LK-ANTIGUEDAD-DIAS NOT NUMERIC OR
005540             WSJ-JULIANO-1 < WSJ-JULIANO-2
005550         MOVE ZERO TO LK-ANTIGUEDAD-DIAS
005560     END-IF.
005570
005580     IF LK-ANTIGUEDAD-DIAS > 0
005590         COMPUTE WSJ-DIVISOR-MES = LK-ANTIGUEDAD-DIAS / 30
005600         IF WSJ-DIVISOR-MES < 1
005610             MOVE 1 TO WSJ-DIVISOR-MES
005620         END-IF
005630         COMPUTE LK-MEDIA-MOV-MES ROUNDED =
005640             WSA-TOTAL-MOV / WSJ-DIVISOR-MES
005650     ELSE
005660         COMPUTE LK-MEDIA-MOV-MES ROUNDED = WSA-TOTAL-MOV
005670     END-IF.
005680
005690     MOVE WSA-ETH-ENVIADO   TO LK-ETH-ENVIADO.
005700     MOVE WSA-ETH-RECIBIDO  TO LK-ETH-RECIBIDO.
005710     COMPUTE LK-ETH-NETO = WSA-ETH-RECIBIDO - WSA-ETH-ENVIADO.
005720     MOVE WSA-MAYOR-MOV     TO LK-MAYOR-MOV.
005730     MOVE WSA-MAYOR-SALIDA  TO LK-MAYOR-SALIDA.
005740     MOVE WSA-MAYOR-ENTRADA TO LK-MAYOR-ENTRADA.
005750     IF WSA-TOTAL-MOV > 0
005760         COMPUTE LK-MEDIA-MOV ROUNDED =
005770             WSA-SUMA-VALORES / WSA-TOTAL-MOV
005780     ELSE
005790         MOVE ZERO TO LK-MEDIA-MOV
005800     END-IF.
005810
005820     MOVE WSA-NUM-CONTRAPARTES TO LK-CONTRAPARTES.
005830     MOVE WSA-NUM-CONTRATOS    TO LK-NUM-CONTRATOS.
005840     MOVE WSA-NUM-DESPLIEGUES  TO LK-NUM-DESPLIEGUES.
005850     MOVE WSA-NUM-FALLOS       TO LK-NUM-FALLOS.
005860     IF WSA-TOTAL-MOV > 0
005870         COMPUTE LK-RATIO-FALLOS ROUNDED =
005880             WSA-NUM-FALLOS / WSA-TOTAL-MOV
005890     ELSE
005900         MOVE ZERO TO LK-RATIO-FALLOS
005910     END-IF.
005920
005930     MOVE LK-FECHA-PROCESO TO WSJ-FECHA.
005940     PERFORM 9600-FECHA-A-JULIANO.
005950     MOVE WSJ-JULIANO TO WSJ-JULIANO-1.
005960     MOVE WSA-ULTIMA-FECHA TO WSJ-FECHA.
005970     PERFORM 9600-FECHA-A-JULIANO.
005980     MOVE WSJ-JULIANO TO WSJ-JULIANO-2.
005990     COMPUTE LK-DIAS-DESDE-ULTIMO = WSJ-JULIANO-1 - WSJ-JULIANO-2.
006000     IF LK-DIAS-DESDE-ULTIMO NOT NUMERIC OR
006010             WSJ-JULIANO-1 < WSJ-JULIANO-2
006020         MOVE ZERO TO LK-DIAS-DESDE-ULTIMO
006030     END-IF.
006040
006050     MOVE WSA-MESES-CON-MOV TO LK-MESES-CON-MOV.
006060     MOVE WSA-RACHA-MAXIMA  TO LK-RACHA-FALLOS-MAX.
006070     MOVE WSA-MAX-MOV-DIA   TO LK-MAX-MOV-DIA.
006080     MOVE WSA-DIAS-ACTIVOS  TO LK-DIAS-ACTIVOS.
006090
006100     MOVE WSV6-MOV          TO LK-MOV-6M.
006110     MOVE WSV6-ETH-ENVIADO  TO LK-ETH-ENV-6M.
006120     MOVE WSV6-ETH-RECIBIDO TO LK-ETH-REC-6M.
006130     COMPUTE LK-ETH-NETO-6M = WSV6-ETH-RECIBIDO - WSV6-ETH-ENVIADO.
006140     MOVE WSV6-MAYOR-MOV    TO LK-MAYOR-MOV-6M.
006150     IF WSV6-MOV > 0
006160         COMPUTE LK-MEDIA-MOV-6M ROUNDED =
006170             WSV6-SUMA-VALORES / WSV6-MOV
006180     ELSE
006190         MOVE ZERO TO LK-MEDIA-MOV-6M
006200     END-IF.
006210     MOVE WSV6-FALLOS          TO LK-FALLOS-6M.
006220     MOVE WSV6-NUM-CONTRAPARTES TO LK-CONTRAPARTES-6M.
006230
006240     MOVE WSV12-MOV          TO LK-MOV-12M.
006250     MOVE WSV12-ETH-ENVIADO  TO LK-ETH-ENV-12M.
006260     MOVE WSV12-ETH-RECIBIDO TO LK-ETH-REC-12M.
006270     COMPUTE LK-ETH-NETO-12M = WSV12-ETH-RECIBIDO -
006280         WSV12-ETH-ENVIADO.
006290     MOVE WSV12-MAYOR-MOV    TO LK-MAYOR-MOV-12M.
006300     IF WSV12-MOV > 0
006310         COMPUTE LK-MEDIA-MOV-12M ROUNDED =
006320             WSV12-SUMA-VALORES / WSV12-MOV
006330     ELSE
006340         MOVE ZERO TO LK-MEDIA-MOV-12M
006350     END-IF.
006360     MOVE WSV12-FALLOS          TO LK-FALLOS-12M.
006370     MOVE WSV12-NUM-CONTRAPARTES TO LK-CONTRAPARTES-12M.
