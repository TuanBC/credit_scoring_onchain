000100*================================================================*
000110* APLICACION : BANCA - VALORACION DE BILLETERAS EN CADENA        *
000120* PROGRAMA   : WCS3   (MOTOR DE PUNTUACION POR TRAMOS)           *
000130* FUNCION    : APLICA LAS NUEVE TABLAS DE TRAMOS DE PUNTOS A LAS *
000140*              CARACTERISTICAS DE LA BILLETERA Y DEVUELVE LA     *
000150*              PUNTUACION TOTAL (PUNTUACION "SCORECARD").        *
000160*================================================================*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID.     WCS3.
000190 AUTHOR.         J CASANOVA TENA.
000200 INSTALLATION.   UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000210 DATE-WRITTEN.   11/04/1991.
000220 DATE-COMPILED.
000230 SECURITY.       USO INTERNO - EXPLOTACION NOCTURNA.
000240*----------------------------------------------------------------*
000250*  H I S T O R I C O   D E   M O D I F I C A C I O N E S         *
000260*----------------------------------------------------------------*
000270* 11/04/91 JCT  ALTA INICIAL. BAREMO DE RIESGO POR TRAMOS PARA    *
000280*               LA CONCESION DE DESCUBIERTOS EN CUENTA.          *
000290* 25/09/92 MPR  SE AÑADE EL TRAMO DE ANTIGUEDAD DE LA CUENTA.     *
000300* 07/02/95 LGG  REVISION GENERAL DE LOS PUNTOS DE CADA TRAMO.    *
000310* 14/12/98 JCT  AMPLIACION DEL AÑO A 4 DIGITOS (PROYECTO AÑO 2000*
000320* 09/01/99 JCT  PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.            *
000330* 26/08/16 JCT  SOLIC. 16-0231: EL BAREMO DE DESCUBIERTOS SE      *
000340*               SUSTITUYE POR LOS NUEVE TRAMOS DE LA PUNTUACION   *
000350*               DE BILLETERAS EN CADENA (ETH).                   *
000360* 09/09/16 JCT  TRAMOS DE ANTIGÜEDAD, VALOR MEDIO, MOVIMIENTOS A  *
000370*               6 MESES, CONTRAPARTES Y CONTRATOS.               *
000380* 30/09/17 MPR  SOLIC. 17-0090: TRAMOS DE MAYOR SALIDA, MESES CON *
000390*               MOVIMIENTO, ASIMETRIA Y TOTAL DE MOVIMIENTOS.     *
000400* 12/07/19 LGG  SOLIC. 19-0588: EL TRAMO DE ASIMETRIA NO DISPONI- *
000410*               BLE PUNTUA COMO EL TRAMO MAS BAJO.                *
000420*----------------------------------------------------------------*
000430 ENVIRONMENT DIVISION.
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*    LIMITES DEL TRAMO DE VALOR MEDIO POR MOVIMIENTO, EN ETH       *
000470*    (SE DECLARAN COMO GRUPO: LOS LIMITES TIENEN DEMASIADOS        *
000480*     DECIMALES PARA UNA TABLA DE VALUE LEGIBLE)                  *
000490 01 WST2-TRAMOS-VALOR-MEDIO.
000500     05 WST2-LIMITE-1         PIC 9(6)V9(6) VALUE 0.000600.
000510     05 WST2-PUNTOS-1         PIC 9(4)      VALUE 0025.
000520     05 WST2-LIMITE-2         PIC 9(6)V9(6) VALUE 0.018100.
000530     05 WST2-PUNTOS-2         PIC 9(4)      VALUE 0045.
000540     05 WST2-LIMITE-3         PIC 9(6)V9(6) VALUE 4.144900.
000550     05 WST2-PUNTOS-3         PIC 9(4)      VALUE 0064.
000560     05 FILLER                PIC X(04) VALUE SPACES.
000570*    VISTA EN TABLA DEL TRAMO ANTERIOR, PARA EL VOLCADO DE         *
000580*    DIAGNOSTICO DE 9900-TRAZA-TRAMOS -- REDEFINE Nº 1             *
000590 01 WST2-TRAMOS-TABLA REDEFINES WST2-TRAMOS-VALOR-MEDIO.
000600     05 WST2-TRAMO OCCURS 3 TIMES.
000610         10 WST2-LIMITE-T     PIC 9(6)V9(6).
000620         10 WST2-PUNTOS-T     PIC 9(4).
000630     05 FILLER                PIC X(04).
000640 01 WST2-PUNTOS-4             PIC 9(4)      VALUE 0077.
000650
000660 01 WSN-ACUMULADORES.
000670     05 WSN-PUNTUACION-TOTAL  PIC 9(4) COMP VALUE ZEROS.
000680     05 WSN-PUNTOS-TRAMO      PIC 9(4) COMP VALUE ZEROS.
000690     05 FILLER                PIC X(04) VALUE SPACES.
000700*    VISTA ALFANUMERICA PARA EL VOLCADO DE DIAGNOSTICO DE LOS      *
000710*    CONTADORES COMP EN CASO DE ABEND -- REDEFINE Nº 2             *
000720 01 WSN-ACUMULADORES-R REDEFINES WSN-ACUMULADORES.
000730     05 WSN-PUNTUACION-ALFA   PIC X(04).
000740     05 WSN-TRAMO-ALFA        PIC X(04).
000750     05 FILLER                PIC X(04).
000760
000770*    ANTIGUEDAD DE LA CUENTA EXPRESADA EN MESES, CON REDEFINE       *
000780*    PARA SEPARAR LA PARTE ENTERA DE LA DECIMAL -- REDEFINE Nº 3    *
000790 01 WSF-CARACT-TRABAJO.
000800     05 WSF-ANTIGUEDAD-MESES   PIC 9(6)V9(2) VALUE ZEROS.
000810     05 FILLER                 PIC X(04) VALUE SPACES.
000820 01 WSF-CARACT-TRABAJO-R REDEFINES WSF-CARACT-TRABAJO.
000830     05 WSF-ANTIGUEDAD-ENTERA  PIC 9(6).
000840     05 WSF-ANTIGUEDAD-DEC     PIC 9(2).
000850     05 FILLER                 PIC X(04).
000860
000870 LINKAGE SECTION.
000880 01 LK-CARACTERISTICAS.
000890     02 LK-PRIMERA-FECHA         PIC 9(8).
000900     02 LK-ULTIMA-FECHA          PIC 9(8).
000910     02 LK-ANTIGUEDAD-DIAS       PIC 9(5) COMP.
000920     02 LK-TOTAL-MOV             PIC 9(7) COMP.
000930     02 LK-MEDIA-MOV-MES         PIC 9(6)V9(4).
000940     02 LK-ETH-ENVIADO           PIC S9(12)V9(6).
000950     02 LK-ETH-RECIBIDO          PIC S9(12)V9(6).
000960     02 LK-ETH-NETO              PIC S9(12)V9(6).
000970     02 LK-MAYOR-MOV             PIC S9(12)V9(6).
000980     02 LK-MEDIA-MOV             PIC S9(12)V9(6).
000990     02 LK-MAYOR-SALIDA          PIC S9(12)V9(6).
001000     02 LK-MAYOR-ENTRADA         PIC S9(12)V9(6).
001010     02 LK-CONTRAPARTES          PIC 9(5) COMP.
001020     02 LK-NUM-CONTRATOS         PIC 9(7) COMP.
001030     02 LK-NUM-DESPLIEGUES       PIC 9(7) COMP.
001040     02 LK-NUM-FALLOS            PIC 9(7) COMP.
001050     02 LK-RATIO-FALLOS          PIC 9V9(6).
001060     02 LK-DIAS-DESDE-ULTIMO     PIC 9(5) COMP.
001070     02 LK-MESES-CON-MOV         PIC 9(4) COMP.
001080     02 LK-MOV-6M                PIC 9(7) COMP.
001090     02 LK-MOV-12M               PIC 9(7) COMP.
001100     02 LK-ETH-ENV-6M            PIC S9(12)V9(6).
001110     02 LK-ETH-REC-6M            PIC S9(12)V9(6).
001120     02 LK-ETH-NETO-6M           PIC S9(12)V9(6).
001130     02 LK-MAYOR-MOV-6M          PIC S9(12)V9(6).
001140     02 LK-MEDIA-MOV-6M          PIC S9(12)V9(6).
001150     02 LK-FALLOS-6M             PIC 9(7) COMP.
001160     02 LK-CONTRAPARTES-6M       PIC 9(5) COMP.
001170     02 LK-ETH-ENV-12M           PIC S9(12)V9(6).
001180     02 LK-ETH-REC-12M           PIC S9(12)V9(6).
001190     02 LK-ETH-NETO-12M          PIC S9(12)V9(6).
001200     02 LK-MAYOR-MOV-12M         PIC S9(12)V9(6).
001210     02 LK-MEDIA-MOV-12M         PIC S9(12)V9(6).
001220     02 LK-FALLOS-12M            PIC 9(7) COMP.
001230     02 LK-CONTRAPARTES-12M      PIC 9(5) COMP.
001240     02 LK-ASIMETRIA             PIC S9(3)V9(4).
001250     02 LK-ASIMETRIA-IND         PIC 9(1).
001260     02 LK-RACHA-FALLOS-MAX      PIC 9(5) COMP.
001270     02 LK-MAX-MOV-DIA           PIC 9(5) COMP.
001280     02 LK-DIAS-ACTIVOS          PIC 9(5) COMP.
001290     02 FILLER                   PIC X(10).
001300 01 LK-PUNTUACION                PIC 9(4).
001310
001320 PROCEDURE DIVISION USING LK-CARACTERISTICAS, LK-PUNTUACION.
001330*----------------------------------------------------------------*
001340 0000-PRINCIPAL.
001350*----------------------------------------------------------------*
001360     MOVE ZERO TO WSN-PUNTUACION-TOTAL.
001370
001380     IF LK-TOTAL-MOV = 0
001390         MOVE ZERO TO LK-PUNTUACION
001400         GO TO 0000-PRINCIPAL-EXIT
001410     END-IF.
001420
001430     PERFORM 3010-TRAMO-ANTIGUEDAD.
001440     PERFORM 3020-TRAMO-VALOR-MEDIO.
001450     PERFORM 3030-TRAMO-MOV-6-MESES.
001460     PERFORM 3040-TRAMO-CONTRAPARTES.
001470     PERFORM 3050-TRAMO-CONTRATOS.
001480     PERFORM 3060-TRAMO-MAYOR-SALIDA.
001490     PERFORM 3070-TRAMO-MESES-CON-MOV.
001500     PERFORM 3080-TRAMO-ASIMETRIA.
001510     PERFORM 3090-TRAMO-TOTAL-MOV.
001520
001530     MOVE WSN-PUNTUACION-TOTAL TO LK-PUNTUACION.
001540
001550 0000-PRINCIPAL-EXIT.
001560     EXIT PROGRAM.
001570*----------------------------------------------------------------*
001580*    1. ANTIGUEDAD DE LA CUENTA EN MESES (DIAS / 30)              *
001590*----------------------------------------------------------------*
001600 3010-TRAMO-ANTIGUEDAD.
001610     IF LK-ANTIGUEDAD-DIAS > 0
001620         COMPUTE WSF-ANTIGUEDAD-MESES ROUNDED =
001630             LK-ANTIGUEDAD-DIAS / 30
001640     ELSE
001650         MOVE ZERO TO WSF-ANTIGUEDAD-MESES
001660     END-IF.
001670
001680     EVALUATE TRUE
001690         WHEN WSF-ANTIGUEDAD-MESES < 18.0
001700             MOVE 54 TO WSN-PUNTOS-TRAMO
001710         WHEN WSF-ANTIGUEDAD-MESES < 54.0
001720             MOVE 57 TO WSN-PUNTOS-TRAMO
001730         WHEN OTHER
001740             MOVE 88 TO WSN-PUNTOS-TRAMO
001750     END-EVALUATE.
001760     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
001770*----------------------------------------------------------------*
001780*    2. VALOR MEDIO POR MOVIMIENTO EN ETH                        *
001790*----------------------------------------------------------------*
001800 3020-TRAMO-VALOR-MEDIO.
001810     EVALUATE TRUE
001820         WHEN LK-MEDIA-MOV < WST2-LIMITE-1
001830             MOVE WST2-PUNTOS-1 TO WSN-PUNTOS-TRAMO
001840         WHEN LK-MEDIA-MOV < WST2-LIMITE-2
001850             MOVE WST2-PUNTOS-2 TO WSN-PUNTOS-TRAMO
001860         WHEN LK-MEDIA-MOV < WST2-LIMITE-3
001870             MOVE WST2-PUNTOS-3 TO WSN-PUNTOS-TRAMO
001880         WHEN OTHER
001890             MOVE WST2-PUNTOS-4 TO WSN-PUNTOS-TRAMO
001900     END-EVALUATE.
001910     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
001920*----------------------------------------------------------------*
001930*    3. MOVIMIENTOS EN LOS ULTIMOS 6 MESES                       *
001940*----------------------------------------------------------------*
001950 3030-TRAMO-MOV-6-MESES.
001960     EVALUATE TRUE
001970         WHEN LK-MOV-6M < 1
001980             MOVE 57 TO WSN-PUNTOS-TRAMO
001990         WHEN LK-MOV-6M < 3
002000             MOVE 93 TO WSN-PUNTOS-TRAMO
002010         WHEN OTHER
002020             MOVE 131 TO WSN-PUNTOS-TRAMO
002030     END-EVALUATE.
002040     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002050*----------------------------------------------------------------*
002060*    4. NUMERO DE CONTRAPARTES DISTINTAS                         *
002070*----------------------------------------------------------------*
002080 3040-TRAMO-CONTRAPARTES.
002090     EVALUATE TRUE
002100         WHEN LK-CONTRAPARTES < 8
002110             MOVE 49 TO WSN-PUNTOS-TRAMO
002120         WHEN LK-CONTRAPARTES < 1881
002130             MOVE 60 TO WSN-PUNTOS-TRAMO
002140         WHEN OTHER
002150             MOVE 78 TO WSN-PUNTOS-TRAMO
002160     END-EVALUATE.
002170     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002180*----------------------------------------------------------------*
002190*    5. INTERACCIONES CON CONTRATOS                              *
002200*----------------------------------------------------------------*
002210 3050-TRAMO-CONTRATOS.
002220     EVALUATE TRUE
002230         WHEN LK-NUM-CONTRATOS < 2
002240             MOVE 36 TO WSN-PUNTOS-TRAMO
002250         WHEN LK-NUM-CONTRATOS < 19
002260             MOVE 51 TO WSN-PUNTOS-TRAMO
002270         WHEN LK-NUM-CONTRATOS < 83
002280             MOVE 66 TO WSN-PUNTOS-TRAMO
002290         WHEN LK-NUM-CONTRATOS < 1974
002300             MOVE 74 TO WSN-PUNTOS-TRAMO
002310         WHEN OTHER
002320             MOVE 84 TO WSN-PUNTOS-TRAMO
002330     END-EVALUATE.
002340     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002350*----------------------------------------------------------------*
002360*    6. MAYOR MOVIMIENTO DE SALIDA EN ETH                        *
002370*----------------------------------------------------------------*
002380 3060-TRAMO-MAYOR-SALIDA.
002390     EVALUATE TRUE
002400         WHEN LK-MAYOR-SALIDA < 12.8
002410             MOVE 57 TO WSN-PUNTOS-TRAMO
002420         WHEN LK-MAYOR-SALIDA < 206.2
002430             MOVE 62 TO WSN-PUNTOS-TRAMO
002440         WHEN OTHER
002450             MOVE 70 TO WSN-PUNTOS-TRAMO
002460     END-EVALUATE.
002470     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002480*----------------------------------------------------------------*
002490*    7. MESES DISTINTOS CON MOVIMIENTO                           *
002500*----------------------------------------------------------------*
002510 3070-TRAMO-MESES-CON-MOV.
002520     EVALUATE TRUE
002530         WHEN LK-MESES-CON-MOV < 18
002540             MOVE 59 TO WSN-PUNTOS-TRAMO
002550         WHEN LK-MESES-CON-MOV < 37
002560             MOVE 66 TO WSN-PUNTOS-TRAMO
002570         WHEN LK-MESES-CON-MOV < 67
002580             MOVE 68 TO WSN-PUNTOS-TRAMO
002590         WHEN OTHER
002600             MOVE 77 TO WSN-PUNTOS-TRAMO
002610     END-EVALUATE.
002620     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002630*----------------------------------------------------------------*
002640*    8. ASIMETRIA DE LOS IMPORTES (PUEDE NO ESTAR DISPONIBLE)     *
002650*----------------------------------------------------------------*
002660 3080-TRAMO-ASIMETRIA.
002670     IF LK-ASIMETRIA-IND = 0
002680         MOVE 46 TO WSN-PUNTOS-TRAMO
002690         GO TO 3080-TRAMO-ASIMETRIA-EXIT
002700     END-IF.
002710
002720     EVALUATE TRUE
002730         WHEN LK-ASIMETRIA < 4.5473
002740             MOVE 51 TO WSN-PUNTOS-TRAMO
002750         WHEN LK-ASIMETRIA < 14.6823
002760             MOVE 62 TO WSN-PUNTOS-TRAMO
002770         WHEN LK-ASIMETRIA < 66.3151
002780             MOVE 67 TO WSN-PUNTOS-TRAMO
002790         WHEN OTHER
002800             MOVE 72 TO WSN-PUNTOS-TRAMO
002810     END-EVALUATE.
002820
002830 3080-TRAMO-ASIMETRIA-EXIT.
002840     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
002850*----------------------------------------------------------------*
002860*    9. TOTAL DE MOVIMIENTOS PROCESADOS                          *
002870*----------------------------------------------------------------*
002880 3090-TRAMO-TOTAL-MOV.
002890     EVALUATE TRUE
002900         WHEN LK-TOTAL-MOV < 19
002910             MOVE 44 TO WSN-PUNTOS-TRAMO
002920         WHEN LK-TOTAL-MOV < 2508
002930             MOVE 59 TO WSN-PUNTOS-TRAMO
002940         WHEN LK-TOTAL-MOV < 4594
002950             MOVE 61 TO WSN-PUNTOS-TRAMO
002960         WHEN OTHER
002970             MOVE 71 TO WSN-PUNTOS-TRAMO
002980     END-EVALUATE.
002990     ADD WSN-PUNTOS-TRAMO TO WSN-PUNTUACION-TOTAL.
